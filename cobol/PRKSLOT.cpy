000100******************************************************************
000200*   COPYBOOK(PRKSLOT)                                            *
000300*   LIBRARY(DDS0001.PARKING.COPYLIB(PRKSLOT))                    *
000400*   ACTION(REPLACE)                                              *
000500*   LANGUAGE(COBOL)                                              *
000600* ... LAYS OUT THE SLOT-INVENTORY MASTER RECORD, ONE PER PHYSICAL *
000700*     PARKING SLOT.  READ AS SLOT-MASTER (INPUT), REWRITTEN AS    *
000800*     SLOT-MASTER-OUT (OUTPUT) AND CARRIED IN THE SLOT-TABLE      *
000900*     ARRAY IN WORKING-STORAGE FOR THE LIFE OF THE RUN.           *
001000******************************************************************
001100 01  PRK-SLOT-REC.
001200     05  PRK-SLOT-ID                 PIC 9(05).
001300     05  PRK-SLOT-NUMBER             PIC X(10).
001400     05  PRK-FLOOR-ID                PIC 9(03).
001500     05  PRK-FLOOR-NAME              PIC X(10).
001600     05  PRK-TYPE-ID                 PIC 9(01).
001700         88  PRK-CLASS-CAR               VALUE 1.
001800         88  PRK-CLASS-BIKE              VALUE 2.
001900         88  PRK-CLASS-TRUCK             VALUE 3.
002000         88  PRK-CLASS-VALID
002100             VALUES ARE 1 THRU 3.
002200     05  PRK-DISTANCE-FROM-ENTRY     PIC 9(04).
002300     05  PRK-OCCUPIED-FLAG           PIC X(01).
002400         88  PRK-SLOT-OCCUPIED           VALUE "Y".
002500         88  PRK-SLOT-FREE               VALUE "N".
002600     05  PRK-PARKED-VEHICLE-NO       PIC X(12).
002700     05  FILLER                      PIC X(02).
