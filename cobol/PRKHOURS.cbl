000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRKHOURS.
000400 AUTHOR. R DELACROIX.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED BY PRKUPDT'S EXIT-BILLING PARAGRAPHS TO TURN AN
001200*    ENTRY/EXIT TIMESTAMP PAIR AND A CLASS HOURLY RATE INTO A
001300*    BILLED-HOURS FIGURE AND A CHARGE.  WHOLE MINUTES PARKED ARE
001400*    ROUNDED UP TO THE NEXT FULL HOUR, MINIMUM ONE HOUR.
001500*
001600*    THIS IS THE ONE PLACE IN THE SYSTEM THAT DOES DATE-SPANNING
001700*    ARITHMETIC -- A VEHICLE THAT ENTERS AT 23:40 AND LEAVES AT
001800*    00:20 THE NEXT CALENDAR DAY STILL HAS TO BILL AS 40 MINUTES,
001900*    NOT AS A NEGATIVE DURATION OR AS "MIDNIGHT MINUS MIDNIGHT."
002000*    THAT IS WHY THE ENTRY AND EXIT ARE EACH TURNED INTO A DAY
002100*    NUMBER BEFORE ANY SUBTRACTION HAPPENS -- SEE THE PROCEDURE
002200*    DIVISION NOTES BELOW FOR THE FULL EXPLANATION.
002300*
002400*    THE CALLER IS RESPONSIBLE FOR MAKING SURE THE RATE IS NOT
002500*    ZERO AND THAT BOTH TIMESTAMPS ARE VALID 14-DIGIT PACKED
002600*    YYYYMMDDHHMMSS VALUES -- THIS ROUTINE DOES NOT VALIDATE
002700*    EITHER, IT ONLY COMPUTES FROM THEM.
002800******************************************************************
002900*    CHANGE LOG                                                  *
003000*    ---------------------------------------------------------   *
003100*    03/14/89  RD    0000  INITIAL WRITE FOR SLOT-BILLING JOB     03/14/89
003200*                          FIRST CUT COMPUTED HOURS AS STRAIGHT   03/14/89
003300*                          (EXIT-TOD MINUS ENTRY-TOD) WITH NO     03/14/89
003400*                          DAY-BOUNDARY HANDLING AT ALL -- ONLY   03/14/89
003500*                          EVER WORKED FOR SAME-DAY PARKING       03/14/89
003600*    11/02/91  KP    0114  GUARD AGAINST EXIT BEFORE ENTRY DUE    11/02/91
003700*                          TO BAD GATE-ARM CLOCK ON FLOOR 3 --    11/02/91
003800*                          A STUCK RELAY WAS TIME-STAMPING EXITS  11/02/91
003900*                          WITH THE PRIOR SHIFT'S CLOCK VALUE     11/02/91
004000*    06/08/94  KP    0201  MINIMUM-ONE-HOUR RULE ADDED PER AUDIT  06/08/94
004100*                          -- FACILITIES WANTED A FLOOR ON THE    06/08/94
004200*                          CHARGE EVEN FOR A TWO-MINUTE IN-AND-   06/08/94
004300*                          OUT AT THE GATE                        06/08/94
004400*    02/17/99  JS    0355  Y2K -- VERIFIED 14-DIGIT TIMESTAMP     02/17/99
004500*                          FIELDS CARRY A FULL 4-DIGIT YEAR, NO   02/17/99
004600*                          CHANGE REQUIRED, SIGNED OFF            02/17/99
004700*    04/09/01  TGD   0512  DROPPED THE INTEGER-OF-DATE INTRINSIC  04/09/01
004800*                          -- NOT ON THIS COMPILER -- AND WENT    04/09/01
004900*                          BACK TO A PLAIN-ARITHMETIC DAY-COUNT   04/09/01
005000*                          LIKE THE REST OF THE SHOP USES.  THE   04/09/01
005100*                          FORMULA IS THE SAME MARCH-BASED CIVIL- 04/09/01
005200*                          CALENDAR DAY COUNT TAUGHT IN THE OLD   04/09/01
005300*                          OPERATIONS-RESEARCH MANUALS -- ERA,    04/09/01
005400*                          YEAR-OF-ERA, DAY-OF-YEAR -- SO IT      04/09/01
005500*                          NEEDS NO FLOATING-POINT CONSTANTS AND  04/09/01
005600*                          NO INTRINSIC FUNCTIONS OF ANY KIND     04/09/01
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000*    NO FILES, NO TABLES -- LIKE PRKVNORM, THIS IS A ONE-SHOT
007100*    SCRATCH-FIELD SUBPROGRAM THAT LIVES AND DIES WITH ONE CALL.
007200 01  MISC-FIELDS.
007300*    THE RAW 14-DIGIT ENTRY TIMESTAMP, PACKED YYYYMMDDHHMMSS,
007400*    HANDED IN BY THE CALLER AND BROKEN DOWN BELOW.
007500     05  WS-ENTRY-TS                 PIC 9(14).
007600     05  WS-ENTRY-TS-R REDEFINES WS-ENTRY-TS.
007700*        THE DATE HALF OF THE TIMESTAMP, YYYYMMDD.
007800         10  WS-ENTRY-DTE            PIC 9(08).
007900*        THE SAME 8 BYTES BROKEN OUT INTO YEAR/MONTH/DAY FOR THE
008000*        HAND-ROLLED DAY-NUMBER ROUTINE FURTHER DOWN.
008100         10  WS-ENTRY-DTE-R REDEFINES WS-ENTRY-DTE.
008200             15  WS-ENTRY-CDN-YEAR   PIC 9(04).
008300             15  WS-ENTRY-CDN-MONTH  PIC 9(02).
008400             15  WS-ENTRY-CDN-DAY    PIC 9(02).
008500*        THE TIME-OF-DAY HALF OF THE TIMESTAMP, HHMMSS.
008600         10  WS-ENTRY-TOD            PIC 9(06).
008700*        SAME 6 BYTES BROKEN OUT INTO HOUR/MINUTE/SECOND.
008800         10  WS-ENTRY-TOD-R REDEFINES WS-ENTRY-TOD.
008900             15  WS-ENTRY-HH         PIC 9(02).
009000             15  WS-ENTRY-MM         PIC 9(02).
009100             15  WS-ENTRY-SS         PIC 9(02).
009200*    THE RAW 14-DIGIT EXIT TIMESTAMP -- SAME LAYOUT AS THE ENTRY
009300*    TIMESTAMP ABOVE, BROKEN DOWN THE SAME WAY.
009400     05  WS-EXIT-TS                  PIC 9(14).
009500     05  WS-EXIT-TS-R REDEFINES WS-EXIT-TS.
009600         10  WS-EXIT-DTE             PIC 9(08).
009700         10  WS-EXIT-DTE-R REDEFINES WS-EXIT-DTE.
009800             15  WS-EXIT-CDN-YEAR    PIC 9(04).
009900             15  WS-EXIT-CDN-MONTH   PIC 9(02).
010000             15  WS-EXIT-CDN-DAY     PIC 9(02).
010100         10  WS-EXIT-TOD             PIC 9(06).
010200         10  WS-EXIT-TOD-R REDEFINES WS-EXIT-TOD.
010300             15  WS-EXIT-HH          PIC 9(02).
010400             15  WS-EXIT-MM          PIC 9(02).
010500             15  WS-EXIT-SS          PIC 9(02).
010600*    ABSOLUTE DAY NUMBERS FOR THE ENTRY AND EXIT CALENDAR DATES,
010700*    PRODUCED BY THE HAND-ROLLED ROUTINE BELOW.  ONLY THEIR
010800*    DIFFERENCE IS EVER USED, SO THE EPOCH THEY COUNT FROM DOES
010900*    NOT MATTER.
011000     05  WS-ENTRY-DAY-NBR            PIC S9(09) COMP-3.
011100     05  WS-EXIT-DAY-NBR             PIC S9(09) COMP-3.
011200*    SECONDS SINCE MIDNIGHT FOR EACH TIMESTAMP'S TIME-OF-DAY.
011300     05  WS-ENTRY-SECS-OF-DAY        PIC S9(09) COMP.
011400     05  WS-EXIT-SECS-OF-DAY         PIC S9(09) COMP.
011500*    TOTAL PARKED TIME IN SECONDS, THEN IN MINUTES -- THE
011600*    WORKING FIGURES THE HOURS-BILLED CALCULATION IS BUILT FROM.
011700     05  WS-ELAPSED-SECONDS          PIC S9(09) COMP.
011800     05  WS-ELAPSED-MINUTES          PIC S9(09) COMP.
011900*    WHOLE HOURS BILLED, AFTER THE ROUND-UP AND MINIMUM-ONE-HOUR
012000*    RULES HAVE BOTH BEEN APPLIED.
012100     05  WS-HOURS-WRK                PIC S9(05) COMP-3.
012200*    SCRATCH FIELDS FOR THE HAND-ROLLED DAY-NUMBER ROUTINE --
012300*    SEE THE CDN- (CALENDAR-DAY-NUMBER) PROCEDURE DIVISION NOTES
012400*    BELOW FOR WHAT EACH ONE HOLDS.  RELOADED FOR THE ENTRY DATE
012500*    AND THEN AGAIN FOR THE EXIT DATE -- NEITHER SET OF VALUES
012600*    NEEDS TO SURVIVE PAST THE COMPUTE THAT CONSUMES IT.
012700     05  WS-CDN-M-ADJ                PIC S9(09) COMP.
012800     05  WS-CDN-Y-ADJ                PIC S9(09) COMP.
012900     05  WS-CDN-ERA                  PIC S9(09) COMP.
013000     05  WS-CDN-YOE                  PIC S9(09) COMP.
013100     05  WS-CDN-YOE-DIV4             PIC S9(09) COMP.
013200     05  WS-CDN-YOE-DIV100           PIC S9(09) COMP.
013300     05  WS-CDN-DOY-NUM              PIC S9(09) COMP.
013400     05  WS-CDN-DOY                  PIC S9(09) COMP.
013500     05  WS-CDN-DOE                  PIC S9(09) COMP.
013600     05  FILLER                      PIC X(04).
013700
013800 LINKAGE SECTION.
013900*    IN -- THE TWO TIMESTAMPS TO BILL BETWEEN.
014000 01  PRKHRS-ENTRY-TS                 PIC 9(14).
014100 01  PRKHRS-EXIT-TS                  PIC 9(14).
014200*    IN -- THE VEHICLE CLASS'S HOURLY RATE, FROM THE RATE TABLE.
014300 01  PRKHRS-RATE-PER-HOUR            PIC 9(05)V99.
014400*    OUT -- WHOLE HOURS BILLED AND THE RESULTING CHARGE.
014500 01  PRKHRS-HOURS-BILLED             PIC 9(03).
014600 01  PRKHRS-AMOUNT-CHARGED           PIC 9(07)V99.
014700*    OUT -- RESERVED FOR FUTURE USE.  ALWAYS RETURNED ZERO TODAY;
014800*    THIS ROUTINE HAS NO ERROR PATH OF ITS OWN, IT SIMPLY CLAMPS
014900*    BAD DURATIONS TO ZERO/MINIMUM RATHER THAN REJECTING THEM.
015000 01  PRKHRS-RETURN-CD                PIC S9(04) COMP.
015100
015200 PROCEDURE DIVISION USING PRKHRS-ENTRY-TS, PRKHRS-EXIT-TS,
015300         PRKHRS-RATE-PER-HOUR, PRKHRS-HOURS-BILLED,
015400         PRKHRS-AMOUNT-CHARGED, PRKHRS-RETURN-CD.
015500
015600*    START CLEAN EVERY CALL AND PICK UP THE CALLER'S TIMESTAMPS.
015700     MOVE ZERO TO PRKHRS-RETURN-CD.
015800     MOVE PRKHRS-ENTRY-TS TO WS-ENTRY-TS.
015900     MOVE PRKHRS-EXIT-TS  TO WS-EXIT-TS.
016000
016100*    HAND-ROLLED DAY-NUMBER ROUTINE -- THIS COMPILER CARRIES NO
016200*    INTRINSIC DATE FUNCTIONS, SO EACH CALENDAR DATE IS TURNED
016300*    INTO A RUNNING DAY COUNT WITH ORDINARY ARITHMETIC INSTEAD.
016400*    THE FORMULA TREATS THE YEAR AS RUNNING FROM MARCH THROUGH
016500*    THE FOLLOWING FEBRUARY (SO THE LEAP DAY FALLS AT THE *END*
016600*    OF THE COUNTED YEAR, WHERE IT IS EASY TO CORRECT FOR) AND
016700*    BUILDS THE DAY NUMBER UP IN THREE STAGES:
016800*        ERA        -- HOW MANY COMPLETE 400-YEAR BLOCKS HAVE
016900*                      GONE BY (400 YEARS IS THE SHORTEST SPAN
017000*                      THAT CONTAINS A WHOLE NUMBER OF LEAP-YEAR
017100*                      CYCLES UNDER THE GREGORIAN CENTURY RULE);
017200*        YOE        -- YEAR-OF-ERA, 0 THROUGH 399, THE ADJUSTED
017300*                      YEAR'S POSITION WITHIN ITS 400-YEAR BLOCK;
017400*        DOY        -- DAY-OF-YEAR, 0 THROUGH 365, COUNTING FROM
017500*                      MARCH 1ST OF THE ADJUSTED YEAR.
017600*    THE THREE ARE THEN COMBINED INTO A SINGLE DAY NUMBER.  THE
017700*    CALENDAR EPOCH THIS COUNTS FROM CANCELS OUT WHEN THE ENTRY
017800*    AND EXIT DAY NUMBERS ARE SUBTRACTED FURTHER DOWN, SO IT IS
017900*    NEVER ADDED IN AND NEVER NEEDS TO MEAN ANYTHING BY ITSELF.
018000*                                                        04/09/01
018100*    STEP ONE -- SHIFT JANUARY AND FEBRUARY INTO THE PRIOR
018200*    ADJUSTED YEAR SO THE LEAP DAY (FEBRUARY 29TH) FALLS AT THE
018300*    TAIL END OF THE YEAR THE CENTURY CORRECTION BELOW EXPECTS.
018400     IF WS-ENTRY-CDN-MONTH > 2
018500         COMPUTE WS-CDN-M-ADJ = WS-ENTRY-CDN-MONTH - 3
018600         MOVE WS-ENTRY-CDN-YEAR TO WS-CDN-Y-ADJ
018700     ELSE
018800         COMPUTE WS-CDN-M-ADJ = WS-ENTRY-CDN-MONTH + 9
018900         COMPUTE WS-CDN-Y-ADJ = WS-ENTRY-CDN-YEAR - 1
019000     END-IF.
019100*    STEP TWO -- SPLIT THE ADJUSTED YEAR INTO ITS 400-YEAR ERA
019200*    AND ITS YEAR-OF-ERA REMAINDER.  DIVIDE ... GIVING TRUNCATES
019300*    TOWARD ZERO ON AN INTEGER RECEIVING FIELD, WHICH IS ALL THE
019400*    INTEGER DIVISION THIS FORMULA EVER NEEDS.
019500     DIVIDE WS-CDN-Y-ADJ BY 400 GIVING WS-CDN-ERA.
019600     COMPUTE WS-CDN-YOE = WS-CDN-Y-ADJ - (WS-CDN-ERA * 400).
019700*    STEP THREE -- DAY-OF-YEAR FROM THE ADJUSTED (MARCH-BASED)
019800*    MONTH NUMBER.  153 AND 5 ARE THE SMALLEST WHOLE NUMBERS THAT
019900*    MAP A 5-MONTH-LONG/31-DAY, 5-MONTH-LONG/30-DAY REPEATING
020000*    PATTERN ONTO A RUNNING DAY COUNT WITHOUT A CASE STATEMENT
020100*    FOR EACH MONTH -- THE SAME SHORTCUT THIS SHOP'S SCHEDULING
020200*    RUNS HAVE USED FOR YEARS ON THE ACADEMIC-CALENDAR SIDE.
020300     COMPUTE WS-CDN-DOY-NUM = (153 * WS-CDN-M-ADJ) + 2.
020400     DIVIDE WS-CDN-DOY-NUM BY 5 GIVING WS-CDN-DOY.
020500     COMPUTE WS-CDN-DOY = WS-CDN-DOY + WS-ENTRY-CDN-DAY - 1.
020600*    STEP FOUR -- YEAR-OF-ERA TO DAY-OF-ERA, ADDING ONE DAY FOR
020700*    EVERY FOURTH YEAR AND THEN TAKING ONE BACK OUT FOR EVERY
020800*    HUNDREDTH -- THE ORDINARY GREGORIAN LEAP-YEAR RULE, DONE
020900*    WITH TWO TRUNCATING DIVIDES INSTEAD OF A REMAINDER TEST.
021000     DIVIDE WS-CDN-YOE BY 4 GIVING WS-CDN-YOE-DIV4.
021100     DIVIDE WS-CDN-YOE BY 100 GIVING WS-CDN-YOE-DIV100.
021200     COMPUTE WS-CDN-DOE = (WS-CDN-YOE * 365) + WS-CDN-YOE-DIV4
021300         - WS-CDN-YOE-DIV100 + WS-CDN-DOY.
021400*    STEP FIVE -- ERA AND DAY-OF-ERA COMBINE INTO ONE ABSOLUTE
021500*    DAY NUMBER FOR THE ENTRY DATE.  146097 IS THE EXACT NUMBER
021600*    OF DAYS IN ONE 400-YEAR GREGORIAN ERA (146,097 = 400*365 +
021700*    97 LEAP DAYS), SO THIS STEP NEVER DRIFTS ACROSS AN ERA
021800*    BOUNDARY THE WAY A SIMPLER YEARS-TIMES-365.25 SHORTCUT WOULD.
021900     COMPUTE WS-ENTRY-DAY-NBR = (WS-CDN-ERA * 146097) + WS-CDN-DOE.
022000
022100*    SAME FIVE STEPS REPEATED FOR THE EXIT DATE -- THE WS-CDN-*
022200*    SCRATCH FIELDS ARE REUSED RATHER THAN DOUBLED SINCE NEITHER
022300*    SET OF INTERMEDIATE VALUES IS NEEDED ONCE WS-ENTRY-DAY-NBR
022400*    HAS BEEN SAVED OFF ABOVE.
022500     IF WS-EXIT-CDN-MONTH > 2
022600         COMPUTE WS-CDN-M-ADJ = WS-EXIT-CDN-MONTH - 3
022700         MOVE WS-EXIT-CDN-YEAR TO WS-CDN-Y-ADJ
022800     ELSE
022900         COMPUTE WS-CDN-M-ADJ = WS-EXIT-CDN-MONTH + 9
023000         COMPUTE WS-CDN-Y-ADJ = WS-EXIT-CDN-YEAR - 1
023100     END-IF.
023200     DIVIDE WS-CDN-Y-ADJ BY 400 GIVING WS-CDN-ERA.
023300     COMPUTE WS-CDN-YOE = WS-CDN-Y-ADJ - (WS-CDN-ERA * 400).
023400     COMPUTE WS-CDN-DOY-NUM = (153 * WS-CDN-M-ADJ) + 2.
023500     DIVIDE WS-CDN-DOY-NUM BY 5 GIVING WS-CDN-DOY.
023600     COMPUTE WS-CDN-DOY = WS-CDN-DOY + WS-EXIT-CDN-DAY - 1.
023700     DIVIDE WS-CDN-YOE BY 4 GIVING WS-CDN-YOE-DIV4.
023800     DIVIDE WS-CDN-YOE BY 100 GIVING WS-CDN-YOE-DIV100.
023900     COMPUTE WS-CDN-DOE = (WS-CDN-YOE * 365) + WS-CDN-YOE-DIV4
024000         - WS-CDN-YOE-DIV100 + WS-CDN-DOY.
024100     COMPUTE WS-EXIT-DAY-NBR = (WS-CDN-ERA * 146097) + WS-CDN-DOE.
024200
024300*    TIME-OF-DAY PORTION OF THE DURATION -- STRAIGHT SECONDS-
024400*    SINCE-MIDNIGHT ARITHMETIC, NO CALENDAR MATH NEEDED HERE.
024500     COMPUTE WS-ENTRY-SECS-OF-DAY =
024600         (WS-ENTRY-HH * 3600) + (WS-ENTRY-MM * 60) + WS-ENTRY-SS.
024700     COMPUTE WS-EXIT-SECS-OF-DAY  =
024800         (WS-EXIT-HH  * 3600) + (WS-EXIT-MM  * 60) + WS-EXIT-SS.
024900
025000*    TOTAL ELAPSED SECONDS -- WHOLE DAYS BETWEEN THE TWO DAY
025100*    NUMBERS, CONVERTED TO SECONDS, PLUS THE DIFFERENCE IN
025200*    TIME-OF-DAY.  THIS IS WHY THE DAY NUMBER HAD TO BE COMPUTED
025300*    AT ALL -- WITHOUT IT, AN EXIT AFTER MIDNIGHT WOULD SUBTRACT
025400*    A LATER TIME-OF-DAY FROM AN EARLIER ONE AND GO NEGATIVE.
025500     COMPUTE WS-ELAPSED-SECONDS =
025600         ((WS-EXIT-DAY-NBR - WS-ENTRY-DAY-NBR) * 86400)
025700         + (WS-EXIT-SECS-OF-DAY - WS-ENTRY-SECS-OF-DAY).
025800
025900*    A GATE-ARM CLOCK GLITCH OR AN OUT-OF-SEQUENCE FEED CAN HAND
026000*    US AN EXIT AHEAD OF ITS ENTRY -- BILL THE MINIMUM RATHER
026100*    THAN LET A NEGATIVE DURATION THROUGH.               11/02/91
026200     IF WS-ELAPSED-SECONDS IS NEGATIVE
026300         MOVE ZERO TO WS-ELAPSED-SECONDS.
026400
026500*    SECONDS DOWN TO WHOLE MINUTES -- THE SECONDS REMAINDER FROM
026600*    THIS DIVIDE IS THROWN AWAY, NOT CARRIED FORWARD, SINCE THE
026700*    BILLING GRANULARITY BELOW IS WHOLE HOURS, NOT MINUTES.
026800     DIVIDE WS-ELAPSED-SECONDS BY 60
026900         GIVING WS-ELAPSED-MINUTES.
027000
027100*    MINUTES DOWN TO WHOLE HOURS, KEEPING THE MINUTES REMAINDER
027200*    THIS TIME SO THE ROUND-UP RULE JUST BELOW HAS SOMETHING TO
027300*    TEST -- ANY LEFTOVER MINUTES MEANS THE STAY RAN PAST THE
027400*    LAST FULL HOUR AND OWES FOR THE NEXT ONE.        06/08/94
027500     DIVIDE WS-ELAPSED-MINUTES BY 60
027600         GIVING WS-HOURS-WRK REMAINDER WS-ELAPSED-SECONDS.
027700     IF WS-ELAPSED-SECONDS NOT = ZERO
027800         ADD 1 TO WS-HOURS-WRK.
027900*    MINIMUM-ONE-HOUR RULE -- EVEN A ZERO-DURATION OR ROUNDING-
028000*    ARTIFACT STAY BILLS FOR AT LEAST ONE HOUR.         06/08/94
028100     IF WS-HOURS-WRK < 1
028200         MOVE 1 TO WS-HOURS-WRK.
028300
028400*    HAND BACK THE BILLED HOURS AND THE RESULTING CHARGE AT THE
028500*    CLASS'S HOURLY RATE, ROUNDED TO THE NEAREST CENT.
029000     MOVE WS-HOURS-WRK TO PRKHRS-HOURS-BILLED.
029100     COMPUTE PRKHRS-AMOUNT-CHARGED ROUNDED =
029200         WS-HOURS-WRK * PRKHRS-RATE-PER-HOUR.
029300
029400     GOBACK.
