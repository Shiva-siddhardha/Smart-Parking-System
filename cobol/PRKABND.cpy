000100******************************************************************
000200*    COPYBOOK    :  PRKABND                                      *
000300*    DESCRIPTION :  ABEND / DUMP LINE LAID OUT TO THE SYSOUT      *
000400*                   RECORD SIZE USED BY THE PARKING BATCH SUITE.  *
000500*                   CARRIES THE FAILING PARAGRAPH, A REASON       *
000600*                   TEXT, AND AN EXPECTED/ACTUAL PAIR FOR FILE    *
000700*                   STATUS OR KEY-MISMATCH DIAGNOSTICS.           *
000800*    USED BY     :  PRKUPDT                                      *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                   PIC X(30).
001200     05  ABEND-REASON                PIC X(40).
001300     05  EXPECTED-VAL                PIC X(04).
001400     05  ACTUAL-VAL                  PIC X(06).
001500     05  FILLER                      PIC X(10).
