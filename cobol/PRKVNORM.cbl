000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRKVNORM.
000400 AUTHOR. R DELACROIX.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED FROM PRKUPDT'S ENTRY AND EXIT EDIT PARAGRAPHS TO
001200*    UPPER-CASE A VEHICLE NUMBER AND STRIP TRAILING BLANKS
001300*    BEFORE IT IS COMPARED AGAINST THE OPEN-LOG TABLE, SO A
001400*    GATE-ARM SCANNER THAT HANDS US "abc 1234  " STILL MATCHES
001500*    A PRIOR ENTRY OF "ABC 1234".  RETURNS THE TRIMMED LENGTH.
001600*
001700*    THIS ROUTINE EXISTS BECAUSE THE SAME NORMALIZATION HAS TO
001800*    HAPPEN IN TWO PLACES IN PRKUPDT (THE ENTRY EDIT AND THE
001900*    EXIT EDIT) AND THE SHOP'S STANDING RULE IS THAT ANYTHING
002000*    NEEDED IN TWO PLACES GOES IN A CALLED SUBPROGRAM RATHER
002100*    THAN BEING COPIED -- SEE THIS SHOP'S OTHER GATE-SIDE UTILITY
002200*    CALLS FOR THE SAME PATTERN.
002300*
002400*    NEITHER ARGUMENT IS OPTIONAL.  THE CALLER IS EXPECTED TO
002500*    HAVE ALREADY REJECTED A BLANK VEHICLE NUMBER BEFORE THIS
002600*    PROGRAM IS EVER REACHED -- THIS ROUTINE DOES NOT RE-CHECK
002700*    FOR BLANKS, IT ONLY UPPER-CASES AND MEASURES WHAT IT IS
002800*    HANDED.
002900******************************************************************
003000*    CHANGE LOG                                                  *
003100*    ---------------------------------------------------------   *
003200*    03/14/89  RD    0000  INITIAL WRITE                          03/14/89
003300*                          FIRST CUT USED A 26-DEEP IF/ELSE       03/14/89
003400*                          CHAIN TO FOLD CASE ONE LETTER AT A     03/14/89
003500*                          TIME -- REPLACED BEFORE SHIP WITH THE  03/14/89
003600*                          INSPECT/CONVERTING FORM BELOW          03/14/89
003700*    07/22/93  KP    0187  LOWER-CASE PLATES FROM THE NEW SOUTH   07/22/93
003800*                          GATE SCANNER WERE FAILING THE MATCH    07/22/93
003900*                          AGAINST THE UPPER-CASE LOG TABLE --    07/22/93
004000*                          TRACED TO THE SCANNER FIRMWARE UPGRADE 07/22/93
004100*                          THAT ADDED LOWER-CASE OCR OUTPUT       07/22/93
004200*    02/17/99  JS    0355  Y2K SWEEP -- NO DATE FIELDS HERE, NO   02/17/99
004300*                          CHANGE REQUIRED, SIGNED OFF            02/17/99
004400*    04/09/01  TGD   0512  DROPPED THE UPPER-CASE INTRINSIC --    04/09/01
004500*                          THIS BOX'S COMPILER DOES NOT CARRY IT, 04/09/01
004600*                          BACK TO INSPECT/CONVERTING LIKE EVERY  04/09/01
004700*                          OTHER CASE-FOLD IN THE SHOP.  SEE THE  04/09/01
004800*                          PROCEDURE DIVISION NOTES BELOW FOR     04/09/01
004900*                          WHY THE OLD WAY WAS ALREADY FASTER     04/09/01
005000*                          ANYWAY ON A 12-BYTE FIELD              04/09/01
005100******************************************************************
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 WORKING-STORAGE SECTION.
006400*    NO FILES, NO TABLES -- THIS IS A ONE-SHOT SCRATCH-FIELD
006500*    SUBPROGRAM.  EVERYTHING BELOW LIVES AND DIES WITH ONE CALL.
006600 01  MISC-FIELDS.
006700*    RUNNING COUNT OF LEADING SPACES SEEN IN THE REVERSED FIELD --
006800*    SEE THE REVERSE-AND-TALLY NOTE IN THE PROCEDURE DIVISION.
006900     05  WS-TALLY                    PIC S9(04) COMP VALUE 0.
007000*    THE VEHICLE NUMBER AFTER CASE FOLDING, WORKED ON IN PLACE.
007100     05  WS-UPPER-VNBR               PIC X(12).
007200*    PREFIX/SUFFIX HALVES OF THE SAME BYTES -- CARRIED OVER FROM
007300*    A DEBUGGING AID KP ADDED IN 1993 TO DUMP HALF THE PLATE AT A
007400*    TIME WHEN THE SOUTH GATE FIRMWARE WAS MANGLING SCANS.  LEFT
007500*    IN PLACE SINCE IT COSTS NOTHING AND HAS BEEN USEFUL SINCE.
007600     05  WS-UPPER-VNBR-R REDEFINES WS-UPPER-VNBR.
007700         10  WS-UPPER-VNBR-PFX       PIC X(06).
007800         10  WS-UPPER-VNBR-SFX       PIC X(06).
007900*    SCRATCH COPY OF THE VEHICLE NUMBER, REVERSED, SO THE TRAILING
008000*    BLANKS BECOME LEADING BLANKS FOR THE TALLY BELOW.
008100     05  WS-WORK-VNBR                PIC X(12).
008200*    CHARACTER-AT-A-TIME VIEW OF THE SAME 12 BYTES -- NOT USED BY
008300*    THIS VERSION OF THE ROUTINE, BUT KEPT SINCE HALF THE OTHER
008400*    STRING WORK IN THE SHOP ADDRESSES A WORK FIELD THIS WAY AND
008500*    A FUTURE CHANGE MAY NEED PER-CHARACTER ACCESS AGAIN.
008600     05  WS-WORK-VNBR-R REDEFINES WS-WORK-VNBR.
008700         10  WS-WORK-VNBR-CHAR OCCURS 12 TIMES
008800                                     PIC X(01).
008900*    TRIMMED (SIGNIFICANT) LENGTH OF THE VEHICLE NUMBER, HANDED
009000*    BACK TO THE CALLER SO IT CAN BUILD DELIMITED-BY-SIZE STRINGS
009100*    WITHOUT RISKING THE TRAILING-SPACE-EATS-EVERYTHING BUG THAT
009200*    DELIMITED BY SPACE HAS ON A PLATE WITH AN EMBEDDED BLANK.
009300     05  WS-TRIMMED-LTH              PIC S9(04) COMP VALUE 0.
009400*    BYTE-PAIR VIEW OF THE LENGTH, KEPT FOR THE SAME REASON AS
009500*    THE PREFIX/SUFFIX REDEFINITION ABOVE -- A DUMP AID, NOT
009600*    CURRENTLY REFERENCED BY THE PROCEDURE DIVISION.
009700     05  WS-TRIMMED-LTH-R REDEFINES WS-TRIMMED-LTH.
009800         10  WS-TRIMMED-LTH-BYTE1    PIC X(01).
009900         10  WS-TRIMMED-LTH-BYTE2    PIC X(01).
010000     05  FILLER                      PIC X(04).
010100
010200 LINKAGE SECTION.
010300*    IN/OUT -- CALLER PASSES THE RAW VEHICLE NUMBER AND GETS BACK
010400*    THE UPPER-CASED, STILL-TRAILING-BLANK-PADDED, SAME FIELD.
010500 01  PRKVN-VEHICLE-NUMBER            PIC X(12).
010600*    OUT ONLY -- SIGNIFICANT LENGTH OF THE UPPER-CASED FIELD.
010700 01  PRKVN-TRIMMED-LTH               PIC S9(04) COMP.
010800
010900 PROCEDURE DIVISION USING PRKVN-VEHICLE-NUMBER,
011000         PRKVN-TRIMMED-LTH.
011100
011200*    START CLEAN EVERY CALL -- THIS IS A REENTRANT UTILITY, NOT A
011300*    ONE-TIME-INITIALIZED PROGRAM, SO NOTHING CAN BE LEFT OVER
011400*    FROM A PRIOR VEHICLE NUMBER FROM EARLIER IN THE SAME RUN.
011500     MOVE ZERO TO WS-TALLY, WS-TRIMMED-LTH, PRKVN-TRIMMED-LTH.
011600     MOVE PRKVN-VEHICLE-NUMBER TO WS-UPPER-VNBR.
011700*    HAND-ROLLED CASE FOLD -- NO INTRINSIC UPPER-CASE FUNCTION ON
011800*    THIS COMPILER, SO WE CONVERT THE OLD WAY, ONE TABLE AT A TIME.
011900*    INSPECT ... CONVERTING WALKS THE FIELD ONCE AND SUBSTITUTES
012000*    EACH LOWER-CASE BYTE FOR ITS UPPER-CASE COUNTERPART BY
012100*    POSITION IN THE TWO 26-BYTE LITERALS -- NO TABLE LOOKUP, NO
012200*    LOOP, AND (PER TGD'S 2001 NOTE) FASTER ON A FIELD THIS SHORT
012300*    THAN THE INTRINSIC FUNCTION EVER WAS ON THE OLD BOX ANYWAY.
012400     INSPECT WS-UPPER-VNBR
012500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
012600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012700     MOVE WS-UPPER-VNBR TO PRKVN-VEHICLE-NUMBER.
012800
012900*    SAME REVERSE-AND-COUNT-LEADING-SPACES TRICK USED SHOP-WIDE
013000*    TO FIND THE LENGTH OF DATA IN A TRAILING-BLANK-PADDED FIELD.
013100*    REVERSING THE FIELD TURNS THE TRAILING PAD (WHICH COBOL
013200*    GIVES US NO DIRECT WAY TO COUNT) INTO A LEADING PAD, WHICH
013300*    INSPECT TALLYING FOR LEADING SPACES COUNTS DIRECTLY.
013400     MOVE FUNCTION REVERSE(WS-UPPER-VNBR) TO WS-WORK-VNBR.
013450     INSPECT WS-WORK-VNBR
013475         TALLYING WS-TALLY FOR LEADING SPACES.
013600*    LENGTH OF THE WHOLE FIELD LESS THE BLANK PAD JUST COUNTED
013700*    IS THE NUMBER OF SIGNIFICANT CHARACTERS THE CALLER ACTUALLY
013800*    TYPED OR SCANNED -- A ZERO HERE WOULD MEAN AN ALL-BLANK
013900*    VEHICLE NUMBER GOT THIS FAR, WHICH THE CALLER'S OWN EDIT
014000*    SHOULD HAVE CAUGHT ALREADY (RULE A1/B1).
014100     COMPUTE WS-TRIMMED-LTH = LENGTH OF WS-UPPER-VNBR - WS-TALLY.
014200     MOVE WS-TRIMMED-LTH TO PRKVN-TRIMMED-LTH.
014300
014400     GOBACK.
