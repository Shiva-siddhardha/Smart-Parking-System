000100******************************************************************
000200*   COPYBOOK(PRKRATE)                                            *
000300*   LIBRARY(DDS0001.PARKING.COPYLIB(PRKRATE))                    *
000400*   ACTION(REPLACE)                                              *
000500*   LANGUAGE(COBOL)                                              *
000600* ... LAYS OUT ONE ROW OF THE VEHICLE-CLASS RATE TABLE.  LOADED   *
000700*     ENTIRELY INTO THE RATE-TBL ARRAY AT START OF RUN -- THE     *
000800*     RUN NEVER RE-READS THIS FILE.  AT MOST 9 CLASSES EXPECTED.  *
000900******************************************************************
001000 01  PRK-RATE-REC.
001100     05  PRK-RATE-TYPE-ID            PIC 9(01).
001200     05  PRK-RATE-TYPE-NAME          PIC X(10).
001300     05  PRK-RATE-PER-HOUR           PIC 9(05)V99.
001400     05  FILLER                      PIC X(02).
