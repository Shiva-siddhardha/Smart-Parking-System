000100******************************************************************
000200*   COPYBOOK(PRKTRAN)                                            *
000300*   LIBRARY(DDS0001.PARKING.COPYLIB(PRKTRAN))                    *
000400*   ACTION(REPLACE)                                              *
000500*   LANGUAGE(COBOL)                                              *
000600* ... LAYS OUT ONE GATE TRANSACTION -- AN ENTRY OR AN EXIT --     *
000700*     AS HANDED TO THE BATCH BY THE GATE-ARM COLLECTION SYSTEM.   *
000800*     THE FILE IS EXPECTED IN CHRONOLOGICAL (TXN-TIMESTAMP)       *
000900*     ORDER; THIS PROGRAM DOES NOT RE-SEQUENCE IT.                *
001000******************************************************************
001100 01  PRK-TRAN-REC.
001200     05  PRK-TXN-CODE                PIC X(01).
001300         88  PRK-TXN-ENTRY               VALUE "E".
001400         88  PRK-TXN-EXIT                VALUE "X".
001500     05  PRK-TXN-VEHICLE-NUMBER      PIC X(12).
001600     05  PRK-TXN-TYPE-ID             PIC 9(01).
001700     05  PRK-TXN-TIMESTAMP           PIC 9(14).
001800     05  PRK-TXN-TIMESTAMP-R REDEFINES PRK-TXN-TIMESTAMP.
001900         10  PRK-TXN-TS-DATE         PIC 9(08).
002000         10  PRK-TXN-TS-TIME         PIC 9(06).
002100     05  FILLER                      PIC X(03).
