000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PRKUPDT.
000400 AUTHOR. R DELACROIX.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    DAILY BATCH FOR THE SOUTH-CAMPUS PARKING DECK.  LOADS THE
001200*    RATE TABLE AND THE SLOT-INVENTORY MASTER INTO WORKING STORAGE,
001300*    THEN WALKS THE GATE-ARM TRANSACTION FILE IN TIMESTAMP ORDER,
001400*    ASSIGNING ENTERING VEHICLES TO THE NEAREST OPEN SLOT OF THEIR
001500*    CLASS AND BILLING EXITING VEHICLES BY THE HOUR.  REWRITES THE
001600*    SLOT MASTER, WRITES THE PARKING-LOG FILE, AND PRINTS THE
001700*    DAILY REPORT (TRANSACTION RESULTS, OPEN-SLOT LISTING, FULL
001800*    PARKING LOG, AND CONTROL TOTALS).
001900*
002000*         SLOT MASTER  (INPUT)   -   DDS0001.PARKING.SLOTMSTR
002100*         RATE TABLE   (INPUT)   -   DDS0001.PARKING.RATETBL
002200*         TRANSACTIONS (INPUT)   -   DDS0001.PARKING.GATETRAN
002300*         SLOT MASTER  (OUTPUT)  -   DDS0001.PARKING.SLOTMSTR.NEW
002400*         PARKING LOG  (OUTPUT)  -   DDS0001.PARKING.PRKLOG
002500*         DAILY REPORT (OUTPUT)  -   DDS0001.PARKING.PRKRPT
002600*         DUMP FILE              -   SYSOUT
002700*
002800*    RUN ONCE PER CALENDAR DAY, AFTER THE GATE-ARM CONTROLLER SHIP
002900*    ITS TRANSACTION EXTRACT UP TO THE MAINFRAME -- NORMALLY THE
003000*    LAST STEP IN THE OVERNIGHT PARKING JOB STREAM, RIGHT BEFORE
003100*    THE RECONCILIATION JOB THAT COMPARES SECTION 4'S CONTROL
003200*    TOTALS AGAINST THE CASH-OFFICE DEPOSIT SLIP.  THIS PROGRAM
003300*    DOES NOT TOUCH CASH OR CREDIT-CARD SETTLEMENT IN ANY WAY --
003400*    IT ONLY COMPUTES WHAT EACH VEHICLE OWES.  BILLING SETTLEMENT
003500*    ITSELF IS A SEPARATE STEP OWNED BY THE CASH-OFFICE SYSTEM,
003600*    NOT THIS SHOP.
003700******************************************************************
003800*    CHANGE LOG                                                  *
003900*    ---------------------------------------------------------   *
004000*    03/21/89  RD    0000  INITIAL WRITE, REPLACES THE MANUAL
004100*                          END-OF-SHIFT GATE-LOG COUNT.  THE OLD
004200*                          PROCEDURE HAD THE GATE GUARD RECONCILE
004300*                          A PAPER TALLY SHEET AGAINST THE CASH
004400*                          BOX BY HAND EVERY NIGHT -- THIS RUN
004500*                          REPLACES THAT SHEET WITH THE FOUR-
004600*                          SECTION REPORT BELOW                    03/21/89
004700*    09/09/90  RD    0092  ADDED THE OPEN-SLOT LISTING SECTION
004800*                          PER FACILITIES REQUEST -- THE ATTENDANT
004900*                          BOOTH WANTED A CLIPBOARD SHEET OF OPEN
005000*                          SLOTS BY DISTANCE SO THEY COULD DIRECT
005100*                          WALK-UP TRAFFIC WITHOUT RADIOING THE
005200*                          DECK                                    09/09/90
005300*    11/02/91  KP    0114  EXIT BILLING NOW CALLS PRKHOURS SO A
005400*                          BAD GATE-ARM CLOCK CANNOT BACK-BILL.
005500*                          A STUCK RELAY ON THE NORTH ARM HAD BEEN
005600*                          TIME-STAMPING EXITS WITH THE PRIOR
005700*                          SHIFT'S CLOCK, WHICH USED TO PRODUCE A
005800*                          NEGATIVE-HOUR CHARGE THAT THE OLD IN-
005900*                          LINE ARITHMETIC HAPPILY BILLED AS ZERO
006000*                          -- PRKHOURS NOW GUARDS THE CASE AND
006100*                          FORCES THE MINIMUM CHARGE INSTEAD        11/02/91
006200*    06/08/94  KP    0201  MINIMUM-ONE-HOUR RULE, RATE TABLE NOW
006300*                          READ FROM FILE INSTEAD OF BEING WIRED
006400*                          INTO THIS PROGRAM.  RATES USED TO BE
006500*                          NINE 88-LEVEL CONDITIONS AGAINST A
006600*                          HARD-CODED TABLE -- EVERY RATE CHANGE
006700*                          MEANT A RECOMPILE AND A NEW LOAD MODULE.
006800*                          FACILITIES NOW MAINTAINS ITS OWN RATE
006900*                          FILE AND THIS PROGRAM JUST READS IT      06/08/94
007000*    04/17/96  TGD   0244  RAISED SLOT-TABLE AND LOG-TABLE OCCURS
007100*                          LIMITS FOR THE NEW WEST DECK EXPANSION.
007200*                          SLOT-TBL WENT FROM 200 TO 500 ENTRIES,
007300*                          LOG-TBL FROM 800 TO 2000, TO COVER THE
007400*                          ADDED FLOORS AND THE HEAVIER TRAFFIC
007500*                          FACILITIES PROJECTED FOR THE OPENING     04/17/96
007600*    02/17/99  JS    0355  Y2K SWEEP -- TIMESTAMP FIELDS CARRY A
007700*                          FULL 4-DIGIT YEAR, NO CHANGE REQUIRED,
007800*                          SIGNED OFF.  CHECKED EVERY PIC 9(14)
007900*                          TIMESTAMP FIELD AND EVERY REDEFINES OF
008000*                          ONE IN THIS PROGRAM AND IN PRKHOURS --
008100*                          NONE OF THEM WINDOW THE YEAR, SO THERE
008200*                          WAS NOTHING TO FIX HERE, UNLIKE SOME OF
008300*                          THE SHOP'S OLDER TWO-DIGIT-YEAR GATE
008400*                          COUNTERS FROM THE ORIGINAL ARM-TO-TICKET
008500*                          CONTROLLER THIS JOB REPLACED             02/17/99
008600*    08/30/01  JS    0402  PARKING-LOG NOW PRINTED MOST-RECENT-
008700*                          FIRST PER AUDIT REQUEST -- THE NIGHT
008800*                          AUDITOR WAS PAGING THROUGH THE WHOLE
008900*                          LOG TO FIND TODAY'S ACTIVITY BECAUSE IT
009000*                          USED TO PRINT IN LOG-ID (I.E. ENTRY)
009100*                          ORDER.  ADDED THE DESCENDING BUBBLE PASS
009200*                          AT 7200 RATHER THAN CHANGE THE ORDER
009300*                          LOG-TBL ITSELF IS BUILT IN, SINCE 3500
009400*                          AND 4500 BOTH DEPEND ON LOG-ID BEING
009500*                          ASSIGNED IN ARRIVAL ORDER                08/30/01
009600*    05/14/04  TGD   0461  CLASS NAME NOW ECHOED IN PARENS ON THE
009700*                          SLOT COLUMN OF THE OPEN-SLOT LISTING, NOT
009800*                          JUST THE SEPARATE TYPE COLUMN -- THE LOT
009900*                          SUPERVISORS PRINT THIS REPORT AND CARRY IT
010000*                          ON A CLIPBOARD RATHER THAN READING IT AT A
010100*                          TERMINAL, AND SAID THEY KEPT LOSING TRACK
010200*                          OF WHICH TYPE COLUMN LINED UP WITH WHICH
010300*                          SLOT ROW WHEN THE SHEET GOT FOLDED.        05/14/04
010400*    11/20/07  KP    0509  CONTROL-TOTALS SECTION NOW BREAKS REVENUE
010500*                          OUT BY VEHICLE CLASS (CAR/BIKE/TRUCK) IN
010600*                          ADDITION TO THE GRAND TOTAL -- FACILITIES
010700*                          WANTED TO SEE WHETHER THE NEW MOTORCYCLE
010800*                          RATE TIER ADDED LAST QUARTER WAS ACTUALLY
010900*                          PULLING ITS WEIGHT BEFORE THE NEXT RATE
011000*                          REVIEW MEETING                            11/20/07
011100*    03/03/10  TGD   0533  NO CODE CHANGE -- LOGGED HERE SO THE NEXT
011200*                          MAINTAINER SEES IT.  FACILITIES HAD
011300*                          ACCIDENTALLY REBUILT THE RATE FILE WITH
011400*                          TWO ROWS BOTH CODED RT-TYPE-ID 3, AND
011500*                          3310'S SCAN SILENTLY MATCHED WHICHEVER
011600*                          ROW HAPPENED TO LOAD LAST INTO RATE-TBL,
011700*                          BILLING A FULL DAY OF MOTORCYCLE PARKING
011800*                          AT THE CAR RATE.  FIXED BY FACILITIES
011900*                          REBUILDING THE FILE WITH DISTINCT CODES     03/03/10
012000*    09/19/12  JS    0561  ADDED THE ZERO-ELIGIBLE-SLOTS CASE TO
012100*                          3300-FIND-NEAREST-SLOT'S RESULT MESSAGE --
012200*                          A FULL DECK USED TO PRINT THE SAME REJECT
012300*                          TEXT AS AN UNKNOWN VEHICLE CLASS, AND THE
012400*                          GATE ATTENDANT HAD NO WAY TO TELL A FULL
012500*                          LOT FROM A KEYED-IN TYPO ON THE SCANNER
012600*                          WITHOUT WALKING OUT TO COUNT OPEN SPACES    09/19/12
012700******************************************************************
012800 ENVIRONMENT DIVISION.
012900 CONFIGURATION SECTION.
013000 SOURCE-COMPUTER. IBM-390.
013100 OBJECT-COMPUTER. IBM-390.
013200*    C01 GIVES THE REPORT WRITER A CHANNEL-1 SKIP-TO-TOP-OF-FORM
013300*    CONDITION-NAME FOR THE PAGE-HEADER WRITE AT 6900 -- THE SAME
013400*    CARRIAGE-CONTROL TAPE CHANNEL EVERY PRINTED REPORT IN THE SHOP
013500*    USES FOR ITS FIRST LINE OF A NEW PAGE.
013600 SPECIAL-NAMES.
013700     C01 IS TOP-OF-FORM.
013800 INPUT-OUTPUT SECTION.
013900*    EACH LOGICAL NAME BELOW IS RESOLVED TO A REAL DATASET BY THE
014000*    JCL DD STATEMENT OF THE SAME NAME AT RUN TIME -- NOTHING IN
014100*    THIS PROGRAM EVER HARD-CODES A DATASET NAME OR A PATH.
014200 FILE-CONTROL.
014300*    NO FILE STATUS CLAUSE ON SYSOUT -- IT IS NEVER WRITTEN TO, SO
014400*    THERE IS NOTHING FOR A STATUS BYTE TO REPORT.
014500     SELECT SYSOUT
014600     ASSIGN TO UT-S-SYSOUT
014700       ORGANIZATION IS SEQUENTIAL.
014800
014900*    LOADED ONCE AT 1100 BEFORE THE TRANSACTION LOOP STARTS.
015000     SELECT RATE-TABLE
015100     ASSIGN TO UT-S-RATETBL
015200       ACCESS MODE IS SEQUENTIAL
015300       FILE STATUS IS RFCODE.
015400
015500*    LOADED ONCE AT 1200, REWRITTEN ONCE AT 5000 FROM SLOT-MASTER-OUT.
015600     SELECT SLOT-MASTER
015700     ASSIGN TO UT-S-SLOTMSTR
015800       ACCESS MODE IS SEQUENTIAL
015900       FILE STATUS IS SFCODE.
016000
016100     SELECT TRANSACTIONS
016200     ASSIGN TO UT-S-GATETRAN
016300       ACCESS MODE IS SEQUENTIAL
016400       FILE STATUS IS TFCODE.
016500
016600*    A SEPARATE OUTPUT DATASET, NOT AN IN-PLACE REWRITE OF
016700*    SLOT-MASTER -- MATCHES THE SHOP'S STANDARD PATTERN OF NEVER
016800*    OVERWRITING AN INPUT MASTER IN THE SAME STEP THAT READ IT, SO A
016900*    RERUN ALWAYS HAS THE ORIGINAL INPUT TO FALL BACK TO.
017000     SELECT SLOT-MASTER-OUT
017100     ASSIGN TO UT-S-SLOTMOUT
017200       ACCESS MODE IS SEQUENTIAL
017300       FILE STATUS IS OFCODE.
017400
017500     SELECT PARKING-LOG
017600     ASSIGN TO UT-S-PRKLOG
017700       ACCESS MODE IS SEQUENTIAL
017800       FILE STATUS IS LFCODE.
017900
018000     SELECT REPORT
018100     ASSIGN TO UT-S-PRKRPT
018200       ACCESS MODE IS SEQUENTIAL
018300       FILE STATUS IS PFCODE.
018400
018500*    DATA DIVISION OVERVIEW -- THREE GROUPS OF STORAGE, IN THE ORDER
018600*    THEY APPEAR BELOW.  FIRST, THE SIX FDS: THREE INPUTS (RATE-
018700*    TABLE, SLOT-MASTER, TRANSACTIONS) READ ONCE EACH AND NEVER
018800*    REWOUND, AND THREE OUTPUTS (SLOT-MASTER-OUT, PARKING-LOG,
018900*    REPORT) WRITTEN ONCE EACH AT END OF RUN.  SECOND, THE FOUR
019000*    IN-MEMORY TABLES (RATE-TBL, SLOT-TBL, LOG-TBL, AND THE TWO
019100*    SORT-INDEX TABLES) THAT HOLD THE WHOLE RUN'S WORKING SET --
019200*    THIS PROGRAM NEVER RE-READS AN INPUT FILE MID-RUN, IT LOADS
019300*    EVERYTHING INTO THESE TABLES UP FRONT AND WORKS FROM MEMORY.
019400*    THIRD, THE SCRATCH FIELDS, COUNTERS, AND PRINT-LINE LAYOUTS
019500*    USED TO BUILD THE FOUR REPORT SECTIONS.  NOTHING IN ANY OF
019600*    THE THREE GROUPS IS SHARED WITH PRKHOURS OR PRKVNORM -- THOSE
019700*    TWO SUBPROGRAMS ONLY SEE WHAT IS PASSED ON THEIR OWN CALL
019800*    STATEMENTS, PER THE SHOP'S STANDING RULE AGAINST GLOBAL
019900*    WORKING-STORAGE BETWEEN A CALLER AND A CALLED SUBPROGRAM.
020000 DATA DIVISION.
020100 FILE SECTION.
020200*    ALL SIX FDS BELOW CARRY THE SAME FOUR CLAUSES IN THE SAME
020300*    ORDER -- RECORDING MODE F (FIXED-LENGTH RECORDS, NO RDW), LABEL
020400*    RECORDS STANDARD (STANDARD IBM TAPE/DASD LABELS, NOT OMITTED),
020500*    AND BLOCK CONTAINS 0 RECORDS (LET THE OPERATING SYSTEM PICK THE
020600*    BLOCKING FACTOR FROM THE DCB IN THE JCL RATHER THAN HARD-CODING
020700*    ONE HERE) -- THE SAME FOUR-CLAUSE BOILERPLATE THIS SHOP PUTS ON
020800*    EVERY SEQUENTIAL FD IT WRITES, REGARDLESS OF RECORD LENGTH.
020900*    CARRIED OVER FROM THE SHOP'S STANDARD JCL TEMPLATE -- SYSOUT IS
021000*    NOT WRITTEN TO BY THIS PROGRAM (ALL RUN MESSAGES GO OUT VIA
021100*    DISPLAY), BUT THE FD IS KEPT SO THE JCL STEP CAN BE COPIED FROM
021200*    ANOTHER SHOP PROGRAM WITHOUT EDITING THE DD STATEMENT LIST.
021300 FD  SYSOUT
021400     RECORDING MODE IS F
021500     LABEL RECORDS ARE STANDARD
021600     RECORD CONTAINS 100 CHARACTERS
021700     BLOCK CONTAINS 0 RECORDS
021800     DATA RECORD IS SYSOUT-REC.
021900 01  SYSOUT-REC  PIC X(100).
022000
022100*    RATE TABLE IS READ ENTIRELY INTO RATE-TBL AT START OF RUN --
022200*    THIS RUN NEVER RE-READS THE FILE.  AT MOST 9 CLASSES EXPECTED.
022300 FD  RATE-TABLE
022400     RECORDING MODE IS F
022500     LABEL RECORDS ARE STANDARD
022600     RECORD CONTAINS 20 CHARACTERS
022700     BLOCK CONTAINS 0 RECORDS
022800     DATA RECORD IS PRK-RATE-REC.
022900 COPY PRKRATE.
023000
023100*    SLOT-INVENTORY MASTER, ONE ROW PER PHYSICAL PARKING SLOT.
023200*    NOT REQUIRED TO BE IN ANY PARTICULAR SEQUENCE -- LOADED INTO
023300*    THE SLOT-TABLE ARRAY AND SCANNED FOR THE NEAREST OPEN SLOT.
023400 FD  SLOT-MASTER
023500     RECORDING MODE IS F
023600     LABEL RECORDS ARE STANDARD
023700     RECORD CONTAINS 48 CHARACTERS
023800     BLOCK CONTAINS 0 RECORDS
023900     DATA RECORD IS PRK-SLOT-REC.
024000 COPY PRKSLOT.
024100
024200*    GATE-ARM TRANSACTION FEED, EXPECTED IN TXN-TIMESTAMP ORDER.
024300*    THIS PROGRAM DOES NOT RE-SEQUENCE IT.
024400 FD  TRANSACTIONS
024500     RECORDING MODE IS F
024600     LABEL RECORDS ARE STANDARD
024700     RECORD CONTAINS 31 CHARACTERS
024800     BLOCK CONTAINS 0 RECORDS
024900     DATA RECORD IS PRK-TRAN-REC.
025000 COPY PRKTRAN.
025100
025200*    UPDATED SLOT MASTER, REWRITTEN FROM THE SLOT-TABLE ARRAY AT
025300*    END OF RUN IN THE SAME ORDER THE INPUT MASTER WAS READ.
025400 FD  SLOT-MASTER-OUT
025500     RECORDING MODE IS F
025600     LABEL RECORDS ARE STANDARD
025700     RECORD CONTAINS 48 CHARACTERS
025800     BLOCK CONTAINS 0 RECORDS
025900     DATA RECORD IS PRK-SLOT-OUT-REC.
026000 01  PRK-SLOT-OUT-REC.
026100*    DELIBERATELY THE SAME LAYOUT AS PRK-SLOT-REC IN PRKSLOT, FIELD
026200*    FOR FIELD, RIGHT DOWN TO THE FILLER WIDTH -- 5010 MOVES THE
026300*    SLOT-TBL ROW STRAIGHT ACROSS BY NAME, NO REFORMATTING, SO THE
026400*    OUTPUT MASTER CAN BE FED BACK IN AS TOMORROW'S INPUT MASTER
026500*    WITHOUT A CONVERSION STEP.
026600     05  PSO-SLOT-ID                 PIC 9(05).
026700     05  PSO-SLOT-NUMBER             PIC X(10).
026800     05  PSO-FLOOR-ID                PIC 9(03).
026900     05  PSO-FLOOR-NAME              PIC X(10).
027000     05  PSO-TYPE-ID                 PIC 9(01).
027100     05  PSO-DISTANCE-FROM-ENTRY     PIC 9(04).
027200*    THE ONE FIELD THIS RUN ACTUALLY CHANGES -- FLIPPED BY 3500 ON
027300*    AN ENTRY, FLIPPED BACK BY 4500 ON AN EXIT.  EVERYTHING ELSE IN
027400*    THIS RECORD IS STATIC REFERENCE DATA CARRIED THROUGH UNTOUCHED.
027500     05  PSO-OCCUPIED-FLAG           PIC X(01).
027600     05  PSO-PARKED-VEHICLE-NO       PIC X(12).
027700     05  FILLER                      PIC X(02).
027800
027900*    PARKING-LOG OUTPUT, ONE ROW PER ENTRY, WRITTEN IN LOG-ID
028000*    (I.E. ENTRY) ORDER AT END OF RUN.
028100 FD  PARKING-LOG
028200     RECORDING MODE IS F
028300     LABEL RECORDS ARE STANDARD
028400     RECORD CONTAINS 75 CHARACTERS
028500     BLOCK CONTAINS 0 RECORDS
028600     DATA RECORD IS PRK-LOG-REC.
028700 COPY PRKLOG.
028800
028900*    132-CHARACTER PRINT LINE, THE SHOP'S STANDARD WIDE-CARRIAGE
029000*    REPORT WIDTH -- EVERY WS-SEC*-HDR/DETAIL RECORD BELOW IS BUILT
029100*    TO EXACTLY THIS LENGTH SO A WRITE ... FROM NEVER TRUNCATES OR
029200*    SHORT-PADS A LINE.
029300 FD  REPORT
029400     RECORDING MODE IS F
029500     LABEL RECORDS ARE STANDARD
029600     RECORD CONTAINS 132 CHARACTERS
029700     BLOCK CONTAINS 0 RECORDS
029800     DATA RECORD IS RPT-REC.
029900 01  RPT-REC  PIC X(132).
030000
030100 WORKING-STORAGE SECTION.
030200
030300*    ONE STATUS BYTE-PAIR PER SEQUENTIAL FILE THIS RUN TOUCHES.
030400*    THE 88-LEVELS BELOW ARE READ AFTER EVERY READ/WRITE SO THE
030500*    PRIMING-READ LOOPS AT 2100 AND THE LOAD LOOPS AT 1100/1200
030600*    CAN TELL A CLEAN AT-END FROM AN ACTUAL I/O PROBLEM WITHOUT
030700*    TESTING THE RAW TWO-BYTE CODE IN MORE THAN ONE PLACE.
030800 01  FILE-STATUS-CODES.
030900*    RATE-TABLE FILE STATUS -- SPACES IS GOOD, "10" IS END OF FILE.
031000     05  RFCODE                      PIC X(02).
031100         88  RATE-CODE-READ              VALUE SPACES.
031200         88  NO-MORE-RATES               VALUE "10".
031300*    SLOT-MASTER FILE STATUS -- SAME CONVENTION AS RFCODE ABOVE.
031400     05  SFCODE                      PIC X(02).
031500         88  SLOT-CODE-READ              VALUE SPACES.
031600         88  NO-MORE-SLOTS               VALUE "10".
031700*    TRANSACTIONS FILE STATUS -- DRIVES THE MAIN PROCESSING LOOP.
031800     05  TFCODE                      PIC X(02).
031900         88  TXN-CODE-READ               VALUE SPACES.
032000         88  NO-MORE-TRANS-CODE          VALUE "10".
032100*    THE THREE OUTPUT FILES ONLY EVER NEED TO KNOW GOOD/NOT-GOOD --
032200*    A BAD WRITE ON ANY ONE OF THEM IS FATAL, SO THERE IS NO 88 FOR
032300*    ANYTHING BUT THE OK CASE; THE ABEND PATH GETS THERE THROUGH
032400*    THE INVALID KEY CLAUSE ON THE WRITE ITSELF, NOT BY TESTING
032500*    THESE BYTES DIRECTLY.
032600     05  OFCODE                      PIC X(02).
032700         88  OFCODE-WRITE-OK             VALUE SPACES.
032800     05  LFCODE                      PIC X(02).
032900         88  LFCODE-WRITE-OK             VALUE SPACES.
033000     05  PFCODE                      PIC X(02).
033100         88  PFCODE-WRITE-OK             VALUE SPACES.
033200     05  FILLER                      PIC X(04).
033300
033400*    THE PRIMING-READ SWITCH FOR THE MAIN TRANSACTION LOOP -- SET
033500*    "Y" BEFORE THE FIRST READ AT 1000-HOUSEKEEPING, FLIPPED TO "N"
033600*    BY THE AT END CLAUSE IN 2100-READ-TRANSACTION.  A 77-LEVEL, NOT
033700*    A GROUP FIELD, SINCE IT STANDS ALONE AND NOTHING ELSE IS EVER
033800*    REDEFINED OVER IT -- THE SAME HABIT AS WS-FREE-COUNT ABOVE.
033900 77  MORE-TRAN-SW                    PIC X(01) VALUE "Y".
034000     88  NO-MORE-TRANSACTIONS            VALUE "N".
034100     88  MORE-TRANSACTIONS               VALUE "Y".
034200
034300*    THE ONE TRANSACTION CURRENTLY BEING WORKED, READ INTO THIS
034400*    GROUP AT 2100 AND HELD HERE FOR THE FULL LIFE OF ITS PROCESSING
034500*    -- 3000/3100/... ETC AND 4000/4100/... ETC BOTH REFERENCE THESE
034600*    FIELDS RATHER THAN THE FD RECORD SO THE PROGRAM WORKS THE SAME
034700*    WAY WHETHER THE READ CAME FROM 2100 OR (HYPOTHETICALLY) FROM
034800*    ANY FUTURE RE-EDIT PASS.
034900 01  WS-CURRENT-TXN.
035000*    "E" FOR AN ENTRY TRANSACTION, "X" FOR AN EXIT.  ANY OTHER
035100*    VALUE FALLS THROUGH TO 2900-PRINT-INVALID-CODE.
035200     05  WS-CURR-TXN-CODE            PIC X(01).
035300         88  WS-CURR-TXN-ENTRY           VALUE "E".
035400         88  WS-CURR-TXN-EXIT            VALUE "X".
035500*    UPPER-CASED AND MEASURED IN PLACE BY THE PRKVNORM CALL AT
035600*    3100/4100 BEFORE ANY COMPARE AGAINST LOG-TBL IS MADE -- NEVER
035700*    COMPARED IN ITS RAW, AS-SCANNED CASE.
035800     05  WS-CURR-VEHICLE-NUMBER      PIC X(12).
035900*    1=CAR, 2=BIKE, 3=TRUCK PER THE RATE-TABLE LOAD -- VALIDATED
036000*    AGAINST RATE-TBL AT 3300/3310, NOT AGAINST A HARD-CODED LIST
036100*    HERE, SINCE THE VALID SET OF CLASSES IS WHATEVER FACILITIES
036200*    PUT IN THE RATE FILE FOR TODAY'S RUN.
036300     05  WS-CURR-TYPE-ID             PIC 9(01).
036400*    WHAT 3310 ACTUALLY MATCHES AGAINST RATE-TBL -- ON AN ENTRY
036500*    TRANSACTION THIS IS JUST WS-CURR-TYPE-ID, BUT ON AN EXIT
036600*    TRANSACTION THE INCOMING RECORD'S TYPE-ID FIELD IS NOT
036700*    RELIABLE (THE GATE-ARM SCANNER DOES NOT RE-READ THE VEHICLE'S
036800*    CLASS ON THE WAY OUT), SO 4400 LOADS THIS FROM THE SLOT THE
036900*    OPEN LOG ROW SAYS THE VEHICLE WAS ACTUALLY PARKED IN INSTEAD.
037000*    6310 LOADS IT FROM THE FREE SLOT IT IS CURRENTLY PRINTING.
037100     05  WS-RATE-MATCH-TYPE-ID       PIC 9(01).
037200*    14-DIGIT YYYYMMDDHHMMSS GATE-ARM CLOCK STAMP.
037300     05  WS-CURR-TIMESTAMP           PIC 9(14).
037400*    DATE/TIME HALVES OF THE SAME STAMP, FOR THE CASES THAT ONLY
037500*    NEED ONE HALF (THE PAGE HEADER ROUTINE DOES NOT USE THIS --
037600*    IT TAKES THE RUN DATE FROM FUNCTION CURRENT-DATE INSTEAD).
037700     05  WS-CURR-TIMESTAMP-R REDEFINES WS-CURR-TIMESTAMP.
037800         10  WS-CURR-TS-DATE         PIC 9(08).
037900         10  WS-CURR-TS-TIME         PIC 9(06).
038000     05  FILLER                      PIC X(03).
038100
038200*    VEHICLE-CLASS RATE TABLE, LOADED ONCE AT START OF RUN.
038300 01  RATE-TBL.
038400     05  RATE-ENTRY OCCURS 9 TIMES
038500                     INDEXED BY RATE-IDX.
038600*    MATCHED AGAINST WS-CURR-TYPE-ID/ST-TYPE-ID -- THE VALID SET
038700*    OF CLASSES IS WHATEVER RATE-TABLE HANDS US TODAY, NOT A
038800*    LITERAL LIST COMPILED INTO THIS PROGRAM.
038900         10  RT-TYPE-ID              PIC 9(01).
039000*    PRINTED ON THE OPEN-SLOT LISTING AND USED TO BUILD THE PARENS
039100*    SUFFIX 6310 ADDS TO THE SLOT COLUMN.
039200         10  RT-TYPE-NAME            PIC X(10).
039300*    HOURLY RATE FOR THE CLASS, CARRIED FORWARD INTO PRKHOURS AT
039400*    4400 SO THE BILLING FORMULA NEVER SEES THE RATE TABLE ITSELF.
039500         10  RT-RATE-PER-HOUR        PIC 9(05)V99.
039600     05  FILLER                      PIC X(04).
039700*    HOW MANY OF THE 9 SLOTS ABOVE ARE ACTUALLY IN USE -- EVERY
039800*    SCAN OF RATE-TBL RUNS FROM 1 TO THIS COUNT, NEVER TO 9 FLAT,
039900*    SO A SHOP WITH FEWER THAN NINE CLASSES DOES NOT PAY FOR
040000*    COMPARISONS AGAINST UNUSED, ZERO-FILLED ROWS.
040100 77  WS-RATE-COUNT                   PIC S9(04) COMP VALUE 0.
040200
040300*    SLOT-INVENTORY TABLE, LOADED ONCE AT START OF RUN AND CARRIED
040400*    FOR THE LIFE OF THE RUN.  RAISED TO 500 SLOTS 04/17/96 FOR THE
040500*    WEST DECK EXPANSION.
040600 01  SLOT-TBL.
040700     05  SLOT-ENTRY OCCURS 500 TIMES
040800                     INDEXED BY SLOT-IDX SLOT-IDX-2.
040900*    UNIQUE ACROSS THE WHOLE DECK, CARRIED THROUGH UNCHANGED TO
041000*    PRK-SLOT-OUT-REC AT 5010 SO THE OUTPUT MASTER RECONCILES BACK
041100*    ROW-FOR-ROW AGAINST THE INPUT MASTER.
041200         10  ST-SLOT-ID              PIC 9(05).
041300*    THE PHYSICAL PAINTED NUMBER ON THE PAVEMENT, E.G. "A-014" --
041400*    THIS, NOT ST-SLOT-ID, IS WHAT PRINTS ON EVERY REPORT LINE AND
041500*    WHAT A LOT ATTENDANT WOULD ACTUALLY RADIO OVER.
041600         10  ST-SLOT-NUMBER          PIC X(10).
041700         10  ST-FLOOR-ID             PIC 9(03).
041800         10  ST-FLOOR-NAME           PIC X(10).
041900*    SAME DOMAIN AS RT-TYPE-ID -- A SLOT IS ONLY ELIGIBLE FOR A
042000*    VEHICLE WHOSE WS-CURR-TYPE-ID MATCHES THIS EXACTLY (RULE A5).
042100         10  ST-TYPE-ID              PIC 9(01).
042200*    METERS FROM THE ENTRY GATE -- THE SORT KEY FOR THE NEAREST-
042300*    SLOT SCAN AT 3320 AND FOR THE OPEN-SLOT LISTING'S BUBBLE SORT
042400*    AT 6200.
042500         10  ST-DISTANCE-FROM-ENTRY  PIC 9(04).
042600*    "Y"/"N" -- THE SINGLE SOURCE OF TRUTH FOR WHETHER A SLOT IS
042700*    TAKEN.  SET TO "Y" ONLY AT 3500 AND BACK TO "N" ONLY AT 4510,
042800*    ALWAYS IN THE SAME PARAGRAPH THAT TOUCHES THE MATCHING LOG
042900*    ROW, PER RULES A6/B6.
043000         10  ST-OCCUPIED-FLAG        PIC X(01).
043100             88  ST-SLOT-OCCUPIED        VALUE "Y".
043200             88  ST-SLOT-FREE            VALUE "N".
043300*    BLANK WHEN THE SLOT IS FREE -- SET AT 3500, CLEARED AT 4510,
043400*    NEVER INSPECTED FOR ITS OWN SAKE (ST-OCCUPIED-FLAG IS ALWAYS
043500*    THE FIELD TESTED); KEPT MAINLY SO A HUMAN READING THE OUTPUT
043600*    MASTER CAN SEE WHO IS IN A GIVEN SLOT WITHOUT CROSS-
043700*    REFERENCING THE PARKING LOG.
043800         10  ST-PARKED-VEHICLE-NO    PIC X(12).
043900     05  FILLER                      PIC X(04).
044000*    ACTUAL ROW COUNT LOADED FROM SLOT-MASTER AT 1200 -- EVERY
044100*    SCAN OF SLOT-TBL ELSEWHERE IN THE PROGRAM RUNS 1 THRU THIS
044200*    COUNT, NEVER THRU THE 500-SLOT OCCURS CEILING.
044300 77  WS-SLOT-COUNT                   PIC S9(04) COMP VALUE 0.
044400
044500*    OPEN-LOG / PARKING-LOG TABLE, BUILT AS ENTRIES AND EXITS ARE
044600*    PROCESSED.  RAISED TO 2000 ROWS 04/17/96 ALONGSIDE THE SLOT
044700*    TABLE.  WRITTEN OUT TO PARKING-LOG AT END OF RUN.
044800 01  LOG-TBL.
044900     05  LOG-ENTRY OCCURS 2000 TIMES
045000                     INDEXED BY LOG-IDX.
045100*    ASSIGNED IN STRICT ARRIVAL ORDER FROM WS-NEXT-LOG-ID BELOW --
045200*    NEVER RE-USED, NEVER RESEQUENCED, WHICH IS EXACTLY WHY 7200
045300*    HAS TO SORT A SEPARATE INDEX RATHER THAN JUST PRINTING LOG-TBL
045400*    BACKWARDS WHEN THE AUDIT REQUEST OF 08/30/01 CAME IN.
045500         10  LT-LOG-ID               PIC 9(07).
045600         10  LT-VEHICLE-NUMBER       PIC X(12).
045700         10  LT-SLOT-ID              PIC 9(05).
045800         10  LT-SLOT-NUMBER          PIC X(10).
045900         10  LT-ENTRY-TIME           PIC 9(14).
046000*    ZERO WHILE THE VEHICLE IS STILL PARKED -- 7310 TESTS
046100*    LT-LOG-EXITED BELOW, NOT THIS FIELD DIRECTLY, TO DECIDE
046200*    WHETHER TO PRINT "STILL PARKED".
046300         10  LT-EXIT-TIME            PIC 9(14).
046400*    ZERO UNTIL 4500 POSTS THE AMOUNT PRKHOURS RETURNED.
046500         10  LT-AMOUNT-CHARGED       PIC 9(05)V99.
046600*    "P" FROM THE MOMENT 3500 CREATES THE ROW UNTIL 4500 CLOSES
046700*    IT OUT TO "E" -- THE OPEN-LOG SCANS AT 3210/4210 KEY OFF
046800*    THIS FLAG, NOT OFF A ZERO EXIT-TIME, SO A FUTURE CHANGE THAT
046900*    LEGITIMATELY NEEDS A ZERO EXIT-TIME FOR SOME OTHER REASON
047000*    WOULD NOT ACCIDENTALLY REOPEN A CLOSED LOG.
047100         10  LT-STATUS               PIC X(01).
047200             88  LT-LOG-PARKED           VALUE "P".
047300             88  LT-LOG-EXITED           VALUE "E".
047400     05  FILLER                      PIC X(04).
047500*    ROWS ACTUALLY IN USE -- INCLUDES BOTH OPEN ("P") AND CLOSED
047600*    ("E") ROWS FOR THE WHOLE RUN, SINCE A CLOSED-OUT LOG IS NOT
047700*    REMOVED FROM THE TABLE, ONLY MARKED.  A ONE-DAY RUN THAT SEES
047800*    MORE THAN 2000 GATE EVENTS ABENDS AT 3500 RATHER THAN SILENTLY
047900*    DROPPING ANY OF THEM.
048000 77  WS-LOG-COUNT                    PIC S9(04) COMP VALUE 0.
048100*    NEXT LOG-ID TO HAND OUT, BUMPED BY ONE EVERY TIME 3500 CREATES
048200*    A ROW.  RESET TO 1 AT 000-HOUSEKEEPING EVERY RUN -- THIS IS A
048300*    DAILY BATCH, NOT A RUNNING SEQUENCE ACROSS DAYS.
048400 77  WS-NEXT-LOG-ID                  PIC 9(07) VALUE 1.
048500
048600*    SORT-INDEX TABLES FOR THE TWO ORDERED REPORT SECTIONS -- THE
048700*    OPEN-SLOT LISTING (BY DISTANCE ASCENDING) AND THE PARKING LOG
048800*    (BY ENTRY-TIME DESCENDING).  HOLD SUBSCRIPTS, NOT COPIES OF
048900*    THE ROWS THEMSELVES.
049000 01  WS-FREE-IDX-TBL.
049100*    EACH ENTRY IS A SLOT-TBL SUBSCRIPT, NOT A COPY OF THE SLOT
049200*    ROW -- BUILT BY 6100, REORDERED IN PLACE BY 6200, WALKED IN
049300*    ITS NEW ORDER BY 6300.
049400     05  WS-FREE-IDX OCCURS 500 TIMES
049500                     INDEXED BY FREE-IDX FREE-IDX-2
049600                                     PIC S9(04) COMP.
049700     05  FILLER                      PIC X(04).
049800*    HOW MANY OF THE 500 SLOTS ARE ACTUALLY FREE RIGHT NOW -- SET
049900*    BY 6100, PRINTED AS THE SECTION-2 FOOTER COUNT, AND ALSO THE
050000*    UPPER BOUND FOR BOTH THE 6200 SORT AND THE 6300 PRINT LOOP.
050100 77  WS-FREE-COUNT                   PIC S9(04) COMP VALUE 0.
050200
050300 01  WS-LOG-IDX-TBL.
050400*    UNLIKE WS-FREE-COUNT, THIS COUNT LIVES INSIDE THE GROUP
050500*    RATHER THAN AS A SEPARATE 77-LEVEL -- NO PARTICULAR REASON
050600*    BEYOND HOW THE COPYBOOK WAS ORIGINALLY LAID OUT; BOTH FORMS
050700*    SERVE THE SAME PURPOSE.
050800     05  WS-LOG-IDX-COUNT            PIC S9(04) COMP VALUE 0.
050900     05  WS-LOG-SORT-IDX OCCURS 2000 TIMES
051000                     INDEXED BY LSORT-IDX LSORT-IDX-2
051100                                     PIC S9(04) COMP.
051200     05  FILLER                      PIC X(04).
051300
051400*    GENERAL-PURPOSE SCRATCH FIELDS SHARED ACROSS PARAGRAPHS --
051500*    NOTHING IN THIS GROUP IS EXPECTED TO SURVIVE FROM ONE
051600*    TRANSACTION TO THE NEXT, SO NO PARAGRAPH RELIES ON A VALUE
051700*    LEFT HERE BY AN EARLIER TRANSACTION WITHOUT SETTING IT FIRST.
051800 01  MISC-FIELDS.
051900*    UNUSED SPARE SUBSCRIPT, CARRIED OVER FROM THE SHOP'S USUAL
052000*    WS-SUB/WS-SUB-2 PAIR HABIT -- SEE THIS SHOP'S OTHER GATE-SIDE
052100*    UTILITIES FOR THE SAME NAMING.
052200     05  WS-SUB                      PIC S9(04) COMP VALUE 0.
052300     05  WS-SUB-2                    PIC S9(04) COMP VALUE 0.
052400*    SUBSCRIPT OF THE BEST CANDIDATE FOUND SO FAR -- DOUBLES AS
052500*    "WHICH SLOT WE ASSIGNED" (ENTRY SIDE) AND "WHICH LOG ROW WE
052600*    ARE CLOSING" (EXIT SIDE); SET BY 3320/4210 AND CONSUMED BY
052700*    3500/4500 RESPECTIVELY.
052800     05  WS-BEST-SUB                 PIC S9(04) COMP VALUE 0.
052900*    RUNNING MINIMUM DISTANCE DURING THE 3320 SCAN, PRIMED TO A
053000*    VALUE (9999) NO REAL SLOT CAN EVER BEAT.
053100     05  WS-BEST-DISTANCE            PIC 9(04)  VALUE 0.
053200*    UNUSED SPARE, KEPT ALONGSIDE WS-SUB/WS-SUB-2 FOR THE SAME
053300*    HOUSE-STYLE REASON.
053400     05  WS-HOLD-SUB                 PIC S9(04) COMP VALUE 0.
053500*    SET BY EACH 6210/7210 BUBBLE PASS -- "N" MEANS THE LAST PASS
053600*    MADE NO SWAPS, WHICH IS HOW 6200/7200 KNOW THE ARRAY IS FULLY
053700*    SORTED AND STOP PERFORMING MORE PASSES.
053800     05  WS-SWAP-FLAG                PIC X(01)  VALUE "N".
053900         88  WS-A-SWAP-WAS-MADE          VALUE "Y".
054000     05  WS-SWAP-WORK                PIC S9(04) COMP VALUE 0.
054100*    SET BY 3210/4210 WHEN AN OPEN LOG MATCHING THE CURRENT VEHICLE
054200*    IS FOUND -- DRIVES BOTH THE DUPLICATE-PARKING REJECT (RULE A2)
054300*    AND THE NO-OPEN-LOG REJECT (RULE B2), READ IN OPPOSITE SENSE
054400*    BY EACH SIDE.
054500     05  WS-OPEN-LOG-FOUND-SW        PIC X(01)  VALUE "N".
054600         88  WS-OPEN-LOG-FOUND           VALUE "Y".
054700*    SET BY 3320 WHEN AT LEAST ONE FREE SLOT OF THE VEHICLE'S CLASS
054800*    EXISTS ANYWHERE ON THE DECK -- TESTED AT 3300 FOR RULE A4.
054900     05  WS-ELIGIBLE-SLOT-FOUND-SW   PIC X(01)  VALUE "N".
055000         88  WS-ELIGIBLE-SLOT-FOUND      VALUE "Y".
055100*    SET BY 3310 WHEN THE CURRENT TYPE-ID MATCHES A RATE-TBL ROW --
055200*    TESTED FOR RULE A7 AND REUSED VERBATIM AT 4400 AND 6310.
055300     05  WS-RATE-FOUND-SW            PIC X(01)  VALUE "N".
055400         88  WS-RATE-FOUND               VALUE "Y".
055500*    THE ONE SWITCH EVERY RULE PARAGRAPH SETS ON A FAILED EDIT --
055600*    TESTED AFTER EVERY PERFORM IN 3000/4000 TO DECIDE WHETHER TO
055700*    SHORT-CIRCUIT STRAIGHT TO THE RESULT-LINE PARAGRAPH.
055800     05  WS-REJECT-SW                PIC X(01)  VALUE "N".
055900         88  WS-TXN-REJECTED             VALUE "Y".
056000*    HUMAN-READABLE REASON FOR A REJECT, PRINTED VERBATIM IN THE
056100*    RESULT COLUMN OF REPORT SECTION 1.
056200     05  WS-REJECT-MSG                PIC X(60) VALUE SPACES.
056300*    SIGNIFICANT LENGTH OF WS-CURR-VEHICLE-NUMBER RETURNED BY
056400*    PRKVNORM -- USED SO THE STRING STATEMENTS THAT BUILD REPORT
056500*    TEXT CAN DELIMIT BY SIZE INSTEAD OF BY SPACE, WHICH WOULD
056600*    TRUNCATE A PLATE NUMBER CONTAINING AN EMBEDDED BLANK.
056700     05  WS-TRIMMED-LTH               PIC S9(04) COMP VALUE 0.
056800*    RETURN CODE HANDED BACK BY PRKHOURS -- ZERO IS NORMAL, A
056900*    NON-ZERO VALUE WOULD FLAG A CALLER/CALLEE MISMATCH THAT THIS
057000*    RUN DOES NOT CURRENTLY ACT ON BUT CARRIES FOR FUTURE USE.
057100     05  WS-RETURN-CD                 PIC S9(04) COMP VALUE 0.
057200     05  FILLER                      PIC X(04).
057300
057400*    OUT PARAMETERS FROM THE PRKHOURS CALL AT 4400 -- HOURS BILLED
057500*    ALWAYS ROUNDS UP PER RULE B4, AMOUNT CHARGED IS HOURS TIMES
057600*    RATE-PER-HOUR, POSTED TO LT-AMOUNT-CHARGED AND THE REVENUE
057700*    ACCUMULATOR MATCHING THE VEHICLE'S CLASS.
057800 77  WS-HOURS-BILLED                 PIC 9(03)      VALUE 0.
057900 77  WS-AMOUNT-CHARGED               PIC 9(07)V99   VALUE 0.
058000*    SET BY 3310/4400'S RATE-TABLE SCAN -- HOLDS THE HOURLY RATE FOR
058100*    WHICHEVER VEHICLE IS CURRENTLY BEING PROCESSED, NOT A TABLE OF
058200*    ALL RATES (THAT IS RATE-TBL ITSELF).
058300 77  WS-RATE-PER-HOUR                PIC 9(05)V99   VALUE 0.
058400*    SAME SCAN, THE MATCHING CLASS NAME -- PRINTED ON REPORT
058500*    SECTION 2 AND USED NOWHERE IN THE BILLING ARITHMETIC ITSELF.
058600 77  WS-CLASS-NAME                   PIC X(10)      VALUE SPACES.
058700
058800*    ALL ZEROED BY THE INITIALIZE AT 000-HOUSEKEEPING AND PRINTED
058900*    VERBATIM ON REPORT SECTION 4 AT END OF RUN -- THIS GROUP IS
059000*    THE CONTROL-TOTALS RECONCILIATION THE NIGHT AUDITOR CHECKS
059100*    AGAINST THE GATE-ARM TRANSACTION COUNT.
059200 01  COUNTERS-AND-ACCUMULATORS.
059300*    ZEROED TOGETHER BY THE INITIALIZE STATEMENT AT 000-HOUSEKEEPING
059400*    -- NONE OF THESE ARE EVER RESET MID-RUN, SO EACH ONE'S FINAL
059500*    VALUE AT 900-CLEANUP IS A TRUE WHOLE-RUN TOTAL, NOT A PARTIAL.
059600*    TOTAL TRANSACTIONS READ THIS RUN, REGARDLESS OF OUTCOME --
059700*    REPORT SECTION 4'S CROSS-FOOT CHECK AGAINST THE FOUR COUNTS
059800*    BELOW IT, PLUS WS-INVALID-CODE-COUNT.
059900     05  WS-TXN-READ                 PIC S9(07) COMP.
060000     05  WS-ENTRIES-ACCEPTED         PIC S9(07) COMP.
060100     05  WS-ENTRIES-REJECTED         PIC S9(07) COMP.
060200     05  WS-EXITS-ACCEPTED           PIC S9(07) COMP.
060300     05  WS-EXITS-REJECTED           PIC S9(07) COMP.
060400*    COUNTS 2900'S TRANSACTION-CODE-NOT-E-OR-X REJECTS -- KEPT
060500*    SEPARATE FROM WS-ENTRIES-REJECTED/WS-EXITS-REJECTED SINCE AN
060600*    UNRECOGNIZED CODE NEVER EVEN REACHES THE ENTRY/EXIT EDIT.
060700     05  WS-INVALID-CODE-COUNT       PIC S9(07) COMP.
060800*    BUMPED BY EVERY CALL TO 6900-WRITE-PAGE-HDR -- SHARED ACROSS
060900*    ALL FOUR REPORT SECTIONS SO PAGE NUMBERS RUN CONTINUOUSLY
061000*    THROUGH THE WHOLE REPORT, NOT RESTARTING AT 1 PER SECTION.
061100     05  WS-PAGE-NBR                 PIC S9(03) COMP VALUE 0.
061200*    REVENUE ACCUMULATORS BROKEN OUT BY CLASS -- COMP-3 HERE,
061300*    UNLIKE THE ZONED-DISPLAY AMOUNT FIELDS ELSEWHERE IN THIS
061400*    PROGRAM, SINCE THESE FOUR ARE ADDED TO ON EVERY SINGLE EXIT
061500*    TRANSACTION FOR THE WHOLE RUN AND PACKED ARITHMETIC IS
061600*    CHEAPER OVER THAT MANY ADDS THAN ZONED.
061700     05  WS-REVENUE-CAR              PIC S9(07)V99 COMP-3.
061800     05  WS-REVENUE-BIKE             PIC S9(07)V99 COMP-3.
061900     05  WS-REVENUE-TRUCK            PIC S9(07)V99 COMP-3.
062000     05  WS-REVENUE-GRAND-TOTAL      PIC S9(07)V99 COMP-3.
062100     05  FILLER                      PIC X(04).
062200
062300*    BROKEN OUT OF FUNCTION CURRENT-DATE AT 000-HOUSEKEEPING SO
062400*    THE PAGE HEADER CAN SHOW THE RUN DATE, NOT THE TRANSACTION
062500*    DATE -- THE TWO CAN DIFFER WHEN AN OPERATOR RERUNS THE JOB
062600*    THE MORNING AFTER AN ABEND.  THE 22-CHARACTER GROUP MATCHES
062700*    WHAT FUNCTION CURRENT-DATE RETURNS ON THIS COMPILER: 8-DIGIT
062800*    DATE, 8-DIGIT TIME-OF-DAY, GMT DIFFERENTIAL.  ONLY THE DATE
062900*    HALF IS ACTUALLY USED BY THIS PROGRAM.
063000 01  WS-CURRENT-DATE-FIELDS.
063100     05  WS-CURRENT-DATE.
063200         10  WS-CURRENT-YEAR         PIC 9(04).
063300         10  WS-CURRENT-MONTH        PIC 9(02).
063400         10  WS-CURRENT-DAY          PIC 9(02).
063500     05  WS-CURRENT-TIME.
063600         10  WS-CURRENT-HOUR         PIC 9(02).
063700         10  WS-CURRENT-MINUTE       PIC 9(02).
063800         10  WS-CURRENT-SECOND       PIC 9(02).
063900         10  WS-CURRENT-MS           PIC 9(02).
064000     05  WS-DIFF-FROM-GMT            PIC S9(04).
064100     05  FILLER                      PIC X(04).
064200
064300*    WORK AREA USED TO BREAK A 14-DIGIT TIMESTAMP INTO A PRINTABLE
064400*    YYYY-MM-DD HH:MM:SS STRING FOR THE PARKING-LOG SECTION.
064500 01  WS-TS-PRINT-WORK.
064600*    THE CALLER MOVES ITS OWN 14-DIGIT TIMESTAMP HERE BEFORE
064700*    PERFORMING 9000-FORMAT-TS-FOR-PRINT -- NEVER REFERENCED
064800*    DIRECTLY EXCEPT THROUGH ITS REDEFINES BELOW.
064900     05  WS-TSP-TIMESTAMP            PIC 9(14).
065000*    SAME SIX-WAY DATE/TIME SPLIT AS WS-CURR-TIMESTAMP-R ABOVE,
065100*    JUST UNDER A DIFFERENT GROUP NAME SINCE THE TWO FIELDS ARE
065200*    NEVER LIVE AT THE SAME TIME.
065300     05  WS-TSP-TIMESTAMP-R REDEFINES WS-TSP-TIMESTAMP.
065400         10  WS-TSP-YEAR             PIC 9(04).
065500         10  WS-TSP-MONTH            PIC 9(02).
065600         10  WS-TSP-DAY              PIC 9(02).
065700         10  WS-TSP-HOUR             PIC 9(02).
065800         10  WS-TSP-MINUTE           PIC 9(02).
065900         10  WS-TSP-SECOND           PIC 9(02).
066000     05  FILLER                      PIC X(04).
066100 77  WS-TS-PRINT-OUT                 PIC X(19)  VALUE SPACES.
066200
066300*    PAGE HEADER, WRITTEN ON TOP-OF-FORM AT THE START OF EVERY
066400*    REPORT SECTION BY 6900-WRITE-PAGE-HDR.  THE 56-CHARACTER
066500*    TITLE LITERAL AND THE PAGE-NUMBER EDIT FIELD ARE THE ONLY
066600*    TWO THINGS THAT DIFFER FROM ONE PAGE TO THE NEXT -- THE
066700*    RUN-DATE PORTION IS SET ONCE AT 000-HOUSEKEEPING AND NEVER
066800*    TOUCHED AGAIN.
066900*    PAGE-TOP BANNER, WRITTEN BY 6900 AHEAD OF EACH SECTION'S OWN
067000*    -HDR RECORD -- THE ONLY LINE ON THE REPORT THAT CARRIES THE
067100*    RUN DATE, SO A MISFILED PAGE CAN STILL BE DATED CORRECTLY.
067200 01  WS-HDR-REC.
067300     05  FILLER                      PIC X(01) VALUE SPACE.
067400*    STAMPED FROM WS-CURRENT-DATE-FIELDS AT 000-HOUSEKEEPING --
067500*    TODAY'S DATE, NEVER A TRANSACTION DATE FROM THE INPUT FILE.
067600     05  HDR-DATE.
067700         10  HDR-YY                  PIC 9(04).
067800         10  DASH-1                  PIC X(01) VALUE "-".
067900         10  HDR-MM                  PIC 9(02).
068000         10  DASH-2                  PIC X(01) VALUE "-".
068100         10  HDR-DD                  PIC 9(02).
068200     05  FILLER                      PIC X(10) VALUE SPACES.
068300     05  FILLER                      PIC X(56) VALUE
068400         "SMART PARKING ALLOCATION SYSTEM -- DAILY BATCH REPORT".
068500     05  FILLER                      PIC X(12) VALUE "    PAGE:".
068600     05  PAGE-NBR-O                  PIC ZZ9.
068700     05  FILLER                      PIC X(35) VALUE SPACES.
068800
068900*    USED NOWHERE IN THE CURRENT LOGIC (EVERY SPACING NEED IS MET
069000*    BY THE AFTER ADVANCING CLAUSE ON THE WRITE STATEMENTS
069100*    THEMSELVES) -- CARRIED OVER FROM THE HOUSE COPYBOOK PATTERN
069200*    AND KEPT IN CASE A FUTURE SECTION NEEDS AN EXPLICIT BLANK
069300*    DETAIL LINE RATHER THAN AN ADVANCING COUNT.
069400 01  WS-BLANK-LINE.
069500     05  FILLER                      PIC X(132) VALUE SPACES.
069600
069700*    THE FOUR REPORT SECTIONS BELOW (WS-SEC1 THROUGH WS-SEC4) EACH
069800*    FOLLOW THE SAME THREE-RECORD SHAPE -- AN -HDR RECORD FOR THE
069900*    SECTION TITLE, A -COLM-HDR RECORD FOR COLUMN CAPTIONS WHERE
070000*    THE SECTION HAS TABULAR DATA, AND A -DETAIL-REC (OR, FOR
070100*    SECTION 4, SEVERAL NAMED TOTAL-LINE RECORDS) FOR THE REPEATING
070200*    BODY -- SO A MAINTAINER WHO UNDERSTANDS ONE SECTION'S LAYOUT
070300*    ALREADY UNDERSTANDS THE SHAPE OF ALL FOUR.
070400*    REPORT SECTION 1 -- ONE LINE PER TRANSACTION, WRITTEN
070500*    INCREMENTALLY DURING THE MAIN LOOP (NOT BUFFERED AND SORTED
070600*    LIKE SECTIONS 2/3) SINCE THIS SECTION'S WHOLE POINT IS TO
070700*    SHOW TRANSACTIONS IN THE ORDER THE GATE ARMS ACTUALLY SAW
070800*    THEM.
070900 01  WS-SEC1-HDR.
071000     05  FILLER                      PIC X(30) VALUE
071100         "1. TRANSACTION RESULTS".
071200     05  FILLER                      PIC X(102) VALUE SPACES.
071300 01  WS-SEC1-COLM-HDR.
071400     05  FILLER                      PIC X(20) VALUE "TIME".
071500     05  FILLER                      PIC X(04) VALUE "CD".
071600     05  FILLER                      PIC X(14) VALUE "VEHICLE".
071700     05  FILLER                      PIC X(94) VALUE "RESULT".
071800 01  WS-SEC1-DETAIL-REC.
071900*    FORMATTED BY 9000-FORMAT-TS-FOR-PRINT, NOT A RAW COPY OF THE
072000*    14-DIGIT TIMESTAMP.
072100     05  S1-TIME-O                   PIC X(19).
072200     05  FILLER                      PIC X(01) VALUE SPACE.
072300*    THE RAW ONE-CHARACTER TRANSACTION CODE ("E"/"X"/OTHER) --
072400*    PRINTED AS-IS EVEN ON AN INVALID-CODE REJECT SO THE AUDITOR
072500*    CAN SEE EXACTLY WHAT THE GATE ARM SENT.
072600     05  S1-CODE-O                   PIC X(03).
072700     05  FILLER                      PIC X(01) VALUE SPACE.
072800     05  S1-VEHICLE-O                PIC X(13).
072900*    EITHER THE ACCEPTED-TRANSACTION NARRATIVE BUILT AT 3600/4600
073000*    OR THE REJECT MESSAGE CARRIED IN WS-REJECT-MSG -- NEVER BOTH.
073100     05  S1-RESULT-O                 PIC X(95).
073200
073300*    REPORT SECTION 2 -- BUILT FROM WS-FREE-IDX-TBL AFTER THE
073400*    SORT AT 6200, NOT WRITTEN INCREMENTALLY, SINCE THE WHOLE
073500*    POINT OF THIS SECTION IS TO SHOW SLOTS IN DISTANCE ORDER
073600*    RATHER THAN SLOT-MASTER LOAD ORDER.
073700 01  WS-SEC2-HDR.
073800     05  FILLER                      PIC X(30) VALUE
073900         "2. AVAILABLE SLOTS".
074000     05  FILLER                      PIC X(102) VALUE SPACES.
074100 01  WS-SEC2-COLM-HDR.
074200     05  FILLER                      PIC X(26) VALUE "SLOT".
074300     05  FILLER                      PIC X(12) VALUE "DISTANCE".
074400     05  FILLER                      PIC X(10) VALUE "TYPE".
074500     05  FILLER                      PIC X(84) VALUE SPACES.
074600 01  WS-SEC2-DETAIL-REC.
074700*    WIDENED FROM X(24) TO X(36) ON REVIEW SO THE FLOOR-SLOT LABEL
074800*    CAN CARRY THE "(TYPE-NAME)" SUFFIX THE LOT SUPERVISORS ASKED
074900*    FOR -- SEE THE 6310 NOTE ON WHY THE CLASS NAME NOW APPEARS
075000*    TWICE ON THIS LINE.
075100     05  S2-SLOT-LABEL-O             PIC X(36).
075200     05  FILLER                      PIC X(02) VALUE SPACES.
075300     05  S2-DISTANCE-O               PIC ZZZ9.
075400     05  FILLER                      PIC X(03) VALUE "M".
075500     05  FILLER                      PIC X(03) VALUE SPACES.
075600     05  S2-TYPE-NAME-O              PIC X(10).
075700     05  FILLER                      PIC X(73) VALUE SPACES.
075800 01  WS-SEC2-COUNT-REC.
075900*    FOOTER LINE FOR SECTION 2, WRITTEN ONCE AFTER THE LAST
076000*    DETAIL LINE -- NOT PART OF THE SORTED LOOP ITSELF.
076100     05  FILLER                      PIC X(18) VALUE
076200         "AVAILABLE SLOTS: ".
076300     05  S2-FREE-COUNT-O             PIC ZZZ9.
076400     05  FILLER                      PIC X(110) VALUE SPACES.
076500
076600*    REPORT SECTION 3 -- BUILT FROM WS-LOG-IDX-TBL AFTER THE
076700*    DESCENDING SORT AT 7200, SHOWING BOTH OPEN AND CLOSED LOG
076800*    ROWS FOR THE WHOLE RUN.
076900 01  WS-SEC3-HDR.
077000     05  FILLER                      PIC X(30) VALUE
077100         "3. PARKING LOG".
077200     05  FILLER                      PIC X(102) VALUE SPACES.
077300 01  WS-SEC3-COLM-HDR.
077400     05  FILLER                      PIC X(14) VALUE "VEHICLE".
077500     05  FILLER                      PIC X(12) VALUE "SLOT".
077600     05  FILLER                      PIC X(22) VALUE "ENTRY".
077700     05  FILLER                      PIC X(22) VALUE "EXIT".
077800     05  FILLER                      PIC X(14) VALUE "AMOUNT".
077900     05  FILLER                      PIC X(48) VALUE "STATUS".
078000 01  WS-SEC3-DETAIL-REC.
078100     05  S3-VEHICLE-O                PIC X(13).
078200     05  S3-SLOT-O                   PIC X(11).
078300     05  S3-ENTRY-O                  PIC X(21).
078400*    DASHES, NOT A FORMATTED ZERO TIMESTAMP, WHEN THE LOG IS
078500*    STILL OPEN -- SEE 7310'S NOTES.
078600     05  S3-EXIT-O                   PIC X(21).
078700     05  S3-AMOUNT-O                 PIC X(13).
078800     05  S3-STATUS-O                 PIC X(52).
078900     05  FILLER                      PIC X(01).
079000
079100*    REPORT SECTION 4 -- THE CONTROL-TOTALS FOOTER, ONE GENERIC
079200*    LABEL/VALUE RECORD REUSED FOR EVERY LINE RATHER THAN A
079300*    SEPARATE RECORD PER COUNTER, SINCE EVERY LINE HAS THE SAME
079400*    TWO-COLUMN SHAPE.
079500 01  WS-SEC4-HDR.
079600     05  FILLER                      PIC X(30) VALUE
079700         "4. CONTROL TOTALS".
079800     05  FILLER                      PIC X(102) VALUE SPACES.
079900 01  WS-SEC4-DETAIL-REC.
080000     05  S4-LABEL-O                  PIC X(36).
080100     05  S4-VALUE-O                  PIC X(20).
080200     05  FILLER                      PIC X(76) VALUE SPACES.
080300
080400*    ZERO-SUPPRESSED EDIT FIELDS SHARED ACROSS ALL FOUR REPORT
080500*    SECTIONS -- ONE MOVE-EDIT-MOVE PER FIELD RATHER THAN A
080600*    SEPARATE 77 UNDER EACH DETAIL RECORD, SINCE ONLY ONE SECTION
080700*    IS EVER BEING BUILT AT A TIME.
080800 77  WS-AMOUNT-EDIT-WORK             PIC ZZZZ9.99.
080900 77  WS-HOURS-EDIT-WORK              PIC ZZ9.
081000 77  WS-DISTANCE-EDIT-WORK           PIC ZZZ9.
081100*    DOLLAR-SIGN-AND-COMMA DISPLAY FORM OF WS-AMOUNT-EDIT-WORK,
081200*    BUILT BY STRING WHEREVER A REPORT LINE SHOWS A CHARGE OR A
081300*    REVENUE TOTAL -- KEPT SEPARATE FROM THE ZZZZ9.99 FIELD ABOVE
081400*    SINCE THE STRING VERB NEEDS A LEFT-JUSTIFIED ALPHANUMERIC
081500*    TARGET, NOT A NUMERIC-EDITED ONE.
081600 01  WS-AMOUNT-DISPLAY-O             PIC X(13).
081700
081800*    THE SHOP'S STANDARD DUMP-AND-DIE RECORD, COPIED INTO EVERY
081900*    BATCH PROGRAM THAT CAN HIT A CONDITION IT HAS NO BUSINESS
082000*    TRYING TO RECOVER FROM ON ITS OWN -- SEE 1000-ABEND-RTN BELOW
082100*    FOR WHERE IT GETS FILLED IN AND WRITTEN.
082200 COPY PRKABND.
082300
082400 PROCEDURE DIVISION.
082500*    OVERALL SHAPE OF THE RUN, LEFT HERE AT THE TOP RATHER THAN
082600*    BURIED IN THE HOUSEKEEPING PARAGRAPH SO A MAINTAINER CAN SEE
082700*    THE WHOLE JOB IN FOUR LINES BEFORE DROPPING INTO ANY ONE
082800*    PARAGRAPH'S DETAIL:
082900*      1. 000-HOUSEKEEPING -- OPEN FILES, LOAD RATE AND SLOT
083000*         TABLES, PRIME THE TRANSACTION READ (BATCH FLOW STEPS 1-2)
083100*      2. 2000-MAINLINE, ONCE PER TRANSACTION UNTIL THE FEED RUNS
083200*         DRY -- ENTRY/EXIT/INVALID-CODE DISPATCH (BATCH FLOW STEP 3)
083300*      3. 900-CLEANUP -- REWRITE THE SLOT MASTER, WRITE THE LOG
083400*         FILE, PRINT SECTIONS 2 THROUGH 4, CLOSE EVERYTHING
083500*         (BATCH FLOW STEP 4)
083600*    THIS PROGRAM HAS EXACTLY ONE NORMAL EXIT PATH, THROUGH THE
083700*    BOTTOM OF THIS PARAGRAPH WITH RETURN-CODE ZERO -- THE ONLY
083800*    OTHER WAY OUT IS 1000-ABEND-RTN'S STOP RUN WITH RETURN-CODE
083900*    16, AND THAT PARAGRAPH NEVER FALLS BACK INTO THIS ONE.
084000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
084100     PERFORM 2000-MAINLINE THRU 2000-EXIT
084200             UNTIL NO-MORE-TRANSACTIONS.
084300     PERFORM 900-CLEANUP THRU 900-EXIT.
084400     MOVE ZERO TO RETURN-CODE.
084500     GOBACK.
084600
084700*    ONE-TIME START-OF-RUN SETUP.  STAMPS THE REPORT HEADER WITH
084800*    TODAY'S DATE (NOT THE TRANSACTION DATE -- A RUN RESTARTED
084900*    PAST MIDNIGHT AFTER AN OPERATOR ABEND WOULD OTHERWISE SHOW
085000*    YESTERDAY ON EVERY PAGE), OPENS ALL SIX FILES, LOADS THE RATE
085100*    AND SLOT TABLES INTO WORKING STORAGE, PRIMES THE TRANSACTION
085200*    LOOP WITH ITS FIRST READ, AND WRITES THE FIRST PAGE HEADER SO
085300*    2000-MAINLINE CAN START WRITING DETAIL LINES IMMEDIATELY.
085400*    AN EMPTY RATE OR SLOT FILE IS TREATED AS A SETUP MISTAKE, NOT
085500*    A NORMAL EMPTY-INPUT DAY, AND ABENDS THE RUN -- A DECK WITH
085600*    ZERO SLOTS OR ZERO RATE CLASSES CANNOT PROCESS EVEN ONE
085700*    TRANSACTION CORRECTLY.
085800 000-HOUSEKEEPING.
085900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
086000*    OPERATOR-VISIBLE START-OF-JOB BANNER -- GOES TO SYSOUT, NOT
086100*    THE PRINTED REPORT, SO THE CONSOLE LOG SHOWS A CLEAN JOB-
086200*    START MARKER EVEN WHEN THE PRINTED REPORT ITSELF IS ROUTED
086300*    SOMEWHERE ELSE.
086400     DISPLAY "******** BEGIN JOB PRKUPDT ********".
086500*    RUN-DATE ONLY -- THE TIME-OF-DAY AND GMT-DIFFERENTIAL HALVES
086600*    OF WS-CURRENT-DATE-FIELDS ARE LEFT UNTOUCHED, SINCE NOTHING
086700*    IN THIS PROGRAM PRINTS A RUN TIME, ONLY A RUN DATE.
086800     MOVE FUNCTION CURRENT-DATE TO WS-CURRENT-DATE-FIELDS.
086900     MOVE WS-CURRENT-YEAR  TO HDR-YY.
087000     MOVE WS-CURRENT-MONTH TO HDR-MM.
087100     MOVE WS-CURRENT-DAY   TO HDR-DD.
087200     MOVE 1 TO PAGE-NBR-O.
087300
087400*    ZEROES EVERY COUNT AND ACCUMULATOR IN ONE SHOT -- A RERUN
087500*    CANNOT INHERIT A PRIOR ABEND'S PARTIAL TOTALS SINCE THIS IS A
087600*    ONE-TIME PROGRAM INVOCATION, NOT A LONG-RUNNING TASK, BUT THE
087700*    INITIALIZE IS KEPT ANYWAY AS THE SAME DEFENSIVE HABIT USED ON
087800*    EVERY WORKING-STORAGE GROUP IN THE SHOP'S BATCH SUITE.
087900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
088000*    LOG-IDS START AT 1 AND CLIMB FOR THE WHOLE RUN -- NEVER RESET
088100*    MID-RUN, SINCE 7200'S DESCENDING SORT DEPENDS ON A HIGHER LOG-
088200*    ID ALWAYS MEANING A LATER ARRIVAL.
088300     MOVE 1 TO WS-NEXT-LOG-ID.
088400
088500*    THREE FILES OPENED FOR INPUT, THREE FOR OUTPUT -- SYSOUT IS
088600*    OPENED HERE BUT NEVER ACTUALLY WRITTEN TO BY THIS VERSION OF
088700*    THE PROGRAM (RESERVED FOR A FUTURE OPERATOR-MESSAGE FEATURE).
088800     OPEN INPUT RATE-TABLE, SLOT-MASTER, TRANSACTIONS.
088900     OPEN OUTPUT SLOT-MASTER-OUT, PARKING-LOG, REPORT, SYSOUT.
089000
089100*    LOAD-TO-END-OF-FILE LOOPS, RATE TABLE FIRST SINCE THE SLOT-
089200*    TABLE LOAD DOES NOT DEPEND ON IT BUT THE ENTRY/EXIT EDIT
089300*    PARAGRAPHS NEED BOTH TABLES FULLY LOADED BEFORE THE FIRST
089400*    TRANSACTION IS EVER READ.
089500     PERFORM 1100-LOAD-RATE-TABLE THRU 1100-EXIT
089600             UNTIL NO-MORE-RATES.
089700*    A ZERO-ROW RATE FILE IS A SETUP MISTAKE, NOT A VALID RUN --
089800*    EVERY ENTRY AND EXIT TRANSACTION NEEDS RULE A7/B3 TO FIND A
089900*    RATE ROW, SO PROCEEDING WITH NO RATES WOULD REJECT EVERY
090000*    SINGLE TRANSACTION IN THE FEED FOR THE SAME REASON.
090100     IF WS-RATE-COUNT = 0
090200         MOVE "** EMPTY RATE TABLE FILE" TO ABEND-REASON
090300         GO TO 1000-ABEND-RTN.
090400
090500     PERFORM 1200-LOAD-SLOT-TABLE THRU 1200-EXIT
090600             UNTIL NO-MORE-SLOTS.
090700*    SAME REASONING AS THE EMPTY-RATE-FILE CHECK ABOVE -- A LOT
090800*    WITH ZERO PHYSICAL SLOTS CANNOT ACCEPT A SINGLE ENTRY.
090900     IF WS-SLOT-COUNT = 0
091000         MOVE "** EMPTY SLOT MASTER FILE" TO ABEND-REASON
091100         GO TO 1000-ABEND-RTN.
091200
091300*    PRIMING READ -- THE FIRST TRANSACTION IS ALREADY IN WS-
091400*    CURRENT-TXN BY THE TIME 2000-MAINLINE RUNS ITS FIRST PASS.
091500     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
091600
091700*    SECTION 1'S HEADER PRINTS HERE, ONE TIME, SINCE (UNLIKE
091800*    SECTIONS 2 THROUGH 4) SECTION 1 IS WRITTEN INCREMENTALLY AS
091900*    THE TRANSACTION LOOP RUNS, NOT ALL AT ONCE FROM 900-CLEANUP.
092000     PERFORM 6900-WRITE-PAGE-HDR THRU 6900-EXIT.
092100     WRITE RPT-REC FROM WS-SEC1-HDR AFTER ADVANCING 2.
092200     WRITE RPT-REC FROM WS-SEC1-COLM-HDR AFTER ADVANCING 1.
092300 000-EXIT.
092400     EXIT.
092500
092600*    READS RATE-TABLE TO END OF FILE, ONE CLASS PER RECORD, INTO
092700*    RATE-TBL.  RUN ONCE AT START OF JOB (SEE 06/08/94 IN THE
092800*    CHANGE LOG) -- THE OLD VERSION OF THIS PROGRAM HAD THE NINE
092900*    RATES WIRED IN AS 88-LEVEL LITERALS AND NEEDED A RECOMPILE
093000*    EVERY TIME FACILITIES CHANGED A PRICE.  THE OCCURS 9 LIMIT ON
093100*    RATE-TBL IS NOT ENFORCED HERE THE WAY THE OCCURS 500 LIMIT ON
093200*    SLOT-TBL IS AT 1200 -- A TENTH RATE ROW WOULD OVERWRITE
093300*    STORAGE RATHER THAN ABEND, SINCE IN PRACTICE THIS SHOP HAS
093400*    NEVER PRICED MORE THAN THREE VEHICLE CLASSES.
093500 1100-LOAD-RATE-TABLE.
093600     MOVE "1100-LOAD-RATE-TABLE" TO PARA-NAME.
093700     READ RATE-TABLE
093800         AT END
093900         MOVE "10" TO RFCODE
094000         GO TO 1100-EXIT
094100     END-READ.
094200
094300*    SUBSCRIPT BY THE RUNNING COUNT, NOT BY A SEPARATE INDEX FIELD
094400*    -- THE ROW JUST READ ALWAYS BECOMES THE NEWEST TABLE ENTRY.
094500     ADD 1 TO WS-RATE-COUNT.
094600     SET RATE-IDX TO WS-RATE-COUNT.
094700     MOVE PRK-RATE-TYPE-ID   TO RT-TYPE-ID(RATE-IDX).
094800     MOVE PRK-RATE-TYPE-NAME TO RT-TYPE-NAME(RATE-IDX).
094900     MOVE PRK-RATE-PER-HOUR  TO RT-RATE-PER-HOUR(RATE-IDX).
095000 1100-EXIT.
095100     EXIT.
095200
095300*    READS SLOT-MASTER TO END OF FILE, ONE PHYSICAL SLOT PER
095400*    RECORD, INTO SLOT-TBL, CARRYING FORWARD WHATEVER OCCUPIED/
095500*    FREE STATE AND PARKED-VEHICLE-NUMBER THE PRIOR RUN LEFT IN
095600*    THE MASTER.  UNLIKE THE RATE TABLE, A SLOT-MASTER TOO LARGE
095700*    FOR THE TABLE'S OCCURS 500 CEILING ABENDS THE RUN OUTRIGHT --
095800*    SILENTLY DROPPING PHYSICAL SLOTS OFF THE END OF THE TABLE
095900*    WOULD LEAVE REAL, POSSIBLY-OCCUPIED SPACES OUT OF BOTH THE
096000*    OUTPUT MASTER AND THE AVAILABILITY REPORT.
096100 1200-LOAD-SLOT-TABLE.
096200     MOVE "1200-LOAD-SLOT-TABLE" TO PARA-NAME.
096300     READ SLOT-MASTER
096400         AT END
096500         MOVE "10" TO SFCODE
096600         GO TO 1200-EXIT
096700     END-READ.
096800
096900*    500-ROW CEILING MATCHES SLOT-TBL'S OCCURS CLAUSE -- A LOT THIS
097000*    SIZE WAS THE LARGEST FACILITY ON THE BOOKS WHEN THIS PROGRAM
097100*    WAS WRITTEN.  IF A NEW GARAGE EVER EXCEEDS IT THE JOB ABENDS
097200*    HERE RATHER THAN SILENTLY TRUNCATING THE SLOT LIST, WHICH
097300*    WOULD OTHERWISE LEAVE REAL SLOTS PERMANENTLY UNALLOCATABLE.
097400     ADD 1 TO WS-SLOT-COUNT.
097500     IF WS-SLOT-COUNT > 500
097600         MOVE "** SLOT MASTER EXCEEDS SLOT-TBL CAPACITY"
097700              TO ABEND-REASON
097800         GO TO 1000-ABEND-RTN.
097900     SET SLOT-IDX TO WS-SLOT-COUNT.
098000     MOVE PRK-SLOT-ID              TO ST-SLOT-ID(SLOT-IDX).
098100     MOVE PRK-SLOT-NUMBER          TO ST-SLOT-NUMBER(SLOT-IDX).
098200     MOVE PRK-FLOOR-ID             TO ST-FLOOR-ID(SLOT-IDX).
098300     MOVE PRK-FLOOR-NAME           TO ST-FLOOR-NAME(SLOT-IDX).
098400     MOVE PRK-TYPE-ID              TO ST-TYPE-ID(SLOT-IDX).
098500     MOVE PRK-DISTANCE-FROM-ENTRY  TO ST-DISTANCE-FROM-ENTRY(SLOT-IDX).
098600     MOVE PRK-OCCUPIED-FLAG        TO ST-OCCUPIED-FLAG(SLOT-IDX).
098700     MOVE PRK-PARKED-VEHICLE-NO    TO ST-PARKED-VEHICLE-NO(SLOT-IDX).
098800 1200-EXIT.
098900     EXIT.
099000
099100*    ONE PASS OF THIS PARAGRAPH PER TRANSACTION.  DISPATCHES ON
099200*    THE TRANSACTION CODE READ AT 2100 -- "E" TO THE ENTRY-SIDE
099300*    SLOT-ASSIGNMENT ENGINE, "X" TO THE EXIT-SIDE BILLING ENGINE,
099400*    ANYTHING ELSE TO 2900 FOR AN INVALID-CODE REJECT.  RESETS
099500*    THE REJECT SWITCH AND MESSAGE BEFORE EACH TRANSACTION SO A
099600*    PRIOR TRANSACTION'S REJECT REASON CAN NEVER BLEED INTO THE
099700*    NEXT ONE'S REPORT LINE.  THE NEXT TRANSACTION IS READ AT THE
099800*    BOTTOM OF THIS PARAGRAPH, NOT THE TOP, SO THE PRIMING READ AT
099900*    000-HOUSEKEEPING AND THE IN-LOOP READ SHARE THE SAME
100000*    2100-READ-TRANSACTION CODE.
100100 2000-MAINLINE.
100200     MOVE "2000-MAINLINE" TO PARA-NAME.
100300*    WS-TXN-READ COUNTS EVERY TRANSACTION THIS RUN SAW, ACCEPTED,
100400*    REJECTED OR INVALID-CODE ALIKE -- THE FIGURE SECTION 4 CHECKS
100500*    AGAINST THE SUM OF THE OTHER THREE COUNTERS.
100600     ADD 1 TO WS-TXN-READ.
100700     MOVE "N" TO WS-REJECT-SW.
100800     MOVE SPACES TO WS-REJECT-MSG.
100900
101000*    THREE-WAY DISPATCH ON THE TRANSACTION CODE READ AT 2100 --
101100*    NESTED IF RATHER THAN EVALUATE, MATCHING THE REST OF THE
101200*    SHOP'S DISPATCH IDIOM.  EACH BRANCH RUNS THRU ITS OWN -EXIT
101300*    PARAGRAPH (3700/4700/2900) SO A TRACE OF PARA-NAME SHOWS
101400*    EXACTLY HOW FAR PROCESSING GOT ON EVERY TRANSACTION.
101500     IF WS-CURR-TXN-ENTRY
101600         PERFORM 3000-PROCESS-ENTRY THRU 3700-EXIT
101700     ELSE
101800         IF WS-CURR-TXN-EXIT
101900             PERFORM 4000-PROCESS-EXIT THRU 4700-EXIT
102000         ELSE
102100             PERFORM 2900-PRINT-INVALID-CODE THRU 2900-EXIT.
102200
102300*    NEXT TRANSACTION READ AT THE BOTTOM OF THE LOOP, NOT THE TOP --
102400*    THE PRIMING READ AT 000-HOUSEKEEPING ALREADY LOADED THE FIRST
102500*    ONE, SO EVERY PASS OF THIS PARAGRAPH PROCESSES THE TRANSACTION
102600*    LOADED BY THE PRIOR PASS (OR THE PRIMING READ) BEFORE FETCHING
102700*    THE NEXT ONE.
102800     PERFORM 2100-READ-TRANSACTION THRU 2100-EXIT.
102900 2000-EXIT.
103000     EXIT.
103100
103200*    STANDARD PRIMING-READ-STYLE READ USED THROUGHOUT THE SHOP --
103300*    CALLED ONCE BEFORE THE LOOP STARTS (FROM 000-HOUSEKEEPING)
103400*    AND ONCE AT THE BOTTOM OF EVERY LOOP PASS (FROM 2000-
103500*    MAINLINE).  AN AT-END CONDITION FLIPS MORE-TRAN-SW TO "N",
103600*    WHICH IS THE ONLY THING 2000-MAINLINE'S PERFORM ... UNTIL
103700*    TESTS.
103800*    THE GATE-ARM EXTRACT ARRIVES IN TIMESTAMP ORDER STRAIGHT OFF
103900*    THE CONTROLLER, NEVER RESORTED BY THIS JOB -- THAT ORDERING IS
104000*    WHAT LETS 3200/4200'S IN-MEMORY SCANS TRUST THAT AN OPEN LOG
104100*    ROW WAS ALWAYS CREATED BEFORE ANY EXIT THAT MIGHT CLOSE IT.
104200 2100-READ-TRANSACTION.
104300*    READ ... INTO RATHER THAN A PLAIN READ FOLLOWED BY A SEPARATE
104400*    MOVE -- THE SHOP'S STANDARD HABIT WHENEVER THE FD RECORD AND
104500*    THE WORKING-STORAGE COPY SHARE IDENTICAL LAYOUTS, SAVING A
104600*    STATEMENT WITHOUT LOSING THE WORKING-STORAGE COPY THE REST OF
104700*    THE PROGRAM NEEDS TO SURVIVE PAST THE NEXT READ.
104800     MOVE "2100-READ-TRANSACTION" TO PARA-NAME.
104900     READ TRANSACTIONS INTO WS-CURRENT-TXN
105000         AT END
105100         MOVE "N" TO MORE-TRAN-SW
105200         GO TO 2100-EXIT
105300     END-READ.
105400 2100-EXIT.
105500     EXIT.
105600
105700*    A TRANSACTION CODE THAT IS NEITHER "E" NOR "X" NEVER REACHES
105800*    THE ENTRY OR EXIT EDIT CHAINS -- IT IS COUNTED SEPARATELY IN
105900*    WS-INVALID-CODE-COUNT (NOT AS AN ENTRY OR EXIT REJECT, SINCE
106000*    IT NEVER GOT FAR ENOUGH TO BE EITHER) AND PRINTED ON REPORT
106100*    SECTION 1 SO THE NIGHT AUDITOR CAN SEE A GATE-ARM CONTROLLER
106200*    MISFIRE FLAGGED ON THE SAME REPORT AS EVERY OTHER RESULT LINE
106300*    RATHER THAN BURIED IN A SEPARATE ERROR LISTING NOBODY READS
106400*    UNLESS SOMETHING ELSE PROMPTS THEM TO GO LOOK FOR IT.
106500 2900-PRINT-INVALID-CODE.
106600*    A TRANSACTION CODE THAT IS NEITHER "E" NOR "X" NEVER REACHES
106700*    RULE A1/B1 OR ANY OTHER BUSINESS EDIT -- IT IS COUNTED AND
106800*    PRINTED HERE ONLY, SEPARATELY FROM WS-ENTRIES-REJECTED/
106900*    WS-EXITS-REJECTED, SINCE IT NEVER BECAME AN ENTRY OR EXIT
107000*    ATTEMPT IN THE FIRST PLACE.
107100     MOVE "2900-PRINT-INVALID-CODE" TO PARA-NAME.
107200     ADD 1 TO WS-INVALID-CODE-COUNT.
107300     MOVE "*** INVALID TRANSACTION CODE" TO WS-REJECT-MSG.
107400     MOVE WS-CURR-TIMESTAMP TO WS-TSP-TIMESTAMP.
107500     PERFORM 9000-FORMAT-TS-FOR-PRINT THRU 9000-EXIT.
107600     MOVE WS-TS-PRINT-OUT   TO S1-TIME-O.
107700     MOVE WS-CURR-TXN-CODE  TO S1-CODE-O.
107800     MOVE WS-CURR-VEHICLE-NUMBER TO S1-VEHICLE-O.
107900     MOVE WS-REJECT-MSG     TO S1-RESULT-O.
108000     WRITE RPT-REC FROM WS-SEC1-DETAIL-REC AFTER ADVANCING 1.
108100 2900-EXIT.
108200     EXIT.
108300
108400*    RULES A1 THROUGH A6, IN ORDER, EACH ABLE TO REJECT THE
108500*    TRANSACTION AND SHORT-CIRCUIT STRAIGHT TO THE RESULT LINE.
108600*    THE ORDER MATTERS: A VEHICLE NUMBER THAT FAILS EDIT (A1)
108700*    NEVER GETS CHECKED FOR A DUPLICATE OPEN LOG (A2), AND A
108800*    DUPLICATE-PARKING REJECT NEVER REACHES THE SLOT SEARCH (A3-
108900*    A5) -- EACH RULE ASSUMES EVERYTHING BEFORE IT ALREADY PASSED.
109000*    ONLY WHEN ALL FOUR EDITS CLEAR DOES 3500-ASSIGN-SLOT RUN AND
109100*    ACTUALLY MUTATE THE SLOT AND LOG TABLES (RULE A6).
109200 3000-PROCESS-ENTRY.
109300*    RULES A1-A6 RUN IN THIS FIXED ORDER AND EACH ONE CAN SHORT-
109400*    CIRCUIT THE REST VIA WS-REJECT-SW -- ONCE A TRANSACTION IS
109500*    REJECTED THERE IS NO POINT SPENDING CYCLES CHECKING WHETHER A
109600*    SLOT IS AVAILABLE FOR A VEHICLE NUMBER THAT WAS ALREADY BLANK.
109700     MOVE "3000-PROCESS-ENTRY" TO PARA-NAME.
109800     PERFORM 3100-EDIT-VEHICLE-NBR THRU 3100-EXIT.
109900     IF WS-TXN-REJECTED
110000         GO TO 3600-PRINT-ENTRY-RESULT.
110100
110200     PERFORM 3200-CHECK-ALREADY-PARKED THRU 3200-EXIT.
110300     IF WS-TXN-REJECTED
110400         GO TO 3600-PRINT-ENTRY-RESULT.
110500
110600     PERFORM 3300-FIND-NEAREST-SLOT THRU 3300-EXIT.
110700     IF WS-TXN-REJECTED
110800         GO TO 3600-PRINT-ENTRY-RESULT.
110900
111000     PERFORM 3500-ASSIGN-SLOT THRU 3500-EXIT.
111100
111200*    WRITES THE SECTION-1 DETAIL LINE FOR AN ENTRY TRANSACTION --
111300*    ACCEPTED OR REJECTED, THE FORMAT IS THE SAME LINE SHAPE, ONLY
111400*    THE RESULT TEXT DIFFERS.  DELIBERATELY SEPARATE FROM
111500*    3600-BUILD-ENTRY-LINE (WHICH ONLY BUILDS THE ACCEPTED-CASE
111600*    NARRATIVE) SO A REJECTED ENTRY CAN SHARE THE SAME PRINT
111700*    PARAGRAPH WITHOUT EVER CALLING THE LINE-BUILDER AT ALL.
111800 3600-PRINT-ENTRY-RESULT.
111900     PERFORM 3600-BUILD-ENTRY-LINE THRU 3600-EXIT.
112000     GO TO 3700-EXIT.
112100 3700-EXIT.
112200     EXIT.
112300
112400*    FIRST GATE ON THE ENTRY SIDE.  A BLANK PLATE NUMBER IS
112500*    REJECTED BEFORE PRKVNORM IS EVER CALLED -- THERE IS NOTHING
112600*    FOR THE NORMALIZE ROUTINE TO NORMALIZE, AND CALLING IT ON AN
112700*    ALL-BLANK FIELD WOULD JUST RETURN A TRIMMED LENGTH OF ZERO,
112800*    WHICH DOWNSTREAM STRING STATEMENTS ARE NOT WRITTEN TO HANDLE.
112900*    A SCANNER MISREAD (WHICH COMES THROUGH AS SPACES, NOT AN
113000*    ERROR CODE, SINCE THE GATE-ARM CONTROLLER HAS NO WAY TO FLAG
113100*    A FAILED READ ITSELF) LOOKS EXACTLY LIKE A BLANK PLATE TO
113200*    THIS PARAGRAPH, AND IS REJECTED THE SAME WAY.
113300 3100-EDIT-VEHICLE-NBR.
113400     MOVE "3100-EDIT-VEHICLE-NBR" TO PARA-NAME.
113500*    RULE A1 -- BLANK VEHICLE NUMBERS ARE REJECTED OUTRIGHT.
113600     IF WS-CURR-VEHICLE-NUMBER = SPACES
113700         MOVE "Y" TO WS-REJECT-SW
113800         MOVE "PLEASE ENTER VEHICLE NUMBER!" TO WS-REJECT-MSG
113900         GO TO 3100-EXIT.
114000
114100     CALL "PRKVNORM" USING WS-CURR-VEHICLE-NUMBER, WS-TRIMMED-LTH.
114200 3100-EXIT.
114300     EXIT.
114400
114500*    A VEHICLE NUMBER CAN ONLY HAVE ONE OPEN ("P") LOG ROW AT A
114600*    TIME -- THIS PARAGRAPH SCANS THE WHOLE LOG TABLE BUILT SO FAR
114700*    THIS RUN LOOKING FOR ONE.  NOTE THIS ONLY CATCHES DUPLICATES
114800*    WITHIN THE SAME RUN'S LOG-TBL, WHICH IS SUFFICIENT BECAUSE
114900*    SLOT-MASTER'S OCCUPIED FLAG (NOT THIS SCAN) IS WHAT CARRIES
115000*    AN OPEN PARKING SESSION ACROSS RUN BOUNDARIES -- A VEHICLE
115100*    STILL PARKED FROM A PRIOR DAY WOULD INSTEAD BE CAUGHT WHEN
115200*    3300 FINDS NO ELIGIBLE FREE SLOT LEFT OF ITS CLASS, NOT HERE.
115300*    PARKING-LOG ITSELF IS WRITE-ONLY OUTPUT -- THIS PROGRAM NEVER
115400*    OPENS YESTERDAY'S LOG FILE AS INPUT, SO A VEHICLE THAT ENTERED
115500*    ON A PRIOR RUN AND NEVER EXITED IS INVISIBLE TO THIS SCAN AND
115600*    RELIES ENTIRELY ON THE SLOT-MASTER OCCUPIED FLAG TO BE CAUGHT
115700*    LATER, AS THE PARAGRAPH HEADER NOTES ABOVE.
115800 3200-CHECK-ALREADY-PARKED.
115900     MOVE "3200-CHECK-ALREADY-PARKED" TO PARA-NAME.
116000*    RULE A2 -- A VEHICLE MAY NOT HOLD TWO OPEN LOGS AT ONCE.
116100     MOVE "N" TO WS-OPEN-LOG-FOUND-SW.
116200     IF WS-LOG-COUNT > 0
116300         PERFORM 3210-SCAN-FOR-OPEN-LOG THRU 3210-EXIT
116400             VARYING LOG-IDX FROM 1 BY 1
116500             UNTIL LOG-IDX > WS-LOG-COUNT OR WS-OPEN-LOG-FOUND.
116600
116700     IF WS-OPEN-LOG-FOUND
116800         MOVE "Y" TO WS-REJECT-SW
116900         STRING "VEHICLE " DELIMITED BY SIZE
117000                WS-CURR-VEHICLE-NUMBER DELIMITED BY SPACE
117100                " IS ALREADY PARKED!" DELIMITED BY SIZE
117200                INTO WS-REJECT-MSG.
117300 3200-EXIT.
117400     EXIT.
117500
117600*    ONE ITERATION OF THE OPEN-LOG SCAN CALLED BY 3200 -- WALKS
117700*    LOG-TBL LOOKING FOR A ROW WHOSE VEHICLE NUMBER MATCHES THE
117800*    INCOMING ENTRY AND WHOSE LT-STATUS IS STILL "OPEN" (RULE A2).
117900*    A MATCH HERE MEANS THE SAME PLATE ALREADY HAS AN UNCLOSED
118000*    LOG ROW SOMEWHERE ON THE LOT -- EITHER A GENUINE SECOND ENTRY
118100*    ATTEMPT OR (MORE LIKELY IN PRACTICE) A GATE ARM THAT FIRED
118200*    TWICE ON THE SAME CAR.  EITHER WAY THIS ENTRY IS REJECTED SO
118300*    THE LOT NEVER SHOWS ONE VEHICLE OCCUPYING TWO SLOTS AT ONCE.
118400 3210-SCAN-FOR-OPEN-LOG.
118500*    TESTS LT-LOG-PARKED, NOT A ZERO EXIT-TIME -- SEE THE LT-STATUS
118600*    FIELD COMMENT UP IN WORKING-STORAGE FOR WHY THE STATUS BYTE,
118700*    NOT THE TIMESTAMP, IS THE FLAG OF RECORD FOR AN OPEN LOG.
118800     IF LT-VEHICLE-NUMBER(LOG-IDX) = WS-CURR-VEHICLE-NUMBER
118900        AND LT-LOG-PARKED(LOG-IDX)
119000         MOVE "Y" TO WS-OPEN-LOG-FOUND-SW.
119100 3210-EXIT.
119200     EXIT.
119300
119400*    TWO SEPARATE FAILURES ARE POSSIBLE HERE AND THE REPORT
119500*    MESSAGE TELLS THEM APART: RULE A7 FIRST -- THE TRANSACTION'S
119600*    TYPE-ID MUST MATCH A ROW IN RATE-TBL AT ALL, OR THERE IS NO
119700*    RATE TO BILL AGAINST LATER AND NO POINT LOOKING FOR A SLOT.
119800*    ONLY THEN DOES THE PARAGRAPH SCAN THE WHOLE SLOT TABLE FOR
119900*    RULE A4/A5 -- THE NEAREST FREE SLOT OF THAT CLASS, PICKING
120000*    THE FIRST SLOT-TABLE ROW ON A DISTANCE TIE RATHER THAN ANY
120100*    OTHER TIE-BREAK, SINCE SLOT-MASTER LOAD ORDER IS THE ONLY
120200*    ORDERING GUARANTEE THIS PROGRAM HAS OVER THE PHYSICAL DECK.
120300*    ADDED 09/19/12 -- A FULL DECK OF THE RIGHT CLASS (ZERO
120400*    ELIGIBLE SLOTS FOUND, NOT A BAD TYPE-ID) NOW GETS ITS OWN
120500*    REJECT MESSAGE INSTEAD OF SHARING THE UNKNOWN-CLASS TEXT, SO
120600*    THE GATE ATTENDANT CAN TELL A FULL LOT FROM A SCANNER TYPO
120700*    WITHOUT LEAVING THE BOOTH.
120800 3300-FIND-NEAREST-SLOT.
120900     MOVE "3300-FIND-NEAREST-SLOT" TO PARA-NAME.
121000*    RULE A7 -- TYPE-ID MUST HAVE A RATE-TABLE ENTRY.  ON THE ENTRY
121100*    SIDE THE TRANSACTION'S OWN TYPE-ID IS THE VEHICLE'S CLASS, SO
121200*    THAT IS WHAT 3310 IS TOLD TO MATCH.
121300     MOVE WS-CURR-TYPE-ID TO WS-RATE-MATCH-TYPE-ID.
121400     MOVE "N" TO WS-RATE-FOUND-SW.
121500     PERFORM 3310-SCAN-RATE-TABLE THRU 3310-EXIT
121600         VARYING RATE-IDX FROM 1 BY 1
121700         UNTIL RATE-IDX > WS-RATE-COUNT OR WS-RATE-FOUND.
121800     IF NOT WS-RATE-FOUND
121900         MOVE "Y" TO WS-REJECT-SW
122000         MOVE "INVALID VEHICLE TYPE CODE!" TO WS-REJECT-MSG
122100         GO TO 3300-EXIT.
122200
122300*    RULES A3/A5 -- SCAN FOR THE NEAREST FREE SLOT OF THE SAME
122400*    CLASS.  TIES GO TO THE FIRST SUCH SLOT IN SLOT-TABLE ORDER.
122500     MOVE "N" TO WS-ELIGIBLE-SLOT-FOUND-SW.
122600     MOVE 9999 TO WS-BEST-DISTANCE.
122700     MOVE 0 TO WS-BEST-SUB.
122800     PERFORM 3320-CHECK-ONE-SLOT THRU 3320-EXIT
122900         VARYING SLOT-IDX FROM 1 BY 1
123000         UNTIL SLOT-IDX > WS-SLOT-COUNT.
123100
123200*    RULE A4 -- NO ELIGIBLE SLOT OF THE VEHICLE'S CLASS.
123300     IF NOT WS-ELIGIBLE-SLOT-FOUND
123400         MOVE "Y" TO WS-REJECT-SW
123500         MOVE "NO AVAILABLE SLOTS FOR THIS VEHICLE TYPE!"
123600              TO WS-REJECT-MSG.
123700 3300-EXIT.
123800     EXIT.
123900
124000*    SHARED BY THE ENTRY-SIDE RATE LOOKUP (3300), THE EXIT-SIDE
124100*    RATE LOOKUP (4400) AND THE AVAILABLE-SLOTS REPORT (6310) --
124200*    ONE PLACE THAT KNOWS HOW TO TRANSLATE A TYPE-ID INTO A RATE
124300*    AND A CLASS NAME, PERFORMED VARYING RATE-IDX BY EACH CALLER.
124400*    A LINEAR SCAN OF AT MOST NINE ROWS IS CHEAP ENOUGH TO REPEAT
124500*    ON EVERY ENTRY, EVERY EXIT AND EVERY OPEN-SLOT REPORT LINE --
124600*    RATE-TBL WAS NEVER WORTH INDEXING BY TYPE-ID DIRECTLY.
124700*    STOPS AT THE FIRST RT-TYPE-ID MATCH IT FINDS, SO THIS SCAN
124800*    TRUSTS THAT RATE-TBL HOLDS NO TWO ROWS WITH THE SAME TYPE-ID --
124900*    SEE THE 03/03/10 CHANGE-LOG ENTRY FOR THE ONE TIME THAT
125000*    ASSUMPTION WAS ACCIDENTALLY VIOLATED UPSTREAM IN THE RATE
125100*    FILE ITSELF.
125200 3310-SCAN-RATE-TABLE.
125300*    CARRIES BOTH THE HOURLY RATE AND THE CLASS NAME BACK TO THE
125400*    CALLER IN ONE PASS, SINCE ANY CALLER THAT NEEDS ONE ALMOST
125500*    ALWAYS NEEDS THE OTHER (3300 FOR BILLING SET-UP, 4400 FOR THE
125600*    ACTUAL CHARGE, 6310 FOR THE REPORT COLUMN).  MATCHES AGAINST
125700*    WS-RATE-MATCH-TYPE-ID, NOT WS-CURR-TYPE-ID DIRECTLY -- EACH
125800*    CALLER LOADS THAT FIELD WITH WHATEVER CLASS CODE IS ACTUALLY
125900*    GOOD FOR ITS OWN SIDE OF THE TRANSACTION BEFORE PERFORMING
126000*    THIS PARAGRAPH.
126100     IF RT-TYPE-ID(RATE-IDX) = WS-RATE-MATCH-TYPE-ID
126200         MOVE "Y" TO WS-RATE-FOUND-SW
126300         MOVE RT-RATE-PER-HOUR(RATE-IDX) TO WS-RATE-PER-HOUR
126400         MOVE RT-TYPE-NAME(RATE-IDX)     TO WS-CLASS-NAME.
126500 3310-EXIT.
126600     EXIT.
126700
126800*    ONE ITERATION OF THE NEAREST-SLOT SCAN -- A SLOT IS A
126900*    CANDIDATE ONLY IF IT IS BOTH FREE AND THE RIGHT CLASS (RULE
127000*    A5); AMONG CANDIDATES, ONLY A STRICTLY SMALLER DISTANCE
127100*    REPLACES THE RUNNING BEST, WHICH IS WHAT MAKES THE FIRST
127200*    SLOT-TABLE ROW WIN A DISTANCE TIE RATHER THAN THE LAST.
127300*    RUNS ONCE PER SLOT-TBL ROW OUT OF 3300'S PERFORM VARYING, SO
127400*    WITH 500 SLOTS THIS IS AT MOST 500 COMPARES PER ENTRY
127500*    TRANSACTION -- CHEAP ENOUGH THAT INDEXING SLOT-TBL BY CLASS
127600*    HAS NEVER BEEN WORTH THE EXTRA BOOKKEEPING.
127700 3320-CHECK-ONE-SLOT.
127800*    BOTH CONDITIONS -- FREE AND RIGHT CLASS -- MUST HOLD BEFORE
127900*    THE DISTANCE IS EVEN LOOKED AT; A CLOSER SLOT OF THE WRONG
128000*    CLASS IS NOT A CANDIDATE AT ALL, NOT JUST A LOSING ONE.
128100     IF ST-SLOT-FREE(SLOT-IDX)
128200        AND ST-TYPE-ID(SLOT-IDX) = WS-CURR-TYPE-ID
128300         MOVE "Y" TO WS-ELIGIBLE-SLOT-FOUND-SW
128400         IF ST-DISTANCE-FROM-ENTRY(SLOT-IDX) < WS-BEST-DISTANCE
128500             MOVE ST-DISTANCE-FROM-ENTRY(SLOT-IDX) TO WS-BEST-DISTANCE
128600             SET WS-BEST-SUB TO SLOT-IDX.
128700 3320-EXIT.
128800     EXIT.
128900
129000*    THE ONLY PLACE IN THE PROGRAM WHERE A SLOT IS MARKED
129100*    OCCUPIED.  RULE A6 REQUIRES THE SLOT FLIP AND THE OPEN-LOG
129200*    CREATE TO HAPPEN AS ONE UNIT -- BOTH STATEMENTS LIVE IN THIS
129300*    ONE PARAGRAPH SO THERE IS NO PERFORM BOUNDARY BETWEEN THEM
129400*    WHERE A FUTURE MAINTAINER COULD INSERT LOGIC THAT LEAVES A
129500*    SLOT OCCUPIED WITH NO MATCHING LOG, OR A LOG ROW WITH NO
129600*    SLOT BEHIND IT.  A LOG-TBL OVERFLOW ABENDS BEFORE EITHER
129700*    HALF OF THE UPDATE IS APPLIED.
129800 3500-ASSIGN-SLOT.
129900     MOVE "3500-ASSIGN-SLOT" TO PARA-NAME.
130000*    RULE A6 -- SLOT-OCCUPIED, OPEN-LOG-CREATED AND SLOT-ASSIGNMENT
130100*    HAPPEN TOGETHER IN THIS ONE PARAGRAPH -- A TRANSACTION NEVER
130200*    LEAVES HERE WITH A SLOT MARKED OCCUPIED AND NO MATCHING LOG.
130300     SET SLOT-IDX TO WS-BEST-SUB.
130400     MOVE "Y" TO ST-OCCUPIED-FLAG(SLOT-IDX).
130500     MOVE WS-CURR-VEHICLE-NUMBER TO ST-PARKED-VEHICLE-NO(SLOT-IDX).
130600
130700*    LOG-ID ASSIGNMENT AND THE OVERFLOW GUARD BOTH LIVE HERE,
130800*    BEFORE A SINGLE FIELD OF THE NEW LOG ROW IS TOUCHED -- AN
130900*    OVERFLOWING RUN ABENDS WITH THE SLOT ALREADY FLIPPED OCCUPIED
131000*    ABOVE, WHICH IS ACCEPTABLE SINCE 1000-ABEND-RTN STOPS THE RUN
131100*    BEFORE 5000 EVER REWRITES THE SLOT MASTER WITH THAT CHANGE.
131200     ADD 1 TO WS-LOG-COUNT.
131300     IF WS-LOG-COUNT > 2000
131400         MOVE "** PARKING-LOG TABLE OVERFLOW" TO ABEND-REASON
131500         GO TO 1000-ABEND-RTN.
131600     SET LOG-IDX TO WS-LOG-COUNT.
131700     MOVE WS-NEXT-LOG-ID              TO LT-LOG-ID(LOG-IDX).
131800     ADD 1                            TO WS-NEXT-LOG-ID.
131900     MOVE WS-CURR-VEHICLE-NUMBER      TO LT-VEHICLE-NUMBER(LOG-IDX).
132000     MOVE ST-SLOT-ID(SLOT-IDX)        TO LT-SLOT-ID(LOG-IDX).
132100     MOVE ST-SLOT-NUMBER(SLOT-IDX)    TO LT-SLOT-NUMBER(LOG-IDX).
132200     MOVE WS-CURR-TIMESTAMP           TO LT-ENTRY-TIME(LOG-IDX).
132300     MOVE ZERO                        TO LT-EXIT-TIME(LOG-IDX).
132400     MOVE ZERO                        TO LT-AMOUNT-CHARGED(LOG-IDX).
132500     MOVE "P"                         TO LT-STATUS(LOG-IDX).
132600
132700     ADD 1 TO WS-ENTRIES-ACCEPTED.
132800 3500-EXIT.
132900     EXIT.
133000
133100*    FORMATS ONE LINE OF REPORT SECTION 1 FOR AN ENTRY
133200*    TRANSACTION, WHETHER ACCEPTED OR REJECTED.  AN ACCEPTED
133300*    ENTRY REPORTS THE SLOT NUMBER AND DISTANCE 3500 JUST
133400*    ASSIGNED; A REJECTED ONE REPORTS WHICHEVER RULE A1-A4/A7
133500*    STOPPED IT, CARRIED IN WS-REJECT-MSG.
133600*    THE VEHICLE NUMBER PRINTED HERE IS THE UPPER-CASED, PRKVNORM-
133700*    NORMALIZED FORM, NOT WHATEVER CASE THE GATE-ARM SCANNER
133800*    ORIGINALLY HANDED THIS PROGRAM -- SO A REPORT READER SEES THE
133900*    SAME PLATE TEXT THE LOG TABLE ITSELF WILL MATCH AGAINST LATER.
134000 3600-BUILD-ENTRY-LINE.
134100     MOVE "3600-BUILD-ENTRY-LINE" TO PARA-NAME.
134200*    9000 IS PERFORMED, NOT CALLED -- SHARED PARAGRAPH, NOT A
134300*    SUBPROGRAM, SO THE TIMESTAMP GOES INTO WS-TS-PRINT-WORK FIRST.
134400     MOVE WS-CURR-TIMESTAMP TO WS-TSP-TIMESTAMP.
134500     PERFORM 9000-FORMAT-TS-FOR-PRINT THRU 9000-EXIT.
134600     MOVE WS-TS-PRINT-OUT   TO S1-TIME-O.
134700     MOVE WS-CURR-TXN-CODE  TO S1-CODE-O.
134800     MOVE WS-CURR-VEHICLE-NUMBER TO S1-VEHICLE-O.
134900
135000*    A REJECTED ENTRY NEVER REACHES SLOT-TBL AT ALL -- WS-BEST-SUB
135100*    COULD STILL HOLD A STALE VALUE FROM AN EARLIER TRANSACTION, SO
135200*    THE ELSE BRANCH BELOW MUST NEVER RUN ON A REJECT.
135300     IF WS-TXN-REJECTED
135400         ADD 1 TO WS-ENTRIES-REJECTED
135500         MOVE WS-REJECT-MSG TO S1-RESULT-O
135600     ELSE
135700         SET SLOT-IDX TO WS-BEST-SUB
135800         MOVE WS-BEST-DISTANCE TO WS-DISTANCE-EDIT-WORK
135900*    DELIMITED BY SPACE ON THE VEHICLE NUMBER AND SLOT NUMBER ONLY --
136000*    BOTH ARE FIXED-WIDTH, BLANK-PADDED FIELDS, SO TRIMMING ON THE
136100*    FIRST TRAILING SPACE IS SAFE HERE, UNLIKE THE PLATE-NUMBER
136200*    STRING WORK ELSEWHERE THAT MUST HANDLE AN EMBEDDED BLANK.
136300         STRING "VEHICLE " DELIMITED BY SIZE
136400                WS-CURR-VEHICLE-NUMBER DELIMITED BY SPACE
136500                " ASSIGNED TO SLOT " DELIMITED BY SIZE
136600                ST-SLOT-NUMBER(SLOT-IDX) DELIMITED BY SPACE
136700                " (DISTANCE: " DELIMITED BY SIZE
136800                WS-DISTANCE-EDIT-WORK DELIMITED BY SIZE
136900                "M)" DELIMITED BY SIZE
137000                INTO S1-RESULT-O.
137100
137200*    AFTER ADVANCING 1 -- SINGLE SPACE, NOT TOP-OF-FORM -- SINCE
137300*    SECTION 1 PRINTS ONE LINE PER TRANSACTION WITHOUT PAGE BREAKS
137400*    BETWEEN THEM.
137500     WRITE RPT-REC FROM WS-SEC1-DETAIL-REC AFTER ADVANCING 1.
137600 3600-EXIT.
137700     EXIT.
137800
137900*    RULES B1 THROUGH B6, IN ORDER, MIRRORING 3000-PROCESS-ENTRY
138000*    ON THE EXIT SIDE.  A VEHICLE NUMBER THAT FAILS EDIT (B1)
138100*    NEVER GETS CHECKED FOR AN OPEN LOG (B2); AN EXIT WITH NO
138200*    OPEN LOG NEVER REACHES THE BILLING CALL (B3-B5).  ONLY WHEN
138300*    BOTH EDITS CLEAR DO 4400/4500 RUN AND ACTUALLY BILL THE
138400*    VEHICLE AND FREE THE SLOT (RULE B6).
138500*    NOTE THIS PARAGRAPH NEVER TOUCHES THE SLOT TABLE DIRECTLY --
138600*    THAT HAPPENS INSIDE 4500, KEEPING THE SAME SEPARATION OF
138700*    CONCERNS 3000 USES ON THE ENTRY SIDE, WHERE 3500 (NOT 3000
138800*    ITSELF) IS THE ONLY PARAGRAPH THAT MARKS A SLOT OCCUPIED.
138900 4000-PROCESS-EXIT.
139000     MOVE "4000-PROCESS-EXIT" TO PARA-NAME.
139100*    A GO TO, NOT A NESTED IF, ON EACH REJECT TEST BELOW -- MATCHES
139200*    3000-PROCESS-ENTRY'S OWN SHORT-CIRCUIT STYLE SO BOTH SIDES OF
139300*    THE PROGRAM READ THE SAME WAY TOP TO BOTTOM.
139400     PERFORM 4100-EDIT-VEHICLE-NBR THRU 4100-EXIT.
139500     IF WS-TXN-REJECTED
139600         GO TO 4600-PRINT-EXIT-RESULT.
139700
139800     PERFORM 4200-FIND-OPEN-LOG THRU 4200-EXIT.
139900     IF WS-TXN-REJECTED
140000         GO TO 4600-PRINT-EXIT-RESULT.
140100
140200*    ONCE BOTH EDITS CLEAR THERE IS NO FURTHER WS-TXN-REJECTED TEST
140300*    -- 4400/4500 CANNOT REJECT A TRANSACTION, ONLY BILL IT AND
140400*    RELEASE THE SLOT.
140500     PERFORM 4400-CALCULATE-CHARGE THRU 4400-EXIT.
140600     PERFORM 4500-CLOSE-LOG-AND-FREE-SLOT THRU 4500-EXIT.
140700
140800 4600-PRINT-EXIT-RESULT.
140900     PERFORM 4600-BUILD-EXIT-LINE THRU 4600-EXIT.
141000     GO TO 4700-EXIT.
141100 4700-EXIT.
141200     EXIT.
141300
141400*    MIRROR OF 3100 ON THE EXIT SIDE -- SAME RULE (B1 HERE, A1
141500*    THERE), SAME REASON FOR NOT SHARING ONE PARAGRAPH: THE PARA-
141600*    NAME TRACE WOULD OTHERWISE SHOW "3100-EDIT-VEHICLE-NBR" FOR
141700*    AN EXIT-SIDE ABEND, WHICH WOULD MISLEAD WHOEVER READS THE
141800*    DUMP AT 2 A.M.
141900 4100-EDIT-VEHICLE-NBR.
142000     MOVE "4100-EDIT-VEHICLE-NBR" TO PARA-NAME.
142100*    RULE B1 -- BLANK VEHICLE NUMBERS ARE REJECTED OUTRIGHT.
142200     IF WS-CURR-VEHICLE-NUMBER = SPACES
142300         MOVE "Y" TO WS-REJECT-SW
142400         MOVE "PLEASE ENTER VEHICLE NUMBER!" TO WS-REJECT-MSG
142500         GO TO 4100-EXIT.
142600
142700     CALL "PRKVNORM" USING WS-CURR-VEHICLE-NUMBER, WS-TRIMMED-LTH.
142800 4100-EXIT.
142900     EXIT.
143000
143100*    RULE B2 -- AN EXIT TRANSACTION MUST MATCH AN OPEN ("P") LOG
143200*    ROW FOR THE SAME VEHICLE NUMBER, OR THERE IS NOTHING TO BILL
143300*    AND NO SLOT TO FREE.  UNLIKE 3200 (WHICH ONLY NEEDS A YES/NO
143400*    ANSWER), THIS SCAN ALSO CAPTURES WHICH LOG ROW MATCHED IN
143500*    WS-BEST-SUB, SINCE 4400/4500 BOTH NEED TO OPERATE ON THAT
143600*    EXACT ROW.
143700*    A VEHICLE THAT DRIVES OUT A DIFFERENT GATE THAN IT DROVE IN
143800*    STILL MATCHES HERE -- THE OPEN LOG ROW CARRIES NO GATE-ARM
143900*    IDENTITY, ONLY THE VEHICLE NUMBER, SO THIS SHOP HAS NEVER
144000*    NEEDED TO TRACK WHICH PHYSICAL ARM AN EXIT CAME THROUGH.
144100 4200-FIND-OPEN-LOG.
144200     MOVE "4200-FIND-OPEN-LOG" TO PARA-NAME.
144300*    RULE B2 -- THE VEHICLE MUST HAVE AN OPEN LOG TO EXIT AGAINST.
144400*    WS-BEST-SUB DOES DOUBLE DUTY WITH 3300'S SAME FIELD -- HERE IT
144500*    HOLDS A LOG-TBL SUBSCRIPT RATHER THAN A SLOT-TBL ONE, SINCE
144600*    THE TWO USES NEVER OVERLAP WITHIN A SINGLE TRANSACTION.
144700     MOVE "N" TO WS-OPEN-LOG-FOUND-SW.
144800     MOVE 0   TO WS-BEST-SUB.
144900     IF WS-LOG-COUNT > 0
145000         PERFORM 4210-SCAN-FOR-MY-LOG THRU 4210-EXIT
145100             VARYING LOG-IDX FROM 1 BY 1
145200             UNTIL LOG-IDX > WS-LOG-COUNT OR WS-OPEN-LOG-FOUND.
145300
145400     IF NOT WS-OPEN-LOG-FOUND
145500         MOVE "Y" TO WS-REJECT-SW
145600         STRING "VEHICLE " DELIMITED BY SIZE
145700                WS-CURR-VEHICLE-NUMBER DELIMITED BY SPACE
145800                " IS NOT CURRENTLY PARKED!" DELIMITED BY SIZE
145900                INTO WS-REJECT-MSG.
146000 4200-EXIT.
146100     EXIT.
146200
146300*    ONE ITERATION OF THE OPEN-LOG SCAN -- STOPS THE FIRST TIME
146400*    IT SEES A "P" ROW FOR THIS VEHICLE, SINCE RULE A2 ALREADY
146500*    GUARANTEES AT MOST ONE OPEN LOG CAN EXIST FOR ANY GIVEN
146600*    VEHICLE NUMBER AT A TIME.  IF THAT GUARANTEE WERE EVER
146700*    VIOLATED BY A DATA PROBLEM UPSTREAM, THIS SCAN WOULD SIMPLY
146800*    CLOSE OUT THE OLDEST MATCHING ROW AND LEAVE ANY OTHERS OPEN.
146900*    THE SCAN RUNS THE LOG TABLE IN ITS LOAD ORDER, NOT SORTED BY
147000*    ENTRY TIME -- ONLY 7100/7200 BUILD A TIME-SORTED VIEW OF THE
147100*    TABLE, AND ONLY FOR PRINTING SECTION 3, SO THIS BILLING-SIDE
147200*    SEARCH NEVER PAYS FOR A SORT IT DOES NOT NEED.
147300 4210-SCAN-FOR-MY-LOG.
147400*    STOPS ON THE FIRST MATCH -- RULE A2 ALREADY GUARANTEES AT
147500*    MOST ONE OPEN LOG PER VEHICLE, SO THERE IS NEVER A SECOND
147600*    CANDIDATE TO WEIGH THIS ONE AGAINST.
147700     IF LT-VEHICLE-NUMBER(LOG-IDX) = WS-CURR-VEHICLE-NUMBER
147800        AND LT-LOG-PARKED(LOG-IDX)
147900         MOVE "Y" TO WS-OPEN-LOG-FOUND-SW
148000         SET WS-BEST-SUB TO LOG-IDX.
148100 4210-EXIT.
148200     EXIT.
148300
148400*    RULES B3/B4/B5 -- DURATION, MINIMUM-HOUR AND CHRONOLOGY RULES
148500*    ALL LIVE INSIDE PRKHOURS SO THE SAME LOGIC SERVES ANY FUTURE
148600*    CALLER (THE OVERNIGHT RECONCILIATION JOB, FOR ONE).  THIS
148700*    PARAGRAPH'S OWN JOB IS JUST TO LOOK UP TODAY'S RATE FOR THE
148800*    VEHICLE'S CLASS AND HAND PRKHOURS THE ENTRY TIME, EXIT TIME
148900*    AND RATE -- THE ARITHMETIC ITSELF (AND THE 11/02/91 BAD-
149000*    CLOCK GUARD, AND THE 06/08/94 MINIMUM-HOUR RULE) IS ENTIRELY
149100*    PRKHOURS'S RESPONSIBILITY, NOT THIS PROGRAM'S.
149200*    THE RATE LOOKUP USES THE OPEN LOG ROW'S OWN CLASS CODE, NOT A
149300*    FRESH LOOKUP FROM THE TRANSACTION RECORD -- THE EXIT
149400*    TRANSACTION CARRIES NO CLASS CODE OF ITS OWN, ONLY A VEHICLE
149500*    NUMBER, SO THE CLASS THE VEHICLE ENTERED UNDER IS THE ONLY
149600*    CLASS THIS PROGRAM HAS ANY RECORD OF AT EXIT TIME.
149700 4400-CALCULATE-CHARGE.
149800     MOVE "4400-CALCULATE-CHARGE" TO PARA-NAME.
149900*    RULES B3/B4/B5 -- DURATION, MINIMUM-HOUR AND CHRONOLOGY RULES
150000*    ALL LIVE INSIDE PRKHOURS SO THE SAME LOGIC SERVES ANY FUTURE
150100*    CALLER (THE OVERNIGHT RECONCILIATION JOB, FOR ONE).
150200*    RATE LOOKUP REUSES 3310, THE SAME PARAGRAPH THE ENTRY SIDE
150300*    CALLS AT 3300 -- ONE PLACE TRANSLATES A TYPE-ID INTO A RATE,
150400*    NOT TWO COPIES THAT COULD DRIFT APART.  THE MATCH VALUE COMES
150500*    FROM THE OPEN LOG ROW'S OWN SLOT, NOT A FRESH LOOKUP FROM THE
150600*    TRANSACTION RECORD -- THE GATE-ARM SCANNER DOES NOT RE-READ THE
150700*    VEHICLE'S CLASS ON THE WAY OUT, SO WS-CURR-TYPE-ID IS NOT
150800*    TRUSTWORTHY HERE.
150900     SET LOG-IDX TO WS-BEST-SUB.
151000     MOVE 0 TO WS-RATE-PER-HOUR.
151100     MOVE "N" TO WS-ELIGIBLE-SLOT-FOUND-SW.
151200     PERFORM 4410-RESOLVE-EXIT-CLASS THRU 4410-EXIT
151300         VARYING SLOT-IDX FROM 1 BY 1
151400         UNTIL SLOT-IDX > WS-SLOT-COUNT OR WS-ELIGIBLE-SLOT-FOUND.
151500     MOVE "N" TO WS-RATE-FOUND-SW.
151600     PERFORM 3310-SCAN-RATE-TABLE THRU 3310-EXIT
151700         VARYING RATE-IDX FROM 1 BY 1
151800         UNTIL RATE-IDX > WS-RATE-COUNT OR WS-RATE-FOUND.
151900
152000*    SEE THE 11/02/91 CHANGE-LOG ENTRY -- THIS CALL, NOT INLINE
152100*    SUBTRACTION OF THE TWO TIMESTAMPS, IS WHAT GUARDS AGAINST A
152200*    BAD GATE-ARM CLOCK PRODUCING A NEGATIVE OR ZERO ELAPSED TIME.
152300     CALL "PRKHOURS" USING LT-ENTRY-TIME(LOG-IDX),
152400                            WS-CURR-TIMESTAMP,
152500                            WS-RATE-PER-HOUR,
152600                            WS-HOURS-BILLED,
152700                            WS-AMOUNT-CHARGED,
152800                            WS-RETURN-CD.
152900 4400-EXIT.
153000     EXIT.
153100
153200 4410-RESOLVE-EXIT-CLASS.
153300*    MATCHES THE OPEN LOG ROW'S SLOT-ID AGAINST SLOT-TBL SO 4400 AND
153400*    4500 BOTH RATE AND BUCKET THIS EXIT BY THE CLASS THE VEHICLE
153500*    WAS ACTUALLY PARKED UNDER, NOT WHATEVER TYPE-ID HAPPENED TO BE
153600*    PUNCHED ON THE EXIT TRANSACTION RECORD.
153700     IF ST-SLOT-ID(SLOT-IDX) = LT-SLOT-ID(LOG-IDX)
153800         MOVE "Y" TO WS-ELIGIBLE-SLOT-FOUND-SW
153900         MOVE ST-TYPE-ID(SLOT-IDX) TO WS-RATE-MATCH-TYPE-ID.
154000 4410-EXIT.
154100     EXIT.
154200
154300*    RULE B6 -- THE LOG CLOSE-OUT AND THE SLOT RELEASE HAPPEN
154400*    TOGETHER IN THIS ONE PARAGRAPH, THE EXIT-SIDE MIRROR OF THE
154500*    ATOMIC UPDATE RULE A6 ENFORCES AT 3500.  POSTS THE EXIT TIME
154600*    AND CHARGED AMOUNT TO THE LOG ROW, FLIPS ITS STATUS TO "E",
154700*    THEN SCANS SLOT-TBL FOR THE MATCHING SLOT-ID AND FREES IT.
154800*    ALSO WHERE THE RUN-LEVEL REVENUE ACCUMULATORS ARE UPDATED --
154900*    BROKEN OUT BY VEHICLE CLASS SO REPORT SECTION 4 CAN SHOW
155000*    CAR/BIKE/TRUCK REVENUE SEPARATELY AS WELL AS THE GRAND TOTAL.
155100 4500-CLOSE-LOG-AND-FREE-SLOT.
155200     MOVE "4500-CLOSE-LOG-AND-FREE-SLOT" TO PARA-NAME.
155300*    RULE B6 -- THE LOG CLOSE-OUT AND THE SLOT RELEASE HAPPEN
155400*    TOGETHER IN THIS ONE PARAGRAPH.
155500     SET LOG-IDX TO WS-BEST-SUB.
155600     MOVE WS-CURR-TIMESTAMP  TO LT-EXIT-TIME(LOG-IDX).
155700     MOVE WS-AMOUNT-CHARGED  TO LT-AMOUNT-CHARGED(LOG-IDX).
155800     MOVE "E"                TO LT-STATUS(LOG-IDX).
155900
156000*    SCANS SLOT-TBL BY SLOT-ID, NOT BY VEHICLE NUMBER -- THE LOG
156100*    ROW ALREADY KNOWS EXACTLY WHICH SLOT IT WAS ASSIGNED AT 3500.
156200     MOVE "N" TO WS-ELIGIBLE-SLOT-FOUND-SW.
156300     PERFORM 4510-FREE-MATCHING-SLOT THRU 4510-EXIT
156400         VARYING SLOT-IDX FROM 1 BY 1
156500         UNTIL SLOT-IDX > WS-SLOT-COUNT OR WS-ELIGIBLE-SLOT-FOUND.
156600
156700*    REVENUE BROKEN OUT BY CLASS FOR SECTION 4'S PER-CLASS LINES,
156800*    IN ADDITION TO THE RUNNING GRAND TOTAL EVERY EXIT ADDS TO --
156900*    BUCKETED BY WS-RATE-MATCH-TYPE-ID, THE CLASS 4410 RESOLVED FROM
157000*    THE VEHICLE'S ACTUAL SLOT, NOT WS-CURR-TYPE-ID.  A TYPE-ID
157100*    OUTSIDE 1-3 FALLS THROUGH THE EVALUATE WITHOUT POSTING TO ANY
157200*    CLASS BUCKET, BUT STILL HITS THE GRAND TOTAL BELOW, SINCE RULE
157300*    A7/B3 ALREADY GUARANTEED A VALID RATE ROW EXISTED FOR WHATEVER
157400*    TYPE-ID THE SLOT CARRIED.
157500     ADD 1 TO WS-EXITS-ACCEPTED.
157600     EVALUATE WS-RATE-MATCH-TYPE-ID
157700         WHEN 1 ADD WS-AMOUNT-CHARGED TO WS-REVENUE-CAR
157800         WHEN 2 ADD WS-AMOUNT-CHARGED TO WS-REVENUE-BIKE
157900         WHEN 3 ADD WS-AMOUNT-CHARGED TO WS-REVENUE-TRUCK
158000     END-EVALUATE.
158100     ADD WS-AMOUNT-CHARGED TO WS-REVENUE-GRAND-TOTAL.
158200 4500-EXIT.
158300     EXIT.
158400
158500*    ONE ITERATION OF THE SLOT-RELEASE SCAN -- MATCHES ON SLOT-ID,
158600*    NOT ON VEHICLE NUMBER, SINCE BY THE TIME THIS RUNS THE LOG
158700*    ROW ALREADY KNOWS EXACTLY WHICH SLOT-ID THE VEHICLE OCCUPIED
158800*    AND CLEARING BY SLOT-ID IS THE SAME KEY 3500 USED TO SET IT.
158900*    CLEARS BOTH ST-OCCUPIED-FLAG AND ST-PARKED-VEHICLE-NO IN THE
159000*    SAME MOVE SO NEITHER FIELD CAN EVER DRIFT OUT OF SYNC WITH
159100*    THE OTHER ON A FREED SLOT.
159200*    A SLOT-ID ON THE LOG ROW THAT NO LONGER MATCHES ANY ROW IN
159300*    SLOT-TBL (A PHYSICAL SLOT REMOVED FROM THE MASTER BETWEEN THE
159400*    ENTRY AND THE EXIT) FALLS THROUGH THE SCAN WITH NO MATCH AND
159500*    NO SLOT IS FREED -- THE LOG ROW STILL CLOSES AT 4500, IT JUST
159600*    LEAVES NOTHING BEHIND TO CLEAR, SINCE THE OCCUPANCY BIT LIVES
159700*    ON A ROW THAT NO LONGER EXISTS ON THIS RUN'S DECK.
159800 4510-FREE-MATCHING-SLOT.
159900     IF ST-SLOT-ID(SLOT-IDX) = LT-SLOT-ID(LOG-IDX)
160000         MOVE "Y" TO WS-ELIGIBLE-SLOT-FOUND-SW
160100         MOVE "N" TO ST-OCCUPIED-FLAG(SLOT-IDX)
160200         MOVE SPACES TO ST-PARKED-VEHICLE-NO(SLOT-IDX).
160300 4510-EXIT.
160400     EXIT.
160500
160600*    FORMATS ONE LINE OF REPORT SECTION 1 FOR AN EXIT TRANSACTION,
160700*    WHETHER ACCEPTED OR REJECTED.  AN ACCEPTED EXIT REPORTS THE
160800*    SLOT VACATED, THE HOURS PRKHOURS BILLED AND THE AMOUNT
160900*    CHARGED; A REJECTED ONE REPORTS WHICHEVER RULE B1/B2 STOPPED
161000*    IT.
161100*    HOURS AND AMOUNT COME STRAIGHT OUT OF THE 77-LEVEL OUT-
161200*    PARAMETERS PRKHOURS LEFT BEHIND AT 4400 -- THIS PARAGRAPH
161300*    NEVER RECOMPUTES EITHER FIGURE, ONLY FORMATS WHAT IT WAS
161400*    ALREADY HANDED.
161500 4600-BUILD-EXIT-LINE.
161600     MOVE "4600-BUILD-EXIT-LINE" TO PARA-NAME.
161700*    MIRROR OF 3600-BUILD-ENTRY-LINE -- SAME TIMESTAMP-FORMAT/
161800*    ACCEPT-OR-REJECT SHAPE, THIS TIME NARRATING THE HOURS BILLED
161900*    AND AMOUNT CHARGED INSTEAD OF THE SLOT ASSIGNED.
162000     MOVE WS-CURR-TIMESTAMP TO WS-TSP-TIMESTAMP.
162100     PERFORM 9000-FORMAT-TS-FOR-PRINT THRU 9000-EXIT.
162200     MOVE WS-TS-PRINT-OUT   TO S1-TIME-O.
162300     MOVE WS-CURR-TXN-CODE  TO S1-CODE-O.
162400     MOVE WS-CURR-VEHICLE-NUMBER TO S1-VEHICLE-O.
162500
162600     IF WS-TXN-REJECTED
162700         ADD 1 TO WS-EXITS-REJECTED
162800         MOVE WS-REJECT-MSG TO S1-RESULT-O
162900     ELSE
163000         SET LOG-IDX TO WS-BEST-SUB
163100         MOVE WS-AMOUNT-CHARGED TO WS-AMOUNT-EDIT-WORK
163200         MOVE WS-HOURS-BILLED   TO WS-HOURS-EDIT-WORK
163300         STRING "VEHICLE " DELIMITED BY SIZE
163400                WS-CURR-VEHICLE-NUMBER DELIMITED BY SPACE
163500                " EXITED SLOT " DELIMITED BY SIZE
163600                LT-SLOT-NUMBER(LOG-IDX) DELIMITED BY SPACE
163700                " -- " DELIMITED BY SIZE
163800                WS-HOURS-EDIT-WORK DELIMITED BY SIZE
163900                ".0 HR(S), RS." DELIMITED BY SIZE
164000                WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
164100                INTO S1-RESULT-O.
164200
164300     WRITE RPT-REC FROM WS-SEC1-DETAIL-REC AFTER ADVANCING 1.
164400 4600-EXIT.
164500     EXIT.
164600
164700*    REWRITES THE ENTIRE SLOT-TBL ARRAY BACK OUT TO SLOT-MASTER-
164800*    OUT IN THE SAME ORDER THE INPUT MASTER WAS LOADED AT 1200 --
164900*    TOMORROW'S RUN PICKS UP EXACTLY WHERE TODAY'S LEFT OFF,
165000*    OCCUPIED SLOTS AND ALL, SINCE A VEHICLE PARKED OVERNIGHT
165100*    MUST STILL SHOW OCCUPIED WHEN THE NEXT DAY'S BATCH LOADS IT.
165200*    WRITTEN TO A SEPARATE OUTPUT DATASET RATHER THAN REWRITTEN IN
165300*    PLACE OVER SLOT-MASTER, SO A JOB THAT ABENDS PARTWAY THROUGH
165400*    THIS PARAGRAPH LEAVES TODAY'S INPUT MASTER UNTOUCHED FOR A
165500*    RERUN -- THE OPERATOR RENAMES SLOT-MASTER-OUT OVER THE OLD
165600*    MASTER ONLY AFTER THE WHOLE JOB STEP ENDS CLEAN.
165700 5000-WRITE-SLOT-MASTER-OUT.
165800     MOVE "5000-WRITE-SLOT-MASTER-OUT" TO PARA-NAME.
165900     PERFORM 5010-WRITE-ONE-SLOT THRU 5010-EXIT
166000         VARYING SLOT-IDX FROM 1 BY 1
166100         UNTIL SLOT-IDX > WS-SLOT-COUNT.
166200 5000-EXIT.
166300     EXIT.
166400
166500*    ONE OUTPUT RECORD PER SLOT-TBL ROW -- A FAILED WRITE HERE IS
166600*    FATAL SINCE A PARTIALLY-WRITTEN OUTPUT MASTER WOULD SILENTLY
166700*    LOSE SLOTS FOR EVERY SUBSEQUENT RUN.  THE INVALID KEY CLAUSE
166800*    ROUTES STRAIGHT TO 1000-ABEND-RTN RATHER THAN ATTEMPTING TO
166900*    SKIP THE BAD ROW AND KEEP GOING, SINCE A SHORT OUTPUT MASTER
167000*    IS WORSE THAN A STOPPED JOB THE OPERATOR CAN RERUN.
167100 5010-WRITE-ONE-SLOT.
167200*    FIELD-BY-FIELD MOVE, NOT A GROUP MOVE, EVEN THOUGH PRK-SLOT-
167300*    OUT-REC MIRRORS SLOT-TBL'S LAYOUT -- A GROUP MOVE WOULD ALSO
167400*    COPY THE SUBSCRIPTED OCCURS WRAPPER, NOT JUST THE ONE ROW AT
167500*    SLOT-IDX, SO EACH FIELD IS MOVED BY NAME INSTEAD.
167600     MOVE ST-SLOT-ID(SLOT-IDX)             TO PSO-SLOT-ID.
167700     MOVE ST-SLOT-NUMBER(SLOT-IDX)         TO PSO-SLOT-NUMBER.
167800     MOVE ST-FLOOR-ID(SLOT-IDX)            TO PSO-FLOOR-ID.
167900     MOVE ST-FLOOR-NAME(SLOT-IDX)          TO PSO-FLOOR-NAME.
168000     MOVE ST-TYPE-ID(SLOT-IDX)             TO PSO-TYPE-ID.
168100     MOVE ST-DISTANCE-FROM-ENTRY(SLOT-IDX) TO PSO-DISTANCE-FROM-ENTRY.
168200     MOVE ST-OCCUPIED-FLAG(SLOT-IDX)       TO PSO-OCCUPIED-FLAG.
168300     MOVE ST-PARKED-VEHICLE-NO(SLOT-IDX)   TO PSO-PARKED-VEHICLE-NO.
168400     MOVE SPACES                           TO FILLER IN PRK-SLOT-OUT-REC.
168500     WRITE PRK-SLOT-OUT-REC
168600         INVALID KEY
168700         MOVE "** PROBLEM WRITING SLOT-MASTER-OUT" TO ABEND-REASON
168800         GO TO 1000-ABEND-RTN
168900     END-WRITE.
169000 5010-EXIT.
169100     EXIT.
169200
169300*    WRITES OUT EVERY ROW BUILT IN LOG-TBL THIS RUN, IN LOG-ID
169400*    (ARRIVAL) ORDER -- THIS IS A SEPARATE STEP FROM THE REPORT'S
169500*    OWN LOG LISTING (SECTION 3, PARAGRAPH 7000), WHICH SORTS AND
169600*    PRINTS THE SAME DATA MOST-RECENT-FIRST FOR HUMAN READING;
169700*    THE PARKING-LOG FILE ITSELF STAYS IN ARRIVAL ORDER SINCE
169800*    DOWNSTREAM JOBS THAT CONSUME IT EXPECT THAT SEQUENCE.
169900 5100-WRITE-LOG-RECORDS.
170000     MOVE "5100-WRITE-LOG-RECORDS" TO PARA-NAME.
170100     PERFORM 5110-WRITE-ONE-LOG THRU 5110-EXIT
170200         VARYING LOG-IDX FROM 1 BY 1
170300         UNTIL LOG-IDX > WS-LOG-COUNT.
170400 5100-EXIT.
170500     EXIT.
170600
170700*    ONE OUTPUT RECORD PER LOG-TBL ROW, INCLUDING ROWS STILL OPEN
170800*    (STATUS "P") AT END OF RUN -- A VEHICLE STILL PARKED
170900*    OVERNIGHT MUST HAVE ITS LOG ROW PRESENT IN TOMORROW'S PRIOR-
171000*    DAY REFERENCE, NOT JUST ITS SLOT MARKED OCCUPIED.
171100*    CARRIES THE SAME INVALID KEY GUARD AS 5010'S SLOT WRITE, EVEN
171200*    THOUGH PARKING-LOG IS A LINE-SEQUENTIAL FILE WITH NO ACTUAL
171300*    KEY -- THE SHOP'S HOUSE STYLE PUTS AN INVALID KEY CLAUSE ON
171400*    EVERY OUTPUT WRITE REGARDLESS OF ORGANIZATION, SO A FAILED
171500*    WRITE ALWAYS ROUTES TO 1000-ABEND-RTN THE SAME WAY.
171600 5110-WRITE-ONE-LOG.
171700*    SAME FIELD-BY-FIELD HABIT AS 5010, FOR THE SAME REASON --
171800*    ONE LOG-TBL ROW OUT TO ONE PRK-LOG-REC PER CALL.
171900     MOVE LT-LOG-ID(LOG-IDX)          TO PRK-LOG-ID.
172000     MOVE LT-VEHICLE-NUMBER(LOG-IDX)  TO PRK-LOG-VEHICLE-NUMBER.
172100     MOVE LT-SLOT-ID(LOG-IDX)         TO PRK-LOG-SLOT-ID.
172200     MOVE LT-SLOT-NUMBER(LOG-IDX)     TO PRK-LOG-SLOT-NUMBER.
172300     MOVE LT-ENTRY-TIME(LOG-IDX)      TO PRK-LOG-ENTRY-TIME.
172400     MOVE LT-EXIT-TIME(LOG-IDX)       TO PRK-LOG-EXIT-TIME.
172500     MOVE LT-AMOUNT-CHARGED(LOG-IDX)  TO PRK-LOG-AMOUNT-CHARGED.
172600     MOVE LT-STATUS(LOG-IDX)          TO PRK-LOG-STATUS.
172700     MOVE SPACES                      TO FILLER IN PRK-LOG-REC.
172800     WRITE PRK-LOG-REC
172900         INVALID KEY
173000         MOVE "** PROBLEM WRITING PARKING-LOG" TO ABEND-REASON
173100         GO TO 1000-ABEND-RTN
173200     END-WRITE.
173300 5110-EXIT.
173400     EXIT.
173500
173600
173700*    REPORT SECTION 2, ADDED 09/09/90 PER THE ATTENDANT BOOTH'S
173800*    REQUEST FOR A CLIPBOARD LISTING OF OPEN SLOTS ORDERED BY
173900*    DISTANCE FROM THE ENTRY GATE -- BUILDS A SUBSCRIPT INDEX OF
174000*    EVERY FREE SLOT, SORTS THE INDEX (NOT SLOT-TBL ITSELF, WHICH
174100*    STAYS IN SLOT-MASTER LOAD ORDER FOR THE 5000 REWRITE), THEN
174200*    PRINTS IN SORTED ORDER AND FOOTS WITH A COUNT OF SLOTS FREE.
174300*    RUNS AFTER THE WHOLE TRANSACTION LOOP HAS FINISHED, NOT AS
174400*    EACH TRANSACTION IS PROCESSED, SO IT SHOWS THE DECK'S TRUE
174500*    END-OF-DAY AVAILABILITY RATHER THAN A SNAPSHOT FROM PARTWAY
174600*    THROUGH THE RUN.
174700 6000-AVAILABLE-SLOTS-RPT.
174800*    RUNS AFTER 5000/5100 REWRITE THE MASTER AND LOG FILES, SO THE
174900*    AVAILABLE-SLOT COUNT PRINTED HERE REFLECTS TONIGHT'S ENTRIES
175000*    AND EXITS, NOT THE LOT'S STATE AT THE START OF THE RUN.
175100     MOVE "6000-AVAILABLE-SLOTS-RPT" TO PARA-NAME.
175200     PERFORM 6900-WRITE-PAGE-HDR THRU 6900-EXIT.
175300     WRITE RPT-REC FROM WS-SEC2-HDR AFTER ADVANCING 2.
175400     WRITE RPT-REC FROM WS-SEC2-COLM-HDR AFTER ADVANCING 1.
175500
175600     PERFORM 6100-BUILD-FREE-INDEX THRU 6100-EXIT.
175700     PERFORM 6200-SORT-FREE-INDEX THRU 6200-EXIT.
175800     PERFORM 6300-PRINT-FREE-SLOTS THRU 6300-EXIT.
175900
176000     MOVE WS-FREE-COUNT TO S2-FREE-COUNT-O.
176100     WRITE RPT-REC FROM WS-SEC2-COUNT-REC AFTER ADVANCING 2.
176200 6000-EXIT.
176300     EXIT.
176400
176500*    ONE PASS OVER THE WHOLE SLOT TABLE, COLLECTING THE SUBSCRIPT
176600*    OF EVERY FREE SLOT REGARDLESS OF CLASS -- UNLIKE 3320, THIS
176700*    SCAN IS NOT LOOKING FOR ONE VEHICLE'S CLASS, IT IS BUILDING A
176800*    COMPLETE LISTING FOR THE ATTENDANT BOOTH.
176900*    WS-FREE-COUNT IS RESET TO ZERO BEFORE THIS SCAN STARTS AND ONLY
177000*    EVER GROWS DURING IT -- THIS PARAGRAPH RUNS EXACTLY ONCE PER
177100*    BATCH, RIGHT BEFORE THE SORT AT 6200, SO THERE IS NO CARRY-
177200*    OVER FROM ANY EARLIER SECTION OF THE REPORT TO WORRY ABOUT.
177300 6100-BUILD-FREE-INDEX.
177400     MOVE "6100-BUILD-FREE-INDEX" TO PARA-NAME.
177500*    RESET TO ZERO EVERY CALL -- THIS PARAGRAPH ONLY EVER RUNS ONCE
177600*    PER JOB (FROM 6000), BUT THE RESET IS KEPT FOR THE SAME REASON
177700*    EVERY COUNTER IN THIS SHOP'S PROGRAMS IS EXPLICITLY ZEROED
177800*    BEFORE ITS FIRST USE RATHER THAN TRUSTED TO START AT ZERO.
177900     MOVE 0 TO WS-FREE-COUNT.
178000     PERFORM 6110-CHECK-ONE-SLOT-FREE THRU 6110-EXIT
178100         VARYING SLOT-IDX FROM 1 BY 1
178200         UNTIL SLOT-IDX > WS-SLOT-COUNT.
178300 6100-EXIT.
178400     EXIT.
178500
178600*    ONE ITERATION OF THE FREE-SLOT SCAN -- APPENDS TO WS-FREE-
178700*    IDX-TBL RATHER THAN COPYING THE SLOT ROW ITSELF, SINCE THE
178800*    SORT AT 6200 ONLY NEEDS TO REORDER SUBSCRIPTS, NOT MOVE THE
178900*    48-CHARACTER SLOT ROWS THEMSELVES, TO GET THE LISTING IN
179000*    DISTANCE ORDER.
179100*    A SLOT'S CLASS PLAYS NO PART IN WHETHER IT GOES ON THIS
179200*    INDEX -- ONLY ST-OCCUPIED-FLAG MATTERS.  THE CLASS NAME IS
179300*    LOOKED UP LATER, AT PRINT TIME IN 6310, NOT HERE WHILE THE
179400*    INDEX IS BEING BUILT.
179500 6110-CHECK-ONE-SLOT-FREE.
179600*    THE INDEX ARRAY STORES A SUBSCRIPT INTO SLOT-TABLE, NOT A COPY
179700*    OF THE SLOT ROW ITSELF -- SAME REASON AS 3320-CHECK-ONE-SLOT,
179800*    A FOUR-DIGIT SUBSCRIPT IS CHEAPER TO MOVE AND SORT THAN THE
179900*    WHOLE ST-SLOT-REC GROUP WOULD BE ON EVERY BUBBLE-PASS SWAP.
180000     IF ST-SLOT-FREE(SLOT-IDX)
180100         ADD 1 TO WS-FREE-COUNT
180200         SET FREE-IDX TO WS-FREE-COUNT
180300         SET WS-FREE-IDX(FREE-IDX) TO SLOT-IDX.
180400 6110-EXIT.
180500     EXIT.
180600
180700*    IN-PLACE ASCENDING BUBBLE SORT OF WS-FREE-IDX-TBL BY
180800*    ST-DISTANCE-FROM-ENTRY, DRIVEN THROUGH 6210/6220 ONE PASS
180900*    AT A TIME.  A BUBBLE SORT, NOT THE COBOL SORT VERB, BECAUSE
181000*    WS-FREE-IDX-TBL IS AN IN-MEMORY SUBSCRIPT TABLE RATHER THAN
181100*    A FILE -- THE SAME REASONING AS THE HAND-ROLLED SEARCH LOOPS
181200*    ELSEWHERE IN THIS PROGRAM.  AT MOST 500 ENTRIES, SO THE
181300*    O(N SQUARED) COST NEVER BECOMES A REAL RUNTIME CONCERN.
181400*    CLASSIC BUBBLE SORT ON THE FREE-SLOT INDEX ARRAY, ASCENDING BY
181500*    DISTANCE-FROM-ENTRY.  THE ARRAY NEVER HOLDS MORE THAN 500
181600*    ENTRIES SO THE N-SQUARED PASS IS CHEAP ENOUGH FOR A NIGHTLY JOB.
181700 6200-SORT-FREE-INDEX.
181800     MOVE "6200-SORT-FREE-INDEX" TO PARA-NAME.
181900     IF WS-FREE-COUNT > 1
182000         MOVE "Y" TO WS-SWAP-FLAG
182100         PERFORM 6210-ONE-BUBBLE-PASS THRU 6210-EXIT
182200             UNTIL WS-SWAP-FLAG = "N".
182300 6200-EXIT.
182400     EXIT.
182500
182600*    ONE FULL LEFT-TO-RIGHT PASS OF THE BUBBLE SORT -- RESETS THE
182700*    SWAP FLAG TO "N" BEFORE THE PASS AND LETS 6220 FLIP IT BACK
182800*    TO "Y" THE MOMENT ANY ADJACENT PAIR IS OUT OF ORDER.
182900*    6200 KEEPS CALLING THIS PARAGRAPH PASS AFTER PASS UNTIL A
183000*    WHOLE PASS COMES BACK WITH THE FLAG STILL "N" -- THE STANDARD
183100*    EXCHANGE-SORT TERMINATION TEST, NO DIFFERENT HERE THAN IN ANY
183200*    OTHER BUBBLE SORT IN THE SHOP'S BATCH SUITE.
183300 6210-ONE-BUBBLE-PASS.
183400     MOVE "N" TO WS-SWAP-FLAG.
183500     PERFORM 6220-COMPARE-ADJACENT THRU 6220-EXIT
183600         VARYING FREE-IDX FROM 1 BY 1
183700         UNTIL FREE-IDX > WS-FREE-COUNT - 1.
183800 6210-EXIT.
183900     EXIT.
184000
184100*    COMPARES TWO ADJACENT ENTRIES IN THE FREE-SLOT INDEX BY THE
184200*    DISTANCE OF THE SLOTS THEY POINT AT AND SWAPS THE INDEX
184300*    ENTRIES (NEVER THE UNDERLYING SLOT-TBL ROWS) WHEN THE LATER
184400*    ONE IS CLOSER -- A STRICT LESS-THAN TEST, SO EQUAL DISTANCES
184500*    NEVER SWAP AND THE SORT IS STABLE ON SLOT-MASTER LOAD ORDER.
184600*    SWAPPING THE INDEX ENTRY RATHER THAN THE SLOT-TBL ROW ITSELF
184700*    IS WHAT LETS 6100 REBUILD THE INDEX ON EVERY 3300 SEARCH
184800*    WITHOUT EVER DISTURBING SLOT-TBL'S OWN LOAD-ORDER POSITIONS,
184900*    WHICH 5000 WALKS IN SEQUENCE TO REWRITE THE OUTPUT MASTER.
185000 6220-COMPARE-ADJACENT.
185100*    STRICT LESS-THAN ON THE COMPARISON (NOT <=) IS WHAT MAKES THIS
185200*    A STABLE SORT -- TWO SLOTS TIED ON DISTANCE-FROM-ENTRY ARE LEFT
185300*    IN THEIR ORIGINAL RELATIVE ORDER (SLOT-TABLE / FLOOR-NAME
185400*    SEQUENCE) RATHER THAN BEING SWAPPED FOR NO REASON EVERY PASS.
185500     SET SLOT-IDX    TO WS-FREE-IDX(FREE-IDX).
185600     SET FREE-IDX-2  TO FREE-IDX.
185700     SET FREE-IDX-2  UP BY 1.
185800     SET SLOT-IDX-2  TO WS-FREE-IDX(FREE-IDX-2).
185900     IF ST-DISTANCE-FROM-ENTRY(SLOT-IDX-2) <
186000        ST-DISTANCE-FROM-ENTRY(SLOT-IDX)
186100         MOVE WS-FREE-IDX(FREE-IDX)      TO WS-SWAP-WORK
186200         MOVE WS-FREE-IDX(FREE-IDX-2)    TO WS-FREE-IDX(FREE-IDX)
186300         MOVE WS-SWAP-WORK                TO WS-FREE-IDX(FREE-IDX-2)
186400         MOVE "Y" TO WS-SWAP-FLAG.
186500 6220-EXIT.
186600     EXIT.
186700
186800*    PRINTS THE FREE-SLOT INDEX IN ITS NOW-SORTED ORDER, ONE
186900*    DETAIL LINE PER FREE SLOT.  SKIPPED ENTIRELY WHEN THE FREE
187000*    COUNT IS ZERO SO A FULL DECK PRINTS AN EMPTY SECTION RATHER
187100*    THAN A PERFORM ... VARYING THAT NEVER EXECUTES ITS BODY.
187200*    A FULL DECK ON A BUSY DAY IS EXACTLY THE CONDITION THAT
187300*    SHOULD MAKE FACILITIES TAKE NOTICE, SO THE EMPTY SECTION
187400*    STILL PRINTS ITS HEADER AND ITS FREE-COUNT-OF-ZERO FOOTER --
187500*    ONLY THE DETAIL LINES THEMSELVES ARE SKIPPED.
187600 6300-PRINT-FREE-SLOTS.
187700     MOVE "6300-PRINT-FREE-SLOTS" TO PARA-NAME.
187800     IF WS-FREE-COUNT > 0
187900         PERFORM 6310-PRINT-ONE-FREE-SLOT THRU 6310-EXIT
188000             VARYING FREE-IDX FROM 1 BY 1
188100             UNTIL FREE-IDX > WS-FREE-COUNT.
188200 6300-EXIT.
188300     EXIT.
188400
188500*    LOOKS UP THE CLASS NAME FOR THE SLOT'S TYPE-ID THE SAME WAY
188600*    3300/4400 DO, SO A SLOT WHOSE TYPE-ID HAS NO MATCHING RATE-
188700*    TBL ROW (A DATA PROBLEM, NOT SUPPOSED TO HAPPEN IN PRACTICE)
188800*    STILL PRINTS SOMETHING RATHER THAN LEAVING THE COLUMN BLANK.
188900*    THE 05/14/04 CHANGE PUTS THE CLASS NAME IN PARENS RIGHT ON
189000*    THE SLOT COLUMN (FLOOR-NAME-SLOT-NUMBER (TYPE-NAME)) IN
189100*    ADDITION TO THE SEPARATE TYPE COLUMN THAT WAS ALREADY THERE --
189200*    SEE THE CHANGE-LOG ENTRY FOR WHY THE LOT SUPERVISORS ASKED
189300*    FOR THE DUPLICATE.
189400 6310-PRINT-ONE-FREE-SLOT.
189500*    RE-RUNS THE SAME RATE-TABLE SCAN 3310 USES DURING ENTRY
189600*    PROCESSING SO THE REPORT SHOWS THE SAME CLASS NAME THE ENGINE
189700*    WOULD ACTUALLY MATCH THIS SLOT AGAINST -- NOT A COPY OF THE
189800*    LOOKUP LOGIC, THE SAME PARAGRAPH, SO THE TWO CAN NEVER DRIFT.
189900*    MATCHES ON THE FREE SLOT'S OWN TYPE-ID, SINCE THIS LOOP HAS
190000*    NOTHING TO DO WITH WHATEVER TRANSACTION LAST CAME THROUGH
190100*    2100.
190200     SET SLOT-IDX TO WS-FREE-IDX(FREE-IDX).
190300     MOVE ST-TYPE-ID(SLOT-IDX) TO WS-RATE-MATCH-TYPE-ID.
190400     MOVE "N" TO WS-RATE-FOUND-SW.
190500     PERFORM 3310-SCAN-RATE-TABLE THRU 3310-EXIT
190600         VARYING RATE-IDX FROM 1 BY 1
190700         UNTIL RATE-IDX > WS-RATE-COUNT OR WS-RATE-FOUND.
190800     IF NOT WS-RATE-FOUND
190900         MOVE "UNKNOWN" TO WS-CLASS-NAME.
191000
191100*    SLOT COLUMN CARRIES THE CLASS NAME IN PARENS TOO, NOT JUST
191200*    THE SEPARATE TYPE COLUMN -- REQUESTED BY THE LOT SUPERVISORS
191300*    WHO READ THIS REPORT ON A CLIPBOARD, NOT AT A TERMINAL.
191400     STRING ST-FLOOR-NAME(SLOT-IDX) DELIMITED BY SPACE
191500            "-" DELIMITED BY SIZE
191600            ST-SLOT-NUMBER(SLOT-IDX) DELIMITED BY SPACE
191700            " (" DELIMITED BY SIZE
191800            WS-CLASS-NAME DELIMITED BY SPACE
191900            ")" DELIMITED BY SIZE
192000            INTO S2-SLOT-LABEL-O.
192100     MOVE ST-DISTANCE-FROM-ENTRY(SLOT-IDX) TO S2-DISTANCE-O.
192200     MOVE WS-CLASS-NAME                    TO S2-TYPE-NAME-O.
192300     WRITE RPT-REC FROM WS-SEC2-DETAIL-REC AFTER ADVANCING 1.
192400 6310-EXIT.
192500     EXIT.
192600
192700*    REPORT SECTION 3 -- THE FULL PARKING LOG FOR THE RUN, BOTH
192800*    STILL-OPEN AND CLOSED-OUT ROWS, PRINTED MOST-RECENT-ENTRY-
192900*    FIRST PER THE 08/30/01 AUDIT REQUEST.  BUILDS AND SORTS A
193000*    SEPARATE SUBSCRIPT INDEX RATHER THAN DISTURBING LOG-TBL'S OWN
193100*    ARRIVAL ORDER, SINCE 5100 STILL NEEDS TO WRITE THE OUTPUT
193200*    FILE IN THAT ORIGINAL ORDER.
193300*    THIS SECTION AND SECTION 2 ABOVE SHARE THE SAME WS-SWAP-FLAG
193400*    AND WS-SWAP-WORK SCRATCH FIELDS FOR THEIR BUBBLE SORTS --
193500*    SAFE ONLY BECAUSE THE TWO SORTS NEVER RUN AT THE SAME TIME,
193600*    ONE FULLY FINISHING (INDEX, SORT, PRINT) BEFORE THE OTHER
193700*    STARTS.
193800 7000-PARKING-LOG-RPT.
193900*    SAME BUILD-INDEX/SORT-INDEX/PRINT-BY-INDEX SHAPE AS SECTION 2
194000*    ABOVE, REUSING THE SAME WS-SWAP-FLAG/WS-SWAP-WORK SCRATCH
194100*    FIELDS -- THE TWO SORTS NEVER OVERLAP IN TIME SO SHARING THEM
194200*    COSTS NOTHING AND SAVES A SECOND PAIR OF WORKING-STORAGE ITEMS.
194300     MOVE "7000-PARKING-LOG-RPT" TO PARA-NAME.
194400     PERFORM 6900-WRITE-PAGE-HDR THRU 6900-EXIT.
194500     WRITE RPT-REC FROM WS-SEC3-HDR AFTER ADVANCING 2.
194600     WRITE RPT-REC FROM WS-SEC3-COLM-HDR AFTER ADVANCING 1.
194700
194800     PERFORM 7100-BUILD-LOG-INDEX THRU 7100-EXIT.
194900     PERFORM 7200-SORT-LOG-INDEX THRU 7200-EXIT.
195000     PERFORM 7300-PRINT-LOG-ENTRIES THRU 7300-EXIT.
195100 7000-EXIT.
195200     EXIT.
195300
195400*    COPIES EVERY LOG-TBL SUBSCRIPT, IN ARRIVAL ORDER, INTO A
195500*    SEPARATE INDEX ARRAY -- OPEN AND CLOSED ROWS ALIKE, SINCE
195600*    REPORT SECTION 3 SHOWS THE WHOLE LOG, NOT JUST TODAY'S
195700*    COMPLETED VISITS.
195800 7100-BUILD-LOG-INDEX.
195900     MOVE "7100-BUILD-LOG-INDEX" TO PARA-NAME.
196000     MOVE 0 TO WS-LOG-IDX-COUNT.
196100     PERFORM 7110-INDEX-ONE-LOG THRU 7110-EXIT
196200         VARYING LOG-IDX FROM 1 BY 1
196300         UNTIL LOG-IDX > WS-LOG-COUNT.
196400 7100-EXIT.
196500     EXIT.
196600
196700*    ONE ENTRY OF THE LOG INDEX -- UNCONDITIONAL, UNLIKE 6110,
196800*    WHICH ONLY INDEXES FREE SLOTS; EVERY LOG ROW BUILT THIS RUN
196900*    GOES ON THE FULL-LOG REPORT REGARDLESS OF ITS STATUS.
197000 7110-INDEX-ONE-LOG.
197100*    UNLIKE 6110, EVERY LOG ROW GOES IN THE INDEX -- OPEN AND CLOSED
197200*    LOGS BOTH PRINT ON THIS REPORT (RULE: SEE STILL-PARKED HANDLING
197300*    IN 7310 BELOW), SO THERE IS NO IF-TEST HERE TO SKIP A ROW.
197400     ADD 1 TO WS-LOG-IDX-COUNT.
197500     SET LSORT-IDX TO WS-LOG-IDX-COUNT.
197600     SET WS-LOG-SORT-IDX(LSORT-IDX) TO LOG-IDX.
197700 7110-EXIT.
197800     EXIT.
197900
198000*    SAME BUBBLE-SORT SHAPE AS 6200 ABOVE, THIS TIME DESCENDING
198100*    ON LT-ENTRY-TIME SO THE MOST RECENT ARRIVAL PRINTS FIRST --
198200*    SEE THE 08/30/01 CHANGE-LOG ENTRY FOR WHY THIS SECTION READS
198300*    NEWEST-FIRST INSTEAD OF IN LOG-ID ORDER LIKE THE OUTPUT FILE
198400*    ITSELF STILL DOES.  UP TO 2000 ENTRIES, STILL CHEAP ENOUGH
198500*    FOR A BUBBLE SORT ON A SINGLE BATCH RUN.
198600*    SAME OUT-OF-LINE BUBBLE PASS AS 6200, THIS TIME DESCENDING BY
198700*    ENTRY-TIME SO THE NEWEST ACTIVITY PRINTS FIRST ON THE LOG.
198800 7200-SORT-LOG-INDEX.
198900     MOVE "7200-SORT-LOG-INDEX" TO PARA-NAME.
199000     IF WS-LOG-IDX-COUNT > 1
199100         MOVE "Y" TO WS-SWAP-FLAG
199200         PERFORM 7210-ONE-BUBBLE-PASS THRU 7210-EXIT
199300             UNTIL WS-SWAP-FLAG = "N".
199400 7200-EXIT.
199500     EXIT.
199600
199700*    SAME SHAPE AS 6210, DRIVING 7220 OVER THE LOG INDEX INSTEAD
199800*    OF THE FREE-SLOT INDEX -- ONE SORT ROUTINE PATTERN, USED
199900*    TWICE IN THIS PROGRAM RATHER THAN FACTORED INTO A CALLED
200000*    SUBPROGRAM, SINCE EACH CALLER SORTS A DIFFERENT TABLE BY A
200100*    DIFFERENT KEY AND IN A DIFFERENT DIRECTION.
200200*    A CALLED SORT SUBPROGRAM WAS CONSIDERED WHEN THIS SECTION WAS
200300*    ADDED IN 2001 BUT REJECTED -- PASSING TWO DIFFERENT INDEX
200400*    TABLE SHAPES AND TWO DIFFERENT COMPARE DIRECTIONS THROUGH ONE
200500*    LINKAGE SECTION WOULD HAVE COST MORE THAN THE SIX LINES OF
200600*    DUPLICATION IT SAVED.
200700 7210-ONE-BUBBLE-PASS.
200800     MOVE "N" TO WS-SWAP-FLAG.
200900     PERFORM 7220-COMPARE-ADJACENT THRU 7220-EXIT
201000         VARYING LSORT-IDX FROM 1 BY 1
201100         UNTIL LSORT-IDX > WS-LOG-IDX-COUNT - 1.
201200 7210-EXIT.
201300     EXIT.
201400
201500*    DESCENDING COMPARE ON ENTRY-TIME -- THE MIRROR IMAGE OF
201600*    6220'S ASCENDING DISTANCE COMPARE.  A STRICT GREATER-THAN
201700*    TEST, SO TWO LOG ROWS ENTERED IN THE SAME SECOND KEEP THEIR
201800*    RELATIVE ARRIVAL ORDER RATHER THAN SWAPPING ENDLESSLY.
201900*    THE INDEX SORTED HERE POINTS AT LOG-TBL ROWS, NOT PARKING-LOG
202000*    RECORDS DIRECTLY -- 7300/7310 FOLLOW THE SORTED SUBSCRIPTS TO
202100*    PRINT, BUT THE FILE ITSELF IS STILL WRITTEN AT 5100 IN THE
202200*    ORIGINAL LOG-ID SEQUENCE THE TABLE WAS BUILT IN.
202300 7220-COMPARE-ADJACENT.
202400*    DESCENDING THIS TIME (> INSTEAD OF <) SO THE MOST RECENT ENTRY
202500*    TIME SORTS TO THE TOP -- LOT SUPERVISORS TOLD KP IN 1993 THEY
202600*    ONLY EVER CARE ABOUT WHO IS IN THE LOT RIGHT NOW, NOT WHO WAS
202700*    IN IT AT SHIFT START, SO NEWEST-FIRST SAVES THEM A PAGE FLIP.
202800     SET LOG-IDX      TO WS-LOG-SORT-IDX(LSORT-IDX).
202900     SET LSORT-IDX-2  TO LSORT-IDX.
203000     SET LSORT-IDX-2  UP BY 1.
203100     SET LOG-IDX-2    TO WS-LOG-SORT-IDX(LSORT-IDX-2).
203200     IF LT-ENTRY-TIME(LOG-IDX-2) > LT-ENTRY-TIME(LOG-IDX)
203300         MOVE WS-LOG-SORT-IDX(LSORT-IDX)     TO WS-SWAP-WORK
203400         MOVE WS-LOG-SORT-IDX(LSORT-IDX-2)   TO WS-LOG-SORT-IDX(LSORT-IDX)
203500         MOVE WS-SWAP-WORK                    TO WS-LOG-SORT-IDX(LSORT-IDX-2)
203600         MOVE "Y" TO WS-SWAP-FLAG.
203700 7220-EXIT.
203800     EXIT.
203900
204000*    PRINTS THE LOG INDEX IN ITS NOW-DESCENDING-BY-ENTRY-TIME
204100*    ORDER -- SKIPPED ENTIRELY WHEN THE LOG IS EMPTY FOR THE SAME
204200*    REASON 6300 SKIPS AN EMPTY FREE-SLOT INDEX.
204300*    A DAY WITH NO ACTIVITY AT ALL IS UNUSUAL BUT NOT INVALID --
204400*    A DECK CLOSED FOR A HOLIDAY OR A WEATHER SHUTDOWN CAN STILL
204500*    RUN THIS BATCH WITH AN EMPTY TRANSACTION FILE, AND THE REPORT
204600*    SHOULD SHOW AN EMPTY SECTION RATHER THAN ABEND OR SKIP THE
204700*    WHOLE REPORT.
204800 7300-PRINT-LOG-ENTRIES.
204900     MOVE "7300-PRINT-LOG-ENTRIES" TO PARA-NAME.
205000     IF WS-LOG-IDX-COUNT > 0
205100         PERFORM 7310-PRINT-ONE-LOG THRU 7310-EXIT
205200             VARYING LSORT-IDX FROM 1 BY 1
205300             UNTIL LSORT-IDX > WS-LOG-IDX-COUNT.
205400 7300-EXIT.
205500     EXIT.
205600
205700*    A STILL-OPEN ROW (LT-LOG-EXITED FALSE) PRINTS DASHES IN THE
205800*    EXIT/AMOUNT COLUMNS AND "STILL PARKED" IN STATUS RATHER THAN
205900*    A ZERO EXIT TIME OR A ZERO CHARGE, SINCE BOTH OF THOSE WOULD
206000*    LOOK LIKE A REAL (IF DEGENERATE) EXIT TO SOMEONE SCANNING THE
206100*    REPORT QUICKLY.
206200*    A CLOSED ROW PRINTS EXACTLY THE HOURS AND AMOUNT PRKHOURS
206300*    COMPUTED AT EXIT TIME AND STORED ON THE LOG-TBL ROW ITSELF --
206400*    THIS PARAGRAPH NEVER RECOMPUTES ANYTHING, IT ONLY FORMATS
206500*    WHAT 4500 ALREADY POSTED.
206600 7310-PRINT-ONE-LOG.
206700*    LT-LOG-EXITED IS THE SAME 88-LEVEL 4200/4210 TEST BEFORE FREEING
206800*    A SLOT -- REUSED HERE TO DECIDE WHETHER THIS ROW HAS AN EXIT
206900*    TIME AND AMOUNT TO PRINT AT ALL, RATHER THAN INSPECTING
207000*    LT-EXIT-TIME FOR ZERO DIRECTLY (SEE THE B2 NOTE UNDER 4200).
207100     SET LOG-IDX TO WS-LOG-SORT-IDX(LSORT-IDX).
207200     MOVE LT-VEHICLE-NUMBER(LOG-IDX) TO S3-VEHICLE-O.
207300     MOVE LT-SLOT-NUMBER(LOG-IDX)    TO S3-SLOT-O.
207400
207500     MOVE LT-ENTRY-TIME(LOG-IDX) TO WS-TSP-TIMESTAMP.
207600     PERFORM 9000-FORMAT-TS-FOR-PRINT THRU 9000-EXIT.
207700     MOVE WS-TS-PRINT-OUT TO S3-ENTRY-O.
207800
207900*    A VEHICLE STILL IN THE LOT PRINTS DASHES IN THE EXIT/AMOUNT
208000*    COLUMNS RATHER THAN A ZERO OR SPACE-FILLED TIMESTAMP -- A ZERO
208100*    TIME WOULD READ AS MIDNIGHT ON THE REPORT, WHICH LOOKS LIKE A
208200*    DATA ERROR RATHER THAN THE EXPECTED STATE OF AN OPEN LOG.
208300     IF LT-LOG-EXITED(LOG-IDX)
208400         MOVE LT-EXIT-TIME(LOG-IDX) TO WS-TSP-TIMESTAMP
208500         PERFORM 9000-FORMAT-TS-FOR-PRINT THRU 9000-EXIT
208600         MOVE WS-TS-PRINT-OUT            TO S3-EXIT-O
208700         MOVE "EXITED"                   TO S3-STATUS-O
208800         MOVE LT-AMOUNT-CHARGED(LOG-IDX) TO WS-AMOUNT-EDIT-WORK
208900         STRING "RS." DELIMITED BY SIZE
209000                WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
209100                INTO S3-AMOUNT-O
209200     ELSE
209300         MOVE "-"            TO S3-EXIT-O
209400         MOVE "STILL PARKED" TO S3-STATUS-O
209500         MOVE "-"            TO S3-AMOUNT-O.
209600
209700     WRITE RPT-REC FROM WS-SEC3-DETAIL-REC AFTER ADVANCING 1.
209800 7310-EXIT.
209900     EXIT.
210000
210100*    REPORT SECTION 4 -- THE RECONCILIATION FOOTER THE NIGHT
210200*    AUDITOR CHECKS EVERY MORNING.  WS-TXN-READ SHOULD ALWAYS
210300*    EQUAL THE SUM OF ACCEPTED, REJECTED AND INVALID-CODE COUNTS
210400*    BELOW IT -- IF IT DOES NOT, A TRANSACTION WAS COUNTED TWICE
210500*    OR NOT AT ALL SOMEWHERE UPSTREAM, WHICH IS EXACTLY THE KIND
210600*    OF BUG THIS SECTION EXISTS TO SURFACE.
210700*    THE PER-CLASS REVENUE BREAKDOWN ADDED 11/20/07 IS PURELY
210800*    ADDITIVE TO THE GRAND TOTAL LINE THAT WAS ALREADY HERE -- THE
210900*    CASH-OFFICE RECONCILIATION JOB STILL ONLY READS THE GRAND
211000*    TOTAL, SO REMOVING THE PER-CLASS LINES WOULD NOT BREAK
211100*    ANYTHING DOWNSTREAM, BUT FACILITIES HAS ASKED FOR THEM TO
211200*    STAY ON THE PRINTED REPORT.
211300 8000-CONTROL-TOTALS-RPT.
211400*    STRAIGHT-LINE LABEL/VALUE PAIRS, NO TABLE OR LOOP -- THE SAME
211500*    STYLE THIS SHOP USES ON EVERY END-OF-JOB COUNT PAGE IT WRITES,
211600*    BECAUSE THIS SECTION NEVER GROWS: ONE LINE PER COUNTER THIS RUN
211700*    KEEPS, NOTHING DATA-DRIVEN ABOUT IT.
211800     MOVE "8000-CONTROL-TOTALS-RPT" TO PARA-NAME.
211900     PERFORM 6900-WRITE-PAGE-HDR THRU 6900-EXIT.
212000     WRITE RPT-REC FROM WS-SEC4-HDR AFTER ADVANCING 2.
212100
212200     MOVE "TRANSACTIONS READ ......." TO S4-LABEL-O.
212300     MOVE WS-TXN-READ TO WS-DISTANCE-EDIT-WORK.
212400     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
212500     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 2.
212600
212700     MOVE "ENTRIES ACCEPTED ........" TO S4-LABEL-O.
212800     MOVE WS-ENTRIES-ACCEPTED TO WS-DISTANCE-EDIT-WORK.
212900     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
213000     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
213100
213200     MOVE "ENTRIES REJECTED ........" TO S4-LABEL-O.
213300     MOVE WS-ENTRIES-REJECTED TO WS-DISTANCE-EDIT-WORK.
213400     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
213500     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
213600
213700     MOVE "EXITS ACCEPTED .........." TO S4-LABEL-O.
213800     MOVE WS-EXITS-ACCEPTED TO WS-DISTANCE-EDIT-WORK.
213900     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
214000     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
214100
214200     MOVE "EXITS REJECTED .........." TO S4-LABEL-O.
214300     MOVE WS-EXITS-REJECTED TO WS-DISTANCE-EDIT-WORK.
214400     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
214500     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
214600
214700     MOVE "UNRECOGNIZED TXN CODES .." TO S4-LABEL-O.
214800     MOVE WS-INVALID-CODE-COUNT TO WS-DISTANCE-EDIT-WORK.
214900     MOVE WS-DISTANCE-EDIT-WORK TO S4-VALUE-O.
215000     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
215100
215200     MOVE "REVENUE -- CAR .........." TO S4-LABEL-O.
215300     MOVE WS-REVENUE-CAR TO WS-AMOUNT-EDIT-WORK.
215400     STRING "RS." DELIMITED BY SIZE
215500            WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
215600            INTO S4-VALUE-O.
215700     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 2.
215800
215900     MOVE "REVENUE -- BIKE ........." TO S4-LABEL-O.
216000     MOVE WS-REVENUE-BIKE TO WS-AMOUNT-EDIT-WORK.
216100     STRING "RS." DELIMITED BY SIZE
216200            WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
216300            INTO S4-VALUE-O.
216400     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
216500
216600     MOVE "REVENUE -- TRUCK ........" TO S4-LABEL-O.
216700     MOVE WS-REVENUE-TRUCK TO WS-AMOUNT-EDIT-WORK.
216800     STRING "RS." DELIMITED BY SIZE
216900            WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
217000            INTO S4-VALUE-O.
217100     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 1.
217200
217300     MOVE "REVENUE -- GRAND TOTAL .." TO S4-LABEL-O.
217400     MOVE WS-REVENUE-GRAND-TOTAL TO WS-AMOUNT-EDIT-WORK.
217500     STRING "RS." DELIMITED BY SIZE
217600            WS-AMOUNT-EDIT-WORK DELIMITED BY SIZE
217700            INTO S4-VALUE-O.
217800     WRITE RPT-REC FROM WS-SEC4-DETAIL-REC AFTER ADVANCING 2.
217900 8000-EXIT.
218000     EXIT.
218100
218200*    SHARED BY ALL FOUR REPORT SECTIONS -- BUMPS AND PRINTS THE
218300*    RUNNING PAGE NUMBER SO PAGES ARE NUMBERED CONTINUOUSLY
218400*    THROUGH THE WHOLE REPORT RATHER THAN RESTARTING PER SECTION,
218500*    AND ADVANCES ON TOP-OF-FORM (THE C01 CHANNEL FROM SPECIAL-
218600*    NAMES) SO EACH SECTION STARTS ON ITS OWN PRINTED PAGE.
218700 6900-WRITE-PAGE-HDR.
218800     MOVE "6900-WRITE-PAGE-HDR" TO PARA-NAME.
218900*    HDR-DATE ITSELF WAS ALREADY MOVED IN ONCE, AT 000-HOUSEKEEPING
219000*    -- ONLY THE PAGE NUMBER CHANGES ON EACH CALL TO THIS PARAGRAPH.
219100     ADD 1 TO WS-PAGE-NBR.
219200     MOVE WS-PAGE-NBR TO PAGE-NBR-O.
219300     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING TOP-OF-FORM.
219400 6900-EXIT.
219500     EXIT.
219600
219700*    BREAKS A 14-DIGIT YYYYMMDDHHMMSS TIMESTAMP OUT THROUGH THE
219800*    WS-TS-PRINT-WORK REDEFINES AND RE-STRINGS IT AS A
219900*    YYYY-MM-DD HH:MM:SS DISPLAY VALUE FOR THE REPORT LINES.
220000*    SHARED BY EVERY REPORT PARAGRAPH THAT PRINTS A TIMESTAMP --
220100*    2900, 3600, 4600 AND 7310 -- SO THE DATE/TIME FORMAT NEVER
220200*    DRIFTS BETWEEN SECTIONS.
220300*    TAKES ITS INPUT THROUGH WS-TS-PRINT-WORK, NOT A LINKAGE
220400*    SECTION PARAMETER -- THIS IS A PERFORMED PARAGRAPH, NOT A
220500*    CALLED SUBPROGRAM, SO EVERY CALLER MUST MOVE ITS OWN 14-DIGIT
220600*    TIMESTAMP INTO WS-TS-PRINT-WORK BEFORE THE PERFORM AND COPY
220700*    WS-TS-PRINT-OUT BACK OUT AFTER IT RETURNS.
220800*    BREAKS A 14-DIGIT YYYYMMDDHHMMSS TIMESTAMP OUT THROUGH THE
220900*    WS-TS-PRINT-WORK REDEFINES AND RE-STRINGS IT AS A
221000*    YYYY-MM-DD HH:MM:SS DISPLAY VALUE FOR THE REPORT LINES.
221100 9000-FORMAT-TS-FOR-PRINT.
221200     MOVE "9000-FORMAT-TS-FOR-PRINT" TO PARA-NAME.
221300*    DELIMITED BY SIZE ON EVERY OPERAND -- ALL SIX PIECES ARE FIXED-
221400*    WIDTH NUMERIC-EDITED SUBFIELDS OF WS-TSP-TIMESTAMP-R, NEVER
221500*    BLANK-PADDED, SO THERE IS NOTHING FOR DELIMITED BY SPACE TO
221600*    TRIM HERE THE WAY THE VEHICLE-NUMBER STRINGS ELSEWHERE NEED IT.
221700     STRING WS-TSP-YEAR   DELIMITED BY SIZE
221800            "-"           DELIMITED BY SIZE
221900            WS-TSP-MONTH  DELIMITED BY SIZE
222000            "-"           DELIMITED BY SIZE
222100            WS-TSP-DAY    DELIMITED BY SIZE
222200            " "           DELIMITED BY SIZE
222300            WS-TSP-HOUR   DELIMITED BY SIZE
222400            ":"           DELIMITED BY SIZE
222500            WS-TSP-MINUTE DELIMITED BY SIZE
222600            ":"           DELIMITED BY SIZE
222700            WS-TSP-SECOND DELIMITED BY SIZE
222800            INTO WS-TS-PRINT-OUT.
222900 9000-EXIT.
223000     EXIT.
223100
223200*    END-OF-RUN SEQUENCE, PERFORMED EXACTLY ONCE AFTER THE
223300*    TRANSACTION LOOP EXHAUSTS: REWRITE THE SLOT MASTER, WRITE THE
223400*    PARKING-LOG FILE, PRINT ALL THREE REMAINING REPORT SECTIONS
223500*    IN ORDER (AVAILABLE SLOTS, FULL LOG, CONTROL TOTALS), THEN
223600*    CLOSE EVERY FILE.  THE ORDER MATTERS ONLY IN THAT THE REPORT
223700*    SECTIONS MUST FOLLOW SECTION 1 (ALREADY WRITTEN INCREMENTALLY
223800*    DURING THE LOOP) AND PRECEDE THE FILE CLOSE.
223900 900-CLEANUP.
224000*    ORDER MATTERS HERE: THE MASTER AND LOG FILES ARE REWRITTEN
224100*    FIRST, BEFORE ANY REPORT IS PRINTED, SO A REPORT-WRITER ABEND
224200*    LATE IN THIS PARAGRAPH CANNOT LEAVE THE NIGHT'S ALLOCATION
224300*    RESULTS UNSAVED -- THE DATA FILES ARE THE SYSTEM OF RECORD,
224400*    THE FOUR REPORT SECTIONS ARE DERIVED FROM WHAT WAS JUST WRITTEN.
224500     MOVE "900-CLEANUP" TO PARA-NAME.
224600     PERFORM 5000-WRITE-SLOT-MASTER-OUT THRU 5000-EXIT.
224700     PERFORM 5100-WRITE-LOG-RECORDS THRU 5100-EXIT.
224800     PERFORM 6000-AVAILABLE-SLOTS-RPT THRU 6000-EXIT.
224900     PERFORM 7000-PARKING-LOG-RPT THRU 7000-EXIT.
225000     PERFORM 8000-CONTROL-TOTALS-RPT THRU 8000-EXIT.
225100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
225200     DISPLAY "PRKUPDT -- NORMAL END OF JOB, " WS-TXN-READ
225300              " TRANSACTIONS PROCESSED.".
225400 900-EXIT.
225500     EXIT.
225600
225700*    NORMAL-END FILE CLOSE, SHARED IN SPIRIT (BUT NOT IN CODE --
225800*    SEE 1000-ABEND-RTN, WHICH REPEATS THE SAME CLOSE LIST) WITH
225900*    THE ABEND PATH, SINCE EITHER WAY OF LEAVING THIS PROGRAM MUST
226000*    CLOSE THE SAME SIX FILES.
226100*    THE TWO CLOSE LISTS WERE NEVER MERGED INTO ONE SHARED
226200*    PARAGRAPH BECAUSE 1000-ABEND-RTN MUST NOT PERFORM ANYTHING
226300*    THAT COULD ITSELF FAIL AND LOOP BACK INTO THE ABEND PATH --
226400*    THE SHOP'S STANDING RULE FOR ANY DUMP-AND-DIE ROUTINE IS TO
226500*    KEEP ITS OWN COPY OF WHATEVER CLEANUP IT NEEDS.
226600 700-CLOSE-FILES.
226700*    ALL SIX FILES LISTED EVEN THOUGH NOT EVERY RUN NECESSARILY
226800*    WROTE TO ALL OF THEM -- CLOSING A FILE THAT WAS OPENED BUT
226900*    NEVER WRITTEN IS HARMLESS, AND LISTING THEM ALL HERE MEANS
227000*    THIS PARAGRAPH NEVER NEEDS TO CHANGE IF THE MAINLINE'S WRITE
227100*    PATTERN CHANGES LATER.
227200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
227300     CLOSE RATE-TABLE, SLOT-MASTER, TRANSACTIONS,
227400           SLOT-MASTER-OUT, PARKING-LOG, REPORT.
227500 700-EXIT.
227600     EXIT.
227700
227800*    STANDARD SHOP DUMP-AND-DIE, UNCHANGED IN SHAPE FROM THE REST
227900*    OF THE HOUSE'S BATCH SUITE -- WHOEVER IS PAGED FOR THIS JOB'S
228000*    ABEND SHOULD BE ABLE TO READ THE SAME THREE LINES (PARAGRAPH,
228100*    REASON, EXPECTED/ACTUAL) THEY WOULD SEE OUT OF ANY OTHER
228200*    PROGRAM IN THE SHOP BEFORE EVER OPENING A DUMP.  RETURN CODE
228300*    16 MATCHES THE HOUSE STANDARD FOR "OPERATOR MUST INVESTIGATE
228400*    BEFORE RERUN" -- NOT THE GENERIC JCL-LEVEL ABEND CODE.
228500*    STANDARD SHOP DUMP-AND-DIE.  A BAD FILE STATUS OR AN
228600*    UNEXPECTED KEY CONDITION ANYWHERE IN THE RUN LANDS HERE.
228700 1000-ABEND-RTN.
228800     MOVE "1000-ABEND-RTN" TO PARA-NAME.
228900     DISPLAY "***** PRKUPDT ABEND *****".
229000*    PARA-NAME WAS OVERWRITTEN ONE LINE ABOVE BY THIS VERY PARAGRAPH,
229100*    SO THIS DISPLAY ACTUALLY SHOWS "1000-ABEND-RTN", NOT THE
229200*    PARAGRAPH THAT DETECTED THE PROBLEM -- A KNOWN QUIRK OF THE
229300*    SHOP'S DUMP-AND-DIE PATTERN GOING BACK AS LONG AS ANYONE HERE
229400*    CAN REMEMBER, LEFT AS-IS SO THIS ROUTINE MATCHES EVERY OTHER
229500*    ABEND HANDLER IN THE SHOP CHARACTER FOR CHARACTER.
229600     DISPLAY "PARAGRAPH: " PARA-NAME.
229700     DISPLAY "REASON:    " ABEND-REASON.
229800     DISPLAY "EXPECTED:  " EXPECTED-VAL "  ACTUAL: " ACTUAL-VAL.
229900*    FILES ARE CLOSED BEFORE THE STOP RUN SO THE READER/WRITER
230000*    BUFFERS FLUSH AND ANY PARTIAL OUTPUT ALREADY WRITTEN TO THE
230100*    MASTER, LOG, OR REPORT FILES IS NOT LOST -- CONTROL-M CAN
230200*    STILL DIFF WHATEVER GOT WRITTEN BEFORE THE ABEND ON RERUN.
230300     CLOSE RATE-TABLE, SLOT-MASTER, TRANSACTIONS,
230400           SLOT-MASTER-OUT, PARKING-LOG, REPORT.
230500*    RETURN-CODE 16 IS THE SHOP'S STANDING CONVENTION FOR "ABEND,
230600*    DO NOT CONTINUE THE JOB STREAM" -- CHECKED BY THE COND CODE
230700*    TEST ON EVERY STEP THAT FOLLOWS THIS ONE IN THE JCL.
230800     MOVE 16 TO RETURN-CODE.
230900     STOP RUN.
