000100******************************************************************
000200*   COPYBOOK(PRKLOG)                                             *
000300*   LIBRARY(DDS0001.PARKING.COPYLIB(PRKLOG))                     *
000400*   ACTION(REPLACE)                                              *
000500*   LANGUAGE(COBOL)                                              *
000600* ... LAYS OUT ONE PARKING-LOG RECORD.  ONE ROW IS BORN EACH TIME *
000700*     A VEHICLE IS ASSIGNED A SLOT (STATUS "P", EXIT-TIME AND     *
000800*     AMOUNT-CHARGED ZERO) AND IS CLOSED OUT WHEN THE VEHICLE     *
000900*     EXITS (STATUS "E").  ALSO CARRIED IN THE LOG-TABLE ARRAY    *
001000*     SO A STILL-OPEN ROW CAN BE FOUND AGAIN BY VEHICLE NUMBER.   *
001100******************************************************************
001200 01  PRK-LOG-REC.
001300     05  PRK-LOG-ID                  PIC 9(07).
001400     05  PRK-LOG-VEHICLE-NUMBER      PIC X(12).
001500     05  PRK-LOG-SLOT-ID             PIC 9(05).
001600     05  PRK-LOG-SLOT-NUMBER         PIC X(10).
001700     05  PRK-LOG-ENTRY-TIME          PIC 9(14).
001800     05  PRK-LOG-ENTRY-TIME-R REDEFINES PRK-LOG-ENTRY-TIME.
001900         10  PRK-LOG-ENTRY-DATE      PIC 9(08).
002000         10  PRK-LOG-ENTRY-TOD       PIC 9(06).
002100     05  PRK-LOG-EXIT-TIME           PIC 9(14).
002200     05  PRK-LOG-EXIT-TIME-R  REDEFINES PRK-LOG-EXIT-TIME.
002300         10  PRK-LOG-EXIT-DATE       PIC 9(08).
002400         10  PRK-LOG-EXIT-TOD        PIC 9(06).
002500     05  PRK-LOG-AMOUNT-CHARGED      PIC 9(05)V99.
002600     05  PRK-LOG-STATUS              PIC X(01).
002700         88  PRK-LOG-PARKED              VALUE "P".
002800         88  PRK-LOG-EXITED              VALUE "E".
002900     05  FILLER                      PIC X(05).
